000100***************************************************************
000200* LOTMST.cpybk
000300* LOT MASTER RECORD - PRODUCTION LOT REGISTRY
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT001 14/03/1985 RTW    INITIAL VERSION
000800* PLT019 07/07/1993 RTW    ADDED LOT-OPERATOR-ID SO A LOT CAN
000900*                          BE TRACED BACK TO THE FLOOR OPERATOR
001000*                          WHO REGISTERED IT
001100* PLT037 19/08/1998 JBH    Y2K - CREATED-TS EXPANDED FROM
001200*                          6 BYTES (YYMMDD) TO 14 (CCYYMMDDHHMMSS)
001300***************************************************************
001400    05  LOT-RECORD                  PIC X(100).
001500*
001600*  I-O FORMAT:LOTMSTR  FROM FILE LOTMST  OF LIBRARY PLTLIB
001700*
001800    05  LOTMSTR REDEFINES LOT-RECORD.
001900        10  LOT-ID                  PIC X(08).
002000*                                LOT UNIQUE KEY
002100        10  LOT-CODE                PIC X(20).
002200*                                LOT HUMAN-READABLE CODE - UNIQUE
002300        10  LOT-TYPE                PIC X(04).
002400*                                RAW/DEB/BULK/MIX/SKW/FRZ/FG
002500        10  LOT-STATUS              PIC X(10).
002600*                                CREATED/RELEASED/QUARANTINE/HOLD
002700        10  LOT-RUN-ID              PIC X(08).
002800*                                OWNING PRODUCTION RUN - MAY BE
002900*                                SPACES WHEN LOT NOT RUN-LINKED
003000        10  LOT-OPERATOR-ID         PIC X(08).
003100*                                REGISTERING OPERATOR - OPTIONAL
003200        10  LOT-WEIGHT-KG           PIC S9(08)V99.
003300*                                LOT WEIGHT 0 - 10000 KG
003400        10  LOT-TEMP-C              PIC S9(04)V9.
003500*                                CREATION TEMPERATURE -50..100 C
003600        10  LOT-CREATED-TS          PIC X(14).
003700*                                CCYYMMDDHHMMSS
003800        10  FILLER                  PIC X(13).
003900*
004000*  ALTERNATE VIEW - NUMERIC WEIGHT/TEMP FOR COMPARISON WORK
004100*
004200    05  LOTMST-NUM-VIEW REDEFINES LOT-RECORD.
004300        10  FILLER                  PIC X(42).
004400        10  LOTN-WEIGHT-KG          PIC S9(08)V99.
004500        10  LOTN-TEMP-C             PIC S9(04)V9.
004600        10  FILLER                  PIC X(35).
004700*
004800*  ALTERNATE VIEW - CREATED-TS SPLIT INTO DATE / TIME
004900*
005000    05  LOTMST-TS-VIEW REDEFINES LOT-RECORD.
005100        10  FILLER                  PIC X(65).
005200        10  LOTTS-CCYYMMDD          PIC 9(08).
005300        10  LOTTS-HHMMSS            PIC 9(06).
005400        10  FILLER                  PIC X(13).
005500*
005600*  ALTERNATE VIEW - LOT-ID SPLIT INTO ITS PREFIX AND SEQUENCE
005700*  DIGITS SO A LOAD PARAGRAPH CAN TRACK THE HIGH-WATER MARK
005800*
005900    05  LOTMST-ID-VIEW REDEFINES LOT-RECORD.
006000        10  LIDV-ID-PREFIX          PIC X(02).
006100        10  LIDV-ID-SEQ             PIC 9(06).
006200        10  FILLER                  PIC X(92).
