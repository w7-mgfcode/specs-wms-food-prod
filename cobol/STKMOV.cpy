000100***************************************************************
000200* STKMOV.cpybk
000300* STOCK-MOVE RECORD - INVENTORY MOVEMENT JOURNAL (APPEND ONLY)
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT005 05/06/1985 RTW    INITIAL VERSION
000800* PLT058  24601 30/09/2005 KLT    E-REQ 24601 ADD
000900*                          STKMOV-IDEMPOTENCY-KEY - SAME REQUEST
001000*                          AS THE RUNCTL CHANGE ABOVE
001100***************************************************************
001200    05  MOV-RECORD                  PIC X(100).
001300*
001400*  I-O FORMAT:STKMOVR  FROM FILE STKMOV  OF LIBRARY PLTLIB
001500*
001600    05  STKMOVR REDEFINES MOV-RECORD.
001700        10  MOV-MOVE-ID             PIC X(08).
001800*                                UNIQUE KEY
001900        10  MOV-LOT-ID              PIC X(08).
002000*                                LOT MOVED
002100        10  MOV-FROM-BUFFER-ID      PIC X(08).
002200*                                BLANK FOR RECEIVE
002300        10  MOV-TO-BUFFER-ID        PIC X(08).
002400*                                BLANK FOR CONSUME/SHIP
002500        10  MOV-QTY-KG              PIC S9(08)V99.
002600*                                QTY MOVED - MUST BE > 0
002700        10  MOV-MOVE-TYPE           PIC X(08).
002800*                                RECEIVE/TRANSFER/CONSUME/SHIP
002900        10  MOV-OPERATOR-ID         PIC X(08).
003000*                                OPERATOR
003100        10  MOV-IDEMPOTENCY-KEY     PIC X(16).
003200*                                UNIQUE - A REPEAT RETURNS THE
003300*                                ORIGINAL MOVE
003400        10  MOV-CREATED-TS          PIC X(14).
003500*                                CCYYMMDDHHMMSS
003600        10  FILLER                  PIC X(12).
003700*
003800*  ALTERNATE VIEW - NUMERIC QTY FOR ARITHMETIC WORK
003900*
004000    05  STKMOV-NUM-VIEW REDEFINES MOV-RECORD.
004100        10  FILLER                  PIC X(32).
004200        10  MOVN-QTY-KG             PIC S9(08)V99.
004300        10  FILLER                  PIC X(58).
004400*
004500*  ALTERNATE VIEW - IDEMPOTENCY KEY ISOLATED FOR TABLE SEARCH
004600*
004700    05  STKMOV-IDEM-VIEW REDEFINES MOV-RECORD.
004800        10  FILLER                  PIC X(68).
004900        10  MOVI-IDEMPOTENCY-KEY    PIC X(16).
005000        10  FILLER                  PIC X(16).
