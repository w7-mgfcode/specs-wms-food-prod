000100***************************************************************
000200* GENLNK.cpybk
000300* GENEALOGY RECORD - PARENT LOT / CHILD LOT CONSUMPTION LINK
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT001 14/03/1985 RTW    INITIAL VERSION
000800* PLT028 11/02/1996 RTW    ADDED GENLNK-LINKED-TS - TRACEABILITY
000900*                          AUDIT ASKED FOR A LINK TIMESTAMP AFTER
001000*                          THE 1995 RECALL EXERCISE
001100***************************************************************
001200    05  GEN-RECORD                  PIC X(50).
001300*
001400*  I-O FORMAT:GENLNKR  FROM FILE GENLNK  OF LIBRARY PLTLIB
001500*
001600    05  GENLNKR REDEFINES GEN-RECORD.
001700        10  GEN-PARENT-LOT-ID       PIC X(08).
001800*                                LOT CONSUMED TO MAKE THE CHILD
001900        10  GEN-CHILD-LOT-ID        PIC X(08).
002000*                                LOT PRODUCED
002100        10  GEN-QTY-USED-KG         PIC S9(08)V99.
002200*                                QTY OF PARENT CONSUMED
002300        10  GEN-LINKED-TS           PIC X(14).
002400*                                CCYYMMDDHHMMSS
002500        10  FILLER                  PIC X(10).
002600*
002700*  ALTERNATE VIEW - NUMERIC QTY FOR ARITHMETIC WORK
002800*
002900    05  GENLNK-NUM-VIEW REDEFINES GEN-RECORD.
003000        10  FILLER                  PIC X(16).
003100        10  GENN-QTY-USED-KG        PIC S9(08)V99.
003200        10  FILLER                  PIC X(24).
003300*
003400*  ALTERNATE VIEW - BOTH KEYS TOGETHER FOR TABLE-SEARCH WORK
003500*
003600    05  GENLNK-KEY-VIEW REDEFINES GEN-RECORD.
003700        10  GENK-BOTH-LOT-IDS       PIC X(16).
003800        10  FILLER                  PIC X(34).
