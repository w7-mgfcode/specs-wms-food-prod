000100***************************************************************
000200* AUDEVT.cpybk
000300* AUDIT-EVENT RECORD - APPEND-ONLY JOURNAL, NO UPDATE OR DELETE
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT009 03/07/1985 RTW    INITIAL VERSION
000800* PLT046  22107 11/03/2002 KLT    E-REQ 22107 ADD EVENT-SEQ AS A
000900*                          TRUE ASCENDING SEQUENCE NUMBER -
001000*                          FORMERLY DERIVED FROM THE TIMESTAMP,
001100*                          WHICH COULD TIE ON A BUSY SHIFT
001200***************************************************************
001300    05  AUD-RECORD                  PIC X(150).
001400*
001500*  I-O FORMAT:AUDEVTR  FROM FILE AUDEVT  OF LIBRARY PLTLIB
001600*
001700    05  AUDEVTR REDEFINES AUD-RECORD.
001800        10  AUD-EVENT-SEQ           PIC 9(09).
001900*                                ASCENDING SEQUENCE NUMBER
002000        10  AUD-EVENT-TYPE          PIC X(30).
002100*                                E.G. TEMP_VIOLATION_HOLD,
002200*                                RUN_STATUS_CHANGE
002300        10  AUD-ENTITY-TYPE         PIC X(12).
002400*                                LOT/RUN/INSPECTION/BUFFER
002500        10  AUD-ENTITY-ID           PIC X(08).
002600*                                AFFECTED ENTITY
002700        10  AUD-USER-ID             PIC X(08).
002800*                                ACTOR, OR 'SYSTEM'
002900        10  AUD-DETAIL              PIC X(60).
003000*                                OLD/NEW STATE SUMMARY
003100        10  AUD-CREATED-TS          PIC X(14).
003200*                                CCYYMMDDHHMMSS
003300        10  FILLER                  PIC X(09).
003400*
003500*  ALTERNATE VIEW - EVENT-SEQ AS COMP FOR THE NEXT-SEQ COUNTER
003600*
003700    05  AUDEVT-NUM-VIEW REDEFINES AUD-RECORD.
003800        10  AUDN-EVENT-SEQ          PIC 9(09).
003900        10  FILLER                  PIC X(141).
004000*
004100*  ALTERNATE VIEW - ENTITY-TYPE + ENTITY-ID TOGETHER FOR FILTER
004200*  SEARCH ON RETRIEVAL
004300*
004400    05  AUDEVT-KEY-VIEW REDEFINES AUD-RECORD.
004500        10  FILLER                  PIC X(39).
004600        10  AUDK-ENTITY-TYPE-ID     PIC X(20).
004700        10  FILLER                  PIC X(91).
