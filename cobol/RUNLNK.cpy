000100***************************************************************
000200* RUNLNK.cpybk
000300* LINKAGE AREA FOR CALL "LTPRUNCD" - RUN-CODE GENERATE/VALIDATE
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT058  24601 30/09/2005 KLT    INITIAL VERSION - PULLED THE
000800*                          RUN-CODE LOGIC OUT OF LTPRUNSM INTO
000900*                          ITS OWN CALLED SERVICE SO A FUTURE
001000*                          SECOND-SHIFT DRIVER CAN SHARE IT
001100***************************************************************
001200    01  WK-RUNLNK.
001300        05  WK-RUNLNK-INPUT.
001400            10  WK-RUNLNK-FUNCTION      PIC X(08).
001500*                                GENERATE OR VALIDATE
001600            10  WK-RUNLNK-TODAY-CCYYMMDD PIC 9(08).
001700            10  WK-RUNLNK-SITE-CODE     PIC X(04).
001800*                                DEFAULT 'DUNA' WHEN SPACES
001900            10  WK-RUNLNK-CHECK-CODE    PIC X(22).
002000*                                CODE TO VALIDATE - FUNCTION
002100*                                'VALIDATE' ONLY
002200        05  WK-RUNLNK-OUTPUT.
002300            10  WK-RUNLNK-NEW-CODE      PIC X(22).
002400            10  WK-RUNLNK-VALID-FLAG    PIC X(01).
002500*                                Y/N
002600            10  WK-RUNLNK-ERROR-CD      PIC X(08).
002700*                                SPACES WHEN NO ERROR
