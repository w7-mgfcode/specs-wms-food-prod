000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPRUNSM.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   30 MAY 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  DAILY DRIVER FOR THE PRODUCTION-RUN STATE
001200*               MACHINE.  READS RUN-COMMAND TRANSACTIONS
001300*               (CREATE/START/ADVANCE/HOLD/RESUME/COMPLETE/
001400*               ABORT) IN ARRIVAL ORDER AND APPLIES EACH ONE
001500*               AGAINST THE RUN-FILE AND THE STEP-EXECUTION
001600*               FILE, WHICH TOGETHER TRACK A RUN THROUGH ITS
001700*               11 CANONICAL STEPS (0 - 10, STEP 10 = SHIPMENT).
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* PLT002  30/05/1985 RTW    INITIAL VERSION
002300*-----------------------------------------------------------------
002400* PLT018  02/03/1993 RTW    ADDED RESUME COMMAND - PLANT MANAGER
002500*                           WANTED A WAY BACK FROM HOLD WITHOUT
002600*                           ABORTING AND RE-CREATING THE RUN
002700*-----------------------------------------------------------------
002800* PLT037  19/08/1998 JBH    Y2K - ALL TIMESTAMP MOVES NOW GO
002900*                           THROUGH WK-C-TODAY-TS (14-BYTE
003000*                           CENTURY DATE) INSTEAD OF A 2-DIGIT
003100*                           YEAR BUILT IN THIS PROGRAM
003200*-----------------------------------------------------------------
003300* PLT046  22107 11/03/2002 KLT    E-REQ 22107 - EVERY ACCEPTED
003400*                           TRANSITION NOW APPENDS A
003500*                           RUN_STATUS_CHANGE EVENT VIA
003600*                           CALL "LTPAUDLG"
003700*-----------------------------------------------------------------
003800* PLT058  24601 30/09/2005 KLT    E-REQ 24601 - CREATE IS NOW
003900*                           IDEMPOTENT ON RUN-IDEMPOTENCY-KEY AND
004000*                           THE RUN-CODE LOGIC WAS PULLED OUT TO
004100*                           ITS OWN CALLED SERVICE, LTPRUNCD
004200*-----------------------------------------------------------------
004300* PLT065  28801 19/11/2008 KLT    E-REQ 28801 - HOLD/RESUME/ABORT
004400*                           REASON TEXT MUST NOW TRIM TO AT LEAST
004500*                           10 CHARACTERS - FLOOR HAD BEEN KEYING
004600*                           A SINGLE DOT TO SATISFY THE OLD
004700*                           NOT-SPACES-ONLY CHECK
004800*-----------------------------------------------------------------
004900* PLT071  31207 04/06/2009 RTW    E-REQ 31207 - AN OVERNIGHT RUN
005000*                           OF THIS PROGRAM ON A DAY WHEN THE
005100*                           7-DIGIT RUN-ID SEQUENCE ROLLED OVER
005200*                           TRUNCATED THE LAST DIGIT INTO
005300*                           RUN-ID.  SEQUENCE NARROWED TO 6
005400*                           DIGITS TO FIT "RN" + THE SEQUENCE IN
005500*                           THE 8-BYTE RUN-ID, AND THE COUNTER
005600*                           IS NOW SEEDED FROM THE HIGHEST
005700*                           RUN-ID ALREADY ON RUN-FILE AT LOAD
005800*                           TIME SO A SECOND RUN OF THIS JOB IN
005900*                           THE SAME DAY CANNOT REISSUE AN ID
006000*                           A PRIOR RUN ALREADY WROTE
006100*-----------------------------------------------------------------
006200* PLT076  31212 12/06/2009 KLT    E-REQ 31212 - CREATE NOW REJECTS
006300*                           A RUN-TRANSACTION WHOSE FLOW VERSION
006400*                           HAS NOT BEEN PUBLISHED BY THE FLOW
006500*                           EDITOR - ADDED RTX-FLOW-PUBLISHED-FLAG
006600*                           TO THE INCOMING TRANSACTION AND A
006700*                           CHECK AT THE FRONT OF D100-DO-CREATE.
006800*-----------------------------------------------------------------
006900 EJECT
007000***************************************************************
007100 ENVIRONMENT DIVISION.
007200***************************************************************
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-AS400.
007500 OBJECT-COMPUTER. IBM-AS400.
007600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
007700                  UPSI-0 IS UPSI-SWITCH-0
007800                      ON STATUS IS U0-ON
007900                      OFF STATUS IS U0-OFF
008000                  UPSI-1 IS UPSI-SWITCH-1
008100                      ON STATUS IS U1-ON
008200                      OFF STATUS IS U1-OFF.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT RUN-TXN-FILE ASSIGN TO DATABASE-RUNTXN
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS WK-C-FILE-STATUS.
008800     SELECT RUN-FILE     ASSIGN TO DATABASE-RUNCTL
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS WK-R-RUN-STATUS.
009100     SELECT STEP-FILE    ASSIGN TO DATABASE-STPEXE
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS WK-R-STEP-STATUS.
009400     SELECT RUN-OUT-FILE ASSIGN TO DATABASE-RUNOUT
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS WK-R-OUT-STATUS.
009700 EJECT
009800***************************************************************
009900 DATA DIVISION.
010000***************************************************************
010100 FILE SECTION.
010200 FD  RUN-TXN-FILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS RTX-RECORD.
010500 01  RTX-RECORD.
010600     05  RTX-CMD                    PIC X(08).
010700*                                CREATE/START/ADVANCE/HOLD/
010800*                                RESUME/COMPLETE/ABORT
010900     05  RTX-RUN-ID                 PIC X(08).
011000*                                BLANK ON CREATE
011100     05  RTX-IDEMPOTENCY-KEY        PIC X(16).
011200*                                CREATE ONLY
011300     05  RTX-SITE-CODE              PIC X(04).
011400     05  RTX-TARGET-KG              PIC S9(08)V99.
011500     05  RTX-OPERATOR-ID            PIC X(08).
011600     05  RTX-ELEVATED-FLAG          PIC X(01).
011700*                                Y = MANAGER AUTHORITY PRESENT -
011800*                                REQUIRED FOR RESUME/ABORT
011900     05  RTX-REASON-TEXT            PIC X(60).
012000*                                HOLD REASON / RESUME RESOLUTION /
012100*                                ABORT REASON
012200     05  RTX-FLOW-PUBLISHED-FLAG    PIC X(01).
012300*                                Y = RUN'S FLOW VERSION IS
012400*                                PUBLISHED - CREATE ONLY
012500     05  FILLER                     PIC X(20).
012600 EJECT
012700 FD  RUN-FILE
012800     LABEL RECORDS ARE OMITTED
012900     DATA RECORD IS RUN-RECORD-1.
013000 01  RUN-RECORD-1.
013100     COPY RUNCTL.
013200 EJECT
013300 FD  STEP-FILE
013400     LABEL RECORDS ARE OMITTED
013500     DATA RECORD IS STP-RECORD-1.
013600 01  STP-RECORD-1.
013700     COPY STPEXE.
013800 EJECT
013900 FD  RUN-OUT-FILE
014000     LABEL RECORDS ARE OMITTED
014100     DATA RECORD IS RPT-RUN-LINE.
014200 01  RPT-RUN-LINE                   PIC X(132).
014300 EJECT
014400 WORKING-STORAGE SECTION.
014500 01  FILLER                      PIC X(24) VALUE
014600     "** PROGRAM LTPRUNSM **".
014700*
014800 01  WK-C-COMMON.
014900     COPY PLTCOMN.
015000 EJECT
015100*----------------------------------------------------------------
015200* IN-CORE TABLE OF PRODUCTION RUNS - LOADED ONCE FROM RUN-FILE
015300* AND REWRITTEN IN FULL AT END OF RUN.  RUN-FILE IS A SMALL
015400* MASTER SO A FULL-TABLE REWRITE IS SIMPLER THAN A KEYED
015500* UPDATE-IN-PLACE AND KEEPS ALL RUN RECORDS IN SEQ ORDER.
015600*----------------------------------------------------------------
015700 01  WK-R-RUN-TABLE.
015800     05  WK-R-RUN-ENTRY OCCURS 500 TIMES
015900                        INDEXED BY WK-R-RUN-NDX.
016000         10  WK-R-TAB-RECORD        PIC X(110).
016100     05  FILLER                     PIC X(04) VALUE SPACES.
016200 77  WK-R-RUN-COUNT              COMP PIC 9(05) VALUE ZERO.
016300 77  WK-R-FOUND-NDX              COMP PIC 9(05) VALUE ZERO.
016400 77  WK-R-RUN-STATUS             PIC X(02) VALUE SPACES.
016500 77  WK-R-STEP-STATUS            PIC X(02) VALUE SPACES.
016600 77  WK-R-OUT-STATUS             PIC X(02) VALUE SPACES.
016700 77  WK-R-TS-DATE-ED             PIC 9(08) VALUE ZERO.
016800 77  WK-R-TS-TIME-ED             PIC 9(08) VALUE ZERO.
016900 EJECT
017000*----------------------------------------------------------------
017100* ALTERNATE VIEWS OF THE RUN TABLE ENTRY, LAID OVER THE SAME
017200* 110-BYTE SLOT AS RUNCTLR SO NO SEPARATE MOVE IS NEEDED TO WORK
017300* A SPECIFIC RUN AFTER FINDING ITS SUBSCRIPT.
017400*----------------------------------------------------------------
017500 01  WK-R-CURRENT-RUN.
017600     05  WK-R-CUR-RUN-ID            PIC X(08).
017700     05  WK-R-CUR-RUN-CODE          PIC X(22).
017800     05  WK-R-CUR-RUN-STATUS        PIC X(10).
017900     05  WK-R-CUR-CURR-STEP         PIC 9(02).
018000     05  WK-R-CUR-IDEM-KEY          PIC X(16).
018100     05  WK-R-CUR-STARTED-TS        PIC X(14).
018200     05  WK-R-CUR-ENDED-TS          PIC X(14).
018300     05  WK-R-CUR-TARGET-KG         PIC S9(08)V99.
018400     05  FILLER                     PIC X(14).
018500 EJECT
018600 77  WK-N-HIGH-RUN-SEQ           COMP PIC 9(06) VALUE ZERO.
018700 77  WK-N-NEXT-RUN-SEQ           COMP PIC 9(06) VALUE ZERO.
018800 77  WK-N-NEXT-STEP-INDEX        COMP PIC 9(02) VALUE ZERO.
018900 01  WK-N-EDIT-AREA.
019000     05  WK-N-EDIT-RUN-SEQ       PIC 9(06).
019100     05  FILLER                  PIC X(04) VALUE SPACES.
019200 EJECT
019300*----------------------------------------------------------------
019400* RECORD USED TO REPORT A REJECTED TRANSACTION - LINE-SEQUENTIAL
019500* PRINT LAYOUT, ITS OWN 01 SEPARATE FROM THE MASTER RECORD
019600* SHAPES SO THE REPORT LINE CAN CHANGE WITHOUT TOUCHING THEM.
019700*----------------------------------------------------------------
019800 01  WK-R-ERROR-LINE.
019900     05  FILLER                  PIC X(14) VALUE "*** REJECTED *".
020000     05  WK-R-ERR-CMD            PIC X(09).
020100     05  WK-R-ERR-RUN-ID         PIC X(09).
020200     05  WK-R-ERR-MSG            PIC X(60).
020300     05  FILLER                  PIC X(40).
020400 EJECT
020500     COPY RUNLNK.
020600     COPY AUDLNK.
020700 EJECT
020800***************************************************************
020900 PROCEDURE DIVISION.
021000***************************************************************
021100 MAIN-MODULE.
021200     PERFORM A000-INITIALISE
021300         THRU A099-INITIALISE-EX.
021400     PERFORM B000-PROCESS-ONE-TXN
021500         THRU B099-PROCESS-ONE-TXN-EX
021600         UNTIL WK-C-EOF-REACHED.
021700     PERFORM Z100-REWRITE-RUN-FILE
021800         THRU Z199-REWRITE-RUN-FILE-EX.
021900     PERFORM Z000-END-PROGRAM-ROUTINE
022000         THRU Z999-END-PROGRAM-ROUTINE-EX.
022100     GOBACK.
022200 EJECT
022300*-----------------------------------------------------------------
022400 A000-INITIALISE.
022500*-----------------------------------------------------------------
022600     OPEN INPUT  RUN-TXN-FILE
022700          INPUT  RUN-FILE
022800          OUTPUT STEP-FILE
022900          OUTPUT RUN-OUT-FILE.
023000     IF NOT WK-C-SUCCESSFUL
023100         DISPLAY "LTPRUNSM - OPEN FILE ERROR - RUNTXN"
023200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023300         GO TO Y900-ABNORMAL-TERMINATION
023400     END-IF.
023500     PERFORM A100-LOAD-RUN-TABLE
023600         THRU A199-LOAD-RUN-TABLE-EX
023700         UNTIL WK-R-RUN-STATUS = "10".
023800     CLOSE RUN-FILE.
023900     PERFORM A800-BUILD-TODAY-TS
024000         THRU A899-BUILD-TODAY-TS-EX.
024100     PERFORM A900-READ-NEXT-TXN
024200         THRU A999-READ-NEXT-TXN-EX.
024300 A099-INITIALISE-EX.
024400     EXIT.
024500*-----------------------------------------------------------------
024600 A100-LOAD-RUN-TABLE.
024700*-----------------------------------------------------------------
024800     READ RUN-FILE
024900         AT END
025000             MOVE "10" TO WK-R-RUN-STATUS
025100             GO TO A199-LOAD-RUN-TABLE-EX
025200     END-READ.
025300     ADD 1 TO WK-R-RUN-COUNT.
025400     SET WK-R-RUN-NDX TO WK-R-RUN-COUNT.
025500     MOVE RUN-RECORD-1 TO WK-R-TAB-RECORD(WK-R-RUN-NDX).
025600*    KEEP THE HIGHEST RUN-ID SEQUENCE SEEN SO A NEW RUN NEVER
025700*    REUSES AN ID ALREADY ON FILE FROM AN EARLIER DAY'S RUN.
025800     IF RIDV-ID-SEQ > WK-N-HIGH-RUN-SEQ
025900         MOVE RIDV-ID-SEQ TO WK-N-HIGH-RUN-SEQ
026000     END-IF.
026100 A199-LOAD-RUN-TABLE-EX.
026200     EXIT.
026300*-----------------------------------------------------------------
026400 A800-BUILD-TODAY-TS.
026500*-----------------------------------------------------------------
026600     ACCEPT WK-R-TS-DATE-ED  FROM DATE YYYYMMDD.
026700     ACCEPT WK-R-TS-TIME-ED  FROM TIME.
026800     STRING WK-R-TS-DATE-ED       DELIMITED BY SIZE
026900            WK-R-TS-TIME-ED(1:6)  DELIMITED BY SIZE
027000            INTO WK-C-TODAY-TS
027100     END-STRING.
027200 A899-BUILD-TODAY-TS-EX.
027300     EXIT.
027400*-----------------------------------------------------------------
027500 A900-READ-NEXT-TXN.
027600*-----------------------------------------------------------------
027700     READ RUN-TXN-FILE
027800         AT END
027900             SET WK-C-EOF-REACHED TO TRUE
028000     END-READ.
028100 A999-READ-NEXT-TXN-EX.
028200     EXIT.
028300 EJECT
028400*-----------------------------------------------------------------
028500 B000-PROCESS-ONE-TXN.
028600*-----------------------------------------------------------------
028700     PERFORM C000-FIND-RUN-BY-ID
028800         THRU C099-FIND-RUN-BY-ID-EX.
028900     EVALUATE RTX-CMD
029000         WHEN "CREATE"
029100             PERFORM D100-DO-CREATE THRU D199-DO-CREATE-EX
029200         WHEN "START"
029300             PERFORM D200-DO-START  THRU D299-DO-START-EX
029400         WHEN "ADVANCE"
029500             PERFORM D300-DO-ADVANCE THRU D399-DO-ADVANCE-EX
029600         WHEN "HOLD"
029700             PERFORM D400-DO-HOLD   THRU D499-DO-HOLD-EX
029800         WHEN "RESUME"
029900             PERFORM D500-DO-RESUME THRU D599-DO-RESUME-EX
030000         WHEN "COMPLETE"
030100             PERFORM D600-DO-COMPLETE THRU D699-DO-COMPLETE-EX
030200         WHEN "ABORT"
030300             PERFORM D700-DO-ABORT  THRU D799-DO-ABORT-EX
030400         WHEN OTHER
030500             MOVE RTX-CMD    TO WK-R-ERR-CMD
030600             MOVE RTX-RUN-ID TO WK-R-ERR-RUN-ID
030700             MOVE "UNKNOWN COMMAND CODE" TO WK-R-ERR-MSG
030800             PERFORM E900-WRITE-ERROR-LINE
030900                 THRU E999-WRITE-ERROR-LINE-EX
031000     END-EVALUATE.
031100     PERFORM A900-READ-NEXT-TXN
031200         THRU A999-READ-NEXT-TXN-EX.
031300 B099-PROCESS-ONE-TXN-EX.
031400     EXIT.
031500 EJECT
031600*-----------------------------------------------------------------
031700 C000-FIND-RUN-BY-ID.
031800*-----------------------------------------------------------------
031900     MOVE ZERO TO WK-R-FOUND-NDX.
032000     IF RTX-RUN-ID = SPACES
032100         GO TO C099-FIND-RUN-BY-ID-EX
032200     END-IF.
032300     SET WK-R-RUN-NDX TO 1.
032400     PERFORM C100-SCAN-ONE-ENTRY
032500         THRU C199-SCAN-ONE-ENTRY-EX
032600         VARYING WK-R-RUN-NDX FROM 1 BY 1
032700         UNTIL WK-R-RUN-NDX > WK-R-RUN-COUNT
032800            OR WK-R-FOUND-NDX NOT = ZERO.
032900 C099-FIND-RUN-BY-ID-EX.
033000     EXIT.
033100*-----------------------------------------------------------------
033200 C100-SCAN-ONE-ENTRY.
033300*-----------------------------------------------------------------
033400     MOVE WK-R-TAB-RECORD(WK-R-RUN-NDX) TO WK-R-CURRENT-RUN.
033500     IF WK-R-CUR-RUN-ID = RTX-RUN-ID
033600         MOVE WK-R-RUN-NDX TO WK-R-FOUND-NDX
033700     END-IF.
033800 C199-SCAN-ONE-ENTRY-EX.
033900     EXIT.
034000 EJECT
034100*-----------------------------------------------------------------
034200* D100-DO-CREATE - IF THE IDEMPOTENCY KEY MATCHES AN EXISTING
034300* RUN, THE ORIGINAL RUN IS LEFT UNCHANGED AND NO STEP-EXECUTION
034400* RECORD IS WRITTEN.  OTHERWISE A NEW RUN-CODE IS OBTAINED FROM
034500* LTPRUNCD AND A NEW RUN IS ADDED TO THE IN-CORE TABLE AT
034600* STATUS IDLE, STEP 0.
034700*-----------------------------------------------------------------
034800 D100-DO-CREATE.
034900     PERFORM D110-FIND-BY-IDEM-KEY
035000         THRU D119-FIND-BY-IDEM-KEY-EX.
035100     IF WK-R-FOUND-NDX NOT = ZERO
035200         GO TO D199-DO-CREATE-EX
035300     END-IF.
035400     IF RTX-FLOW-PUBLISHED-FLAG NOT = "Y"
035500         MOVE "CREATE REJECTED - FLOW VERSION NOT PUBLISHED"
035600             TO WK-R-ERR-MSG
035700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
035800         GO TO D199-DO-CREATE-EX
035900     END-IF.
036000     ACCEPT WK-RUNLNK-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
036100     MOVE RTX-SITE-CODE TO WK-RUNLNK-SITE-CODE.
036200     MOVE "GENERATE"    TO WK-RUNLNK-FUNCTION.
036300     CALL "LTPRUNCD" USING WK-RUNLNK.
036400     ADD 1 TO WK-R-RUN-COUNT.
036500     SET WK-R-RUN-NDX TO WK-R-RUN-COUNT.
036600     MOVE SPACES TO WK-R-CURRENT-RUN.
036700     ADD 1 TO WK-N-HIGH-RUN-SEQ GIVING WK-N-NEXT-RUN-SEQ.
036800     MOVE WK-N-NEXT-RUN-SEQ TO WK-N-HIGH-RUN-SEQ.
036900     MOVE WK-N-NEXT-RUN-SEQ TO WK-N-EDIT-RUN-SEQ.
037000     STRING "RN" DELIMITED BY SIZE
037100            WK-N-EDIT-RUN-SEQ DELIMITED BY SIZE
037200            INTO WK-R-CUR-RUN-ID
037300     END-STRING.
037400     MOVE WK-RUNLNK-NEW-CODE  TO WK-R-CUR-RUN-CODE.
037500     MOVE "IDLE"              TO WK-R-CUR-RUN-STATUS.
037600     MOVE ZERO                TO WK-R-CUR-CURR-STEP.
037700     MOVE RTX-IDEMPOTENCY-KEY TO WK-R-CUR-IDEM-KEY.
037800     MOVE RTX-TARGET-KG       TO WK-R-CUR-TARGET-KG.
037900     MOVE WK-R-CURRENT-RUN    TO WK-R-TAB-RECORD(WK-R-RUN-NDX).
038000     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
038100     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
038200     MOVE "CREATED IDLE"      TO WK-AUDLNK-DETAIL.
038300     PERFORM E100-APPEND-AUDIT-EVENT
038400         THRU E199-APPEND-AUDIT-EVENT-EX.
038500 D199-DO-CREATE-EX.
038600     EXIT.
038700*-----------------------------------------------------------------
038800 D110-FIND-BY-IDEM-KEY.
038900*-----------------------------------------------------------------
039000     MOVE ZERO TO WK-R-FOUND-NDX.
039100     IF RTX-IDEMPOTENCY-KEY = SPACES
039200         GO TO D119-FIND-BY-IDEM-KEY-EX
039300     END-IF.
039400     SET WK-R-RUN-NDX TO 1.
039500     PERFORM D111-SCAN-IDEM-ENTRY
039600         THRU D111-SCAN-IDEM-ENTRY-EX
039700         VARYING WK-R-RUN-NDX FROM 1 BY 1
039800         UNTIL WK-R-RUN-NDX > WK-R-RUN-COUNT
039900            OR WK-R-FOUND-NDX NOT = ZERO.
040000 D119-FIND-BY-IDEM-KEY-EX.
040100     EXIT.
040200 D111-SCAN-IDEM-ENTRY.
040300     MOVE WK-R-TAB-RECORD(WK-R-RUN-NDX) TO WK-R-CURRENT-RUN.
040400     IF WK-R-CUR-IDEM-KEY NOT = SPACES
040500        AND WK-R-CUR-IDEM-KEY = RTX-IDEMPOTENCY-KEY
040600         MOVE WK-R-RUN-NDX TO WK-R-FOUND-NDX
040700     END-IF.
040800 D111-SCAN-IDEM-ENTRY-EX.
040900     EXIT.
041000 EJECT
041100*-----------------------------------------------------------------
041200* D200-DO-START - IDLE TO RUNNING ONLY
041300*-----------------------------------------------------------------
041400 D200-DO-START.
041500     IF WK-R-FOUND-NDX = ZERO
041600         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
041700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
041800         GO TO D299-DO-START-EX
041900     END-IF.
042000     IF WK-R-CUR-RUN-STATUS NOT = "IDLE"
042100         STRING "START REJECTED - CURRENT STATUS "
042200                DELIMITED BY SIZE
042300                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
042400                INTO WK-R-ERR-MSG
042500         END-STRING
042600         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
042700         GO TO D299-DO-START-EX
042800     END-IF.
042900     MOVE "RUNNING"        TO WK-R-CUR-RUN-STATUS.
043000     MOVE WK-C-TODAY-TS    TO WK-R-CUR-STARTED-TS.
043100     MOVE WK-R-CURRENT-RUN TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
043200     MOVE ZERO             TO WK-N-NEXT-STEP-INDEX.
043300     PERFORM E200-WRITE-STEP-EXEC
043400         THRU E299-WRITE-STEP-EXEC-EX.
043500     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
043600     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
043700     MOVE "IDLE TO RUNNING"   TO WK-AUDLNK-DETAIL.
043800     PERFORM E100-APPEND-AUDIT-EVENT
043900         THRU E199-APPEND-AUDIT-EVENT-EX.
044000 D299-DO-START-EX.
044100     EXIT.
044200 EJECT
044300*-----------------------------------------------------------------
044400* D300-DO-ADVANCE - RUNNING WITH STEP < 10 ONLY
044500*-----------------------------------------------------------------
044600 D300-DO-ADVANCE.
044700     IF WK-R-FOUND-NDX = ZERO
044800         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
044900         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
045000         GO TO D399-DO-ADVANCE-EX
045100     END-IF.
045200     IF WK-R-CUR-RUN-STATUS NOT = "RUNNING"
045300         STRING "ADVANCE REJECTED - CURRENT STATUS "
045400                DELIMITED BY SIZE
045500                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
045600                INTO WK-R-ERR-MSG
045700         END-STRING
045800         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
045900         GO TO D399-DO-ADVANCE-EX
046000     END-IF.
046100     IF WK-R-CUR-CURR-STEP NOT LESS THAN 10
046200         MOVE "ADVANCE REJECTED - ALREADY AT FINAL STEP"
046300             TO WK-R-ERR-MSG
046400         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
046500         GO TO D399-DO-ADVANCE-EX
046600     END-IF.
046700     MOVE WK-R-CUR-CURR-STEP  TO WK-N-NEXT-STEP-INDEX.
046800     PERFORM E300-COMPLETE-STEP-EXEC
046900         THRU E399-COMPLETE-STEP-EXEC-EX.
047000     ADD 1 TO WK-R-CUR-CURR-STEP.
047100     MOVE WK-R-CUR-CURR-STEP  TO WK-N-NEXT-STEP-INDEX.
047200     MOVE WK-R-CURRENT-RUN    TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
047300     PERFORM E200-WRITE-STEP-EXEC
047400         THRU E299-WRITE-STEP-EXEC-EX.
047500 D399-DO-ADVANCE-EX.
047600     EXIT.
047700 EJECT
047800*-----------------------------------------------------------------
047900* D400-DO-HOLD - RUNNING TO HOLD ONLY, REASON >= 10 TRIMMED CHARS
048000*-----------------------------------------------------------------
048100 D400-DO-HOLD.
048200     IF WK-R-FOUND-NDX = ZERO
048300         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
048400         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
048500         GO TO D499-DO-HOLD-EX
048600     END-IF.
048700     IF WK-R-CUR-RUN-STATUS NOT = "RUNNING"
048800         STRING "HOLD REJECTED - CURRENT STATUS "
048900                DELIMITED BY SIZE
049000                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
049100                INTO WK-R-ERR-MSG
049200         END-STRING
049300         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
049400         GO TO D499-DO-HOLD-EX
049500     END-IF.
049600     PERFORM F000-TRIM-REASON-TEXT THRU F099-TRIM-REASON-TEXT-EX.
049700     IF WK-C-TRIM-LEN < 10
049800         MOVE "HOLD REJECTED - REASON UNDER 10 CHARS"
049900             TO WK-R-ERR-MSG
050000         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
050100         GO TO D499-DO-HOLD-EX
050200     END-IF.
050300     MOVE "HOLD"           TO WK-R-CUR-RUN-STATUS.
050400     MOVE WK-R-CURRENT-RUN TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
050500     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
050600     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
050700     MOVE "RUNNING TO HOLD"   TO WK-AUDLNK-DETAIL.
050800     PERFORM E100-APPEND-AUDIT-EVENT
050900         THRU E199-APPEND-AUDIT-EVENT-EX.
051000 D499-DO-HOLD-EX.
051100     EXIT.
051200 EJECT
051300*-----------------------------------------------------------------
051400* D500-DO-RESUME - HOLD TO RUNNING ONLY, ELEVATED AUTHORITY AND
051500* RESOLUTION TEXT >= 10 TRIMMED CHARS REQUIRED
051600*-----------------------------------------------------------------
051700 D500-DO-RESUME.
051800     IF WK-R-FOUND-NDX = ZERO
051900         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
052000         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
052100         GO TO D599-DO-RESUME-EX
052200     END-IF.
052300     IF RTX-ELEVATED-FLAG NOT = "Y"
052400         MOVE "RESUME REJECTED - ELEVATED AUTHORITY REQUIRED"
052500             TO WK-R-ERR-MSG
052600         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
052700         GO TO D599-DO-RESUME-EX
052800     END-IF.
052900     IF WK-R-CUR-RUN-STATUS NOT = "HOLD"
053000         STRING "RESUME REJECTED - CURRENT STATUS "
053100                DELIMITED BY SIZE
053200                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
053300                INTO WK-R-ERR-MSG
053400         END-STRING
053500         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
053600         GO TO D599-DO-RESUME-EX
053700     END-IF.
053800     PERFORM F000-TRIM-REASON-TEXT THRU F099-TRIM-REASON-TEXT-EX.
053900     IF WK-C-TRIM-LEN < 10
054000         MOVE "RESUME REJECTED - RESOLUTION UNDER 10 CHARS"
054100             TO WK-R-ERR-MSG
054200         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
054300         GO TO D599-DO-RESUME-EX
054400     END-IF.
054500     MOVE "RUNNING"        TO WK-R-CUR-RUN-STATUS.
054600     MOVE WK-R-CURRENT-RUN TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
054700     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
054800     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
054900     MOVE "HOLD TO RUNNING"   TO WK-AUDLNK-DETAIL.
055000     PERFORM E100-APPEND-AUDIT-EVENT
055100         THRU E199-APPEND-AUDIT-EVENT-EX.
055200 D599-DO-RESUME-EX.
055300     EXIT.
055400 EJECT
055500*-----------------------------------------------------------------
055600* D600-DO-COMPLETE - RUNNING AT STEP 10 ONLY
055700*-----------------------------------------------------------------
055800 D600-DO-COMPLETE.
055900     IF WK-R-FOUND-NDX = ZERO
056000         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
056100         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
056200         GO TO D699-DO-COMPLETE-EX
056300     END-IF.
056400     IF WK-R-CUR-RUN-STATUS NOT = "RUNNING"
056500         STRING "COMPLETE REJECTED - CURRENT STATUS " DELIMITED
056600                SIZE
056700                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
056800                INTO WK-R-ERR-MSG
056900         END-STRING
057000         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
057100         GO TO D699-DO-COMPLETE-EX
057200     END-IF.
057300     IF WK-R-CUR-CURR-STEP NOT = 10
057400         MOVE "COMPLETE REJECTED - NOT AT STEP 10" TO WK-R-ERR-MSG
057500         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
057600         GO TO D699-DO-COMPLETE-EX
057700     END-IF.
057800     MOVE 10                  TO WK-N-NEXT-STEP-INDEX.
057900     PERFORM E300-COMPLETE-STEP-EXEC
058000         THRU E399-COMPLETE-STEP-EXEC-EX.
058100     MOVE "COMPLETED"      TO WK-R-CUR-RUN-STATUS.
058200     MOVE WK-C-TODAY-TS    TO WK-R-CUR-ENDED-TS.
058300     MOVE WK-R-CURRENT-RUN TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
058400     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
058500     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
058600     MOVE "RUNNING TO COMPLETED" TO WK-AUDLNK-DETAIL.
058700     PERFORM E100-APPEND-AUDIT-EVENT
058800         THRU E199-APPEND-AUDIT-EVENT-EX.
058900 D699-DO-COMPLETE-EX.
059000     EXIT.
059100 EJECT
059200*-----------------------------------------------------------------
059300* D700-DO-ABORT - RUNNING OR HOLD TO ABORTED, ELEVATED AUTHORITY
059400* AND REASON TEXT >= 10 TRIMMED CHARS REQUIRED
059500*-----------------------------------------------------------------
059600 D700-DO-ABORT.
059700     IF WK-R-FOUND-NDX = ZERO
059800         MOVE "RUN-ID NOT FOUND" TO WK-R-ERR-MSG
059900         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
060000         GO TO D799-DO-ABORT-EX
060100     END-IF.
060200     IF RTX-ELEVATED-FLAG NOT = "Y"
060300         MOVE "ABORT REJECTED - ELEVATED AUTHORITY REQUIRED"
060400             TO WK-R-ERR-MSG
060500         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
060600         GO TO D799-DO-ABORT-EX
060700     END-IF.
060800     IF WK-R-CUR-RUN-STATUS NOT = "RUNNING"
060900        AND WK-R-CUR-RUN-STATUS NOT = "HOLD"
061000         STRING "ABORT REJECTED - CURRENT STATUS "
061100                DELIMITED BY SIZE
061200                WK-R-CUR-RUN-STATUS DELIMITED BY SIZE
061300                INTO WK-R-ERR-MSG
061400         END-STRING
061500         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
061600         GO TO D799-DO-ABORT-EX
061700     END-IF.
061800     PERFORM F000-TRIM-REASON-TEXT THRU F099-TRIM-REASON-TEXT-EX.
061900     IF WK-C-TRIM-LEN < 10
062000         MOVE "ABORT REJECTED - REASON UNDER 10 CHARS"
062100             TO WK-R-ERR-MSG
062200         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
062300         GO TO D799-DO-ABORT-EX
062400     END-IF.
062500     MOVE "ABORTED"        TO WK-R-CUR-RUN-STATUS.
062600     MOVE WK-C-TODAY-TS    TO WK-R-CUR-ENDED-TS.
062700     MOVE WK-R-CURRENT-RUN TO WK-R-TAB-RECORD(WK-R-FOUND-NDX).
062800     MOVE WK-R-CUR-RUN-ID     TO WK-AUDLNK-ENTITY-ID.
062900     MOVE "RUN_STATUS_CHANGE" TO WK-AUDLNK-EVENT-TYPE.
063000     MOVE "RUN ABORTED"       TO WK-AUDLNK-DETAIL.
063100     PERFORM E100-APPEND-AUDIT-EVENT
063200         THRU E199-APPEND-AUDIT-EVENT-EX.
063300 D799-DO-ABORT-EX.
063400     EXIT.
063500 EJECT
063600*-----------------------------------------------------------------
063700 D900-REJECT-TXN.
063800*-----------------------------------------------------------------
063900     MOVE RTX-CMD    TO WK-R-ERR-CMD.
064000     MOVE RTX-RUN-ID TO WK-R-ERR-RUN-ID.
064100     PERFORM E900-WRITE-ERROR-LINE
064200         THRU E999-WRITE-ERROR-LINE-EX.
064300 D999-REJECT-TXN-EX.
064400     EXIT.
064500 EJECT
064600*-----------------------------------------------------------------
064700* E100-APPEND-AUDIT-EVENT - CALLS THE JOURNAL SERVICE ROUTINE
064800*-----------------------------------------------------------------
064900 E100-APPEND-AUDIT-EVENT.
065000     MOVE "RUN"          TO WK-AUDLNK-ENTITY-TYPE.
065100     MOVE RTX-OPERATOR-ID TO WK-AUDLNK-USER-ID.
065200     IF WK-AUDLNK-USER-ID = SPACES
065300         MOVE "SYSTEM" TO WK-AUDLNK-USER-ID
065400     END-IF.
065500     MOVE WK-C-TODAY-TS  TO WK-AUDLNK-TODAY-TS.
065600     CALL "LTPAUDLG" USING WK-AUDLNK.
065700 E199-APPEND-AUDIT-EVENT-EX.
065800     EXIT.
065900 EJECT
066000*-----------------------------------------------------------------
066100* E200-WRITE-STEP-EXEC - WRITES A NEW STEP-EXECUTION RECORD,
066200* NODE 'START' FOR STEP 0, 'STEP-N' OTHERWISE
066300*-----------------------------------------------------------------
066400 E200-WRITE-STEP-EXEC.
066500     INITIALIZE STP-RECORD-1.
066600     MOVE WK-R-CUR-RUN-ID    TO STP-RUN-ID.
066700     MOVE WK-N-NEXT-STEP-INDEX TO STP-STEP-INDEX.
066800     IF WK-N-NEXT-STEP-INDEX = ZERO
066900         MOVE "START"        TO STP-NODE-ID
067000     ELSE
067100         PERFORM E210-BUILD-STEP-NODE-ID
067200             THRU E219-BUILD-STEP-NODE-ID-EX
067300     END-IF.
067400     MOVE "IN-PROGRESS"      TO STP-STATUS.
067500     MOVE WK-C-TODAY-TS      TO STP-STARTED-TS.
067600     MOVE RTX-OPERATOR-ID    TO STP-OPERATOR-ID.
067700     WRITE STP-RECORD-1.
067800 E299-WRITE-STEP-EXEC-EX.
067900     EXIT.
068000*-----------------------------------------------------------------
068100 E210-BUILD-STEP-NODE-ID.
068200*-----------------------------------------------------------------
068300     STRING "STEP-" DELIMITED BY SIZE
068400            WK-N-NEXT-STEP-INDEX DELIMITED BY SIZE
068500            INTO STP-NODE-ID
068600     END-STRING.
068700 E219-BUILD-STEP-NODE-ID-EX.
068800     EXIT.
068900 EJECT
069000*-----------------------------------------------------------------
069100* E300-COMPLETE-STEP-EXEC - MARKS THE CURRENT STEP'S EXECUTION
069200* RECORD COMPLETED.  STEP-EXEC IS AN APPEND-ONLY JOURNAL LIKE THE
069300* AUDIT FILE, SO THE 'COMPLETION' OF A STEP IS RECORDED AS A
069400* SEPARATE ROW RATHER THAN AN UPDATE-IN-PLACE OF THE ORIGINAL
069500* 'IN-PROGRESS' ROW - GIVES A FULL HISTORY OF EVERY STEP ATTEMPT.
069600*-----------------------------------------------------------------
069700 E300-COMPLETE-STEP-EXEC.
069800     INITIALIZE STP-RECORD-1.
069900     MOVE WK-R-CUR-RUN-ID      TO STP-RUN-ID.
070000     MOVE WK-N-NEXT-STEP-INDEX TO STP-STEP-INDEX.
070100     IF WK-N-NEXT-STEP-INDEX = ZERO
070200         MOVE "START"          TO STP-NODE-ID
070300     ELSE
070400         PERFORM E210-BUILD-STEP-NODE-ID
070500             THRU E219-BUILD-STEP-NODE-ID-EX
070600     END-IF.
070700     MOVE "COMPLETED"          TO STP-STATUS.
070800     MOVE WK-C-TODAY-TS        TO STP-COMPLETED-TS.
070900     MOVE RTX-OPERATOR-ID      TO STP-OPERATOR-ID.
071000     WRITE STP-RECORD-1.
071100 E399-COMPLETE-STEP-EXEC-EX.
071200     EXIT.
071300 EJECT
071400*-----------------------------------------------------------------
071500* F000-TRIM-REASON-TEXT - COUNTS TRAILING SPACES OFF RTX-REASON-
071600* TEXT TO GET A TRIMMED LENGTH BY A REVERSE CHARACTER SCAN, ONE
071700* POSITION AT A TIME FROM THE RIGHT END OF THE FIELD.
071800*-----------------------------------------------------------------
071900 F000-TRIM-REASON-TEXT.
072000     MOVE 60 TO WK-C-TRIM-LEN.
072100     PERFORM F010-BACK-UP-ONE-CHAR
072200         THRU F019-BACK-UP-ONE-CHAR-EX
072300         UNTIL WK-C-TRIM-LEN = ZERO.
072400 F099-TRIM-REASON-TEXT-EX.
072500     EXIT.
072600 F010-BACK-UP-ONE-CHAR.
072700     IF RTX-REASON-TEXT(WK-C-TRIM-LEN:1) NOT = SPACE
072800         GO TO F019-BACK-UP-ONE-CHAR-EX
072900     END-IF.
073000     SUBTRACT 1 FROM WK-C-TRIM-LEN.
073100 F019-BACK-UP-ONE-CHAR-EX.
073200     EXIT.
073300 EJECT
073400*-----------------------------------------------------------------
073500 E900-WRITE-ERROR-LINE.
073600*-----------------------------------------------------------------
073700     WRITE RPT-RUN-LINE FROM WK-R-ERROR-LINE.
073800 E999-WRITE-ERROR-LINE-EX.
073900     EXIT.
074000 EJECT
074100*-----------------------------------------------------------------
074200 Z100-REWRITE-RUN-FILE.
074300*-----------------------------------------------------------------
074400     OPEN OUTPUT RUN-FILE.
074500     IF NOT WK-C-SUCCESSFUL
074600         DISPLAY "LTPRUNSM - REOPEN ERROR - RUNCTL"
074700         GO TO Z199-REWRITE-RUN-FILE-EX
074800     END-IF.
074900     SET WK-R-RUN-NDX TO 1.
075000     PERFORM Z110-REWRITE-ONE-RUN
075100         THRU Z119-REWRITE-ONE-RUN-EX
075200         VARYING WK-R-RUN-NDX FROM 1 BY 1
075300         UNTIL WK-R-RUN-NDX > WK-R-RUN-COUNT.
075400     CLOSE RUN-FILE.
075500 Z199-REWRITE-RUN-FILE-EX.
075600     EXIT.
075700 Z110-REWRITE-ONE-RUN.
075800     MOVE WK-R-TAB-RECORD(WK-R-RUN-NDX) TO RUN-RECORD-1.
075900     WRITE RUN-RECORD-1.
076000 Z119-REWRITE-ONE-RUN-EX.
076100     EXIT.
076200 EJECT
076300*-----------------------------------------------------------------
076400 Z000-END-PROGRAM-ROUTINE.
076500*-----------------------------------------------------------------
076600     CLOSE RUN-TXN-FILE
076700           STEP-FILE
076800           RUN-OUT-FILE.
076900 Z999-END-PROGRAM-ROUTINE-EX.
077000     EXIT.
077100 EJECT
077200*-----------------------------------------------------------------
077300 Y900-ABNORMAL-TERMINATION.
077400*-----------------------------------------------------------------
077500     DISPLAY "LTPRUNSM - ABNORMAL TERMINATION".
077600     MOVE 16 TO RETURN-CODE.
077700     GOBACK.
077800 EJECT
077900******************************************************************
078000************** END OF PROGRAM SOURCE -  LTPRUNSM ***************
078100******************************************************************
