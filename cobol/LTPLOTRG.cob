000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPLOTRG.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 MAR 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  DAILY DRIVER FOR LOT REGISTRATION.  READS LOT
001200*               TRANSACTIONS, VALIDATES LOT CODE, WEIGHT,
001300*               TEMPERATURE AND LOT TYPE, REJECTS DUPLICATE
001400*               LOT CODES, AND WRITES NEW LOT MASTER RECORDS
001500*               AT STATUS CREATED.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* PLT001  14/03/1985 RTW    INITIAL VERSION
002100*-----------------------------------------------------------------
002200* PLT019  07/07/1993 RTW    ADDED LOT-OPERATOR-ID CAPTURE
002300*-----------------------------------------------------------------
002400* PLT037  19/08/1998 JBH    Y2K - LOT-CREATED-TS NOW A FULL 14-
002500*                           BYTE CENTURY TIMESTAMP
002600*-----------------------------------------------------------------
002700* PLT049  22881 30/01/2003 KLT    E-REQ 22881 - LOT TYPE TABLE IS
002800*                           NOW DRIVEN FROM WK-V-VALID-TYPE-TABLE
002900*                           INSTEAD OF SEVEN SEPARATE IF TESTS,
003000*                           AFTER THE 'FG' FINISHED-GOODS TYPE WAS
003100*                           ADDED AND THE OLD PARAGRAPH GREW HARD
003200*                           TO READ
003300*-----------------------------------------------------------------
003400* PLT072  31208 05/06/2009 RTW    E-REQ 31208 - A SECOND RUN OF
003500*                           THIS JOB ON THE SAME DAY REISSUED
003600*                           LOT-IDS ALREADY WRITTEN BY THE FIRST
003700*                           RUN BECAUSE WK-L-NEXT-LOT-SEQ ALWAYS
003800*                           STARTED AT ZERO.  A100 NOW TRACKS THE
003900*                           HIGHEST LOT-ID SEQUENCE ON FILE AT
004000*                           LOAD TIME AND D100 GENERATES FROM
004100*                           THAT HIGH-WATER MARK INSTEAD
004200*-----------------------------------------------------------------
004300 EJECT
004400***************************************************************
004500 ENVIRONMENT DIVISION.
004600***************************************************************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005100                  UPSI-0 IS UPSI-SWITCH-0
005200                      ON STATUS IS U0-ON
005300                      OFF STATUS IS U0-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT LOT-TXN-FILE ASSIGN TO DATABASE-LOTTXN
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900     SELECT LOT-FILE     ASSIGN TO DATABASE-LOTMST
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WK-L-LOT-STATUS.
006200     SELECT LOT-OUT-FILE ASSIGN TO DATABASE-LOTOUT
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS WK-L-OUT-STATUS.
006500 EJECT
006600***************************************************************
006700 DATA DIVISION.
006800***************************************************************
006900 FILE SECTION.
007000 FD  LOT-TXN-FILE
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS LTX-RECORD.
007300 01  LTX-RECORD.
007400     05  LTX-LOT-CODE               PIC X(20).
007500     05  LTX-LOT-TYPE               PIC X(04).
007600     05  LTX-RUN-ID                 PIC X(08).
007700     05  LTX-OPERATOR-ID            PIC X(08).
007800     05  LTX-WEIGHT-KG              PIC S9(08)V99.
007900     05  LTX-TEMP-C                 PIC S9(04)V9.
008000     05  FILLER                     PIC X(37).
008100 EJECT
008200 FD  LOT-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS LOT-RECORD-1.
008500 01  LOT-RECORD-1.
008600     COPY LOTMST.
008700 EJECT
008800 FD  LOT-OUT-FILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS RPT-LOT-LINE.
009100 01  RPT-LOT-LINE                PIC X(132).
009200 EJECT
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                      PIC X(24) VALUE
009500     "** PROGRAM LTPLOTRG **".
009600*
009700 01  WK-C-COMMON.
009800     COPY PLTCOMN.
009900 EJECT
010000 77  WK-L-LOT-STATUS             PIC X(02) VALUE SPACES.
010100 77  WK-L-OUT-STATUS             PIC X(02) VALUE SPACES.
010200 77  WK-L-LOT-COUNT              COMP PIC 9(05) VALUE ZERO.
010300 77  WK-L-FOUND-DUP              COMP PIC 9(01) VALUE ZERO.
010400 77  WK-L-HIGH-LOT-SEQ           COMP PIC 9(06) VALUE ZERO.
010500 77  WK-L-NEXT-LOT-SEQ           COMP PIC 9(06) VALUE ZERO.
010600 77  WK-L-TS-DATE-ED             PIC 9(08) VALUE ZERO.
010700 77  WK-L-TS-TIME-ED             PIC 9(08) VALUE ZERO.
010800 01  WK-L-EDIT-AREA.
010900     05  WK-L-EDIT-LOT-SEQ       PIC 9(06).
011000     05  FILLER                  PIC X(04) VALUE SPACES.
011100 EJECT
011200*----------------------------------------------------------------
011300* IN-CORE LOT-CODE TABLE - LOADED FROM LOT-FILE ONCE, USED FOR
011400* THE DUPLICATE-CODE CHECK.  A FEW THOUSAND LOTS AT MOST ARE ON
011500* FILE AT ANY TIME SO A SEQUENTIAL TABLE SEARCH IS QUICK ENOUGH.
011600*----------------------------------------------------------------
011700 01  WK-L-CODE-TABLE.
011800     05  WK-L-CODE-ENTRY OCCURS 3000 TIMES
011900                         INDEXED BY WK-L-CODE-NDX.
012000         10  WK-L-TAB-LOT-CODE   PIC X(20).
012100     05  FILLER                  PIC X(04) VALUE SPACES.
012200 EJECT
012300*----------------------------------------------------------------
012400* TABLE OF VALID LOT TYPES - REPLACES THE OLD SEVEN-DEEP IF-ELSE
012500* CASCADE (SEE PLT049 ABOVE)
012600*----------------------------------------------------------------
012700 01  WK-V-VALID-TYPE-TABLE.
012800     05  WK-V-VALID-TYPE-LIST    PIC X(28) VALUE
012900         "RAW DEB BULKMIX SKW FRZ FG  ".
013000     05  WK-V-VALID-TYPE-TAB REDEFINES WK-V-VALID-TYPE-LIST
013100                             OCCURS 7 TIMES
013200                             PIC X(04).
013250     05  FILLER                  PIC X(01) VALUE SPACE.
013300 77  WK-V-TYPE-NDX               COMP PIC 9(02) VALUE ZERO.
013400 77  WK-V-TYPE-FOUND             COMP PIC 9(01) VALUE ZERO.
013500 EJECT
013600*----------------------------------------------------------------
013700 01  WK-L-ERROR-LINE.
013800     05  FILLER                  PIC X(14) VALUE "*** REJECTED *".
013900     05  WK-L-ERR-CODE           PIC X(21).
014000     05  WK-L-ERR-MSG            PIC X(60).
014100     05  FILLER                  PIC X(37).
014200 EJECT
014300***************************************************************
014400 PROCEDURE DIVISION.
014500***************************************************************
014600 MAIN-MODULE.
014700     PERFORM A000-INITIALISE
014800         THRU A099-INITIALISE-EX.
014900     PERFORM B000-PROCESS-ONE-TXN
015000         THRU B099-PROCESS-ONE-TXN-EX
015100         UNTIL WK-C-EOF-REACHED.
015200     PERFORM Z000-END-PROGRAM-ROUTINE
015300         THRU Z999-END-PROGRAM-ROUTINE-EX.
015400     GOBACK.
015500 EJECT
015600*-----------------------------------------------------------------
015700 A000-INITIALISE.
015800*-----------------------------------------------------------------
015900     OPEN INPUT  LOT-TXN-FILE
016000          INPUT  LOT-FILE
016100          OUTPUT LOT-OUT-FILE.
016200     IF NOT WK-C-SUCCESSFUL
016300         DISPLAY "LTPLOTRG - OPEN FILE ERROR - LOTTXN"
016400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500         GO TO Y900-ABNORMAL-TERMINATION
016600     END-IF.
016700     PERFORM A100-LOAD-CODE-TABLE
016800         THRU A199-LOAD-CODE-TABLE-EX
016900         UNTIL WK-L-LOT-STATUS = "10".
017000     CLOSE LOT-FILE.
017100     OPEN EXTEND LOT-FILE.
017200     IF WK-L-LOT-STATUS = "35"
017300         CLOSE LOT-FILE
017400         OPEN OUTPUT LOT-FILE
017500     END-IF.
017600     PERFORM A800-BUILD-TODAY-TS
017700         THRU A899-BUILD-TODAY-TS-EX.
017800     PERFORM A900-READ-NEXT-TXN
017900         THRU A999-READ-NEXT-TXN-EX.
018000 A099-INITIALISE-EX.
018100     EXIT.
018200*-----------------------------------------------------------------
018300 A100-LOAD-CODE-TABLE.
018400*-----------------------------------------------------------------
018500     READ LOT-FILE
018600         AT END
018700             MOVE "10" TO WK-L-LOT-STATUS
018800             GO TO A199-LOAD-CODE-TABLE-EX
018900     END-READ.
019000     ADD 1 TO WK-L-LOT-COUNT.
019100     SET WK-L-CODE-NDX TO WK-L-LOT-COUNT.
019200     MOVE LOT-CODE TO WK-L-TAB-LOT-CODE(WK-L-CODE-NDX).
019300*    KEEP THE HIGHEST LOT-ID SEQUENCE SEEN SO A NEW LOT NEVER
019400*    REUSES AN ID ALREADY ON FILE FROM AN EARLIER DAY'S RUN.
019500     IF LIDV-ID-SEQ > WK-L-HIGH-LOT-SEQ
019600         MOVE LIDV-ID-SEQ TO WK-L-HIGH-LOT-SEQ
019700     END-IF.
019800 A199-LOAD-CODE-TABLE-EX.
019900     EXIT.
020000*-----------------------------------------------------------------
020100 A800-BUILD-TODAY-TS.
020200*-----------------------------------------------------------------
020300     ACCEPT WK-L-TS-DATE-ED  FROM DATE YYYYMMDD.
020400     ACCEPT WK-L-TS-TIME-ED  FROM TIME.
020500     STRING WK-L-TS-DATE-ED       DELIMITED BY SIZE
020600            WK-L-TS-TIME-ED(1:6)  DELIMITED BY SIZE
020700            INTO WK-C-TODAY-TS
020800     END-STRING.
020900 A899-BUILD-TODAY-TS-EX.
021000     EXIT.
021100*-----------------------------------------------------------------
021200 A900-READ-NEXT-TXN.
021300*-----------------------------------------------------------------
021400     READ LOT-TXN-FILE
021500         AT END
021600             SET WK-C-EOF-REACHED TO TRUE
021700     END-READ.
021800 A999-READ-NEXT-TXN-EX.
021900     EXIT.
022000 EJECT
022100*-----------------------------------------------------------------
022200 B000-PROCESS-ONE-TXN.
022300*-----------------------------------------------------------------
022400     PERFORM C100-VALIDATE-LOT-CODE
022500         THRU C199-VALIDATE-LOT-CODE-EX.
022600     IF NOT WK-C-ERROR-FOUND
022700         PERFORM C200-VALIDATE-WEIGHT
022800             THRU C299-VALIDATE-WEIGHT-EX
022900     END-IF.
023000     IF NOT WK-C-ERROR-FOUND
023100         PERFORM C300-VALIDATE-TEMPERATURE
023200             THRU C399-VALIDATE-TEMPERATURE-EX
023300     END-IF.
023400     IF NOT WK-C-ERROR-FOUND
023500         PERFORM C400-VALIDATE-LOT-TYPE
023600             THRU C499-VALIDATE-LOT-TYPE-EX
023700     END-IF.
023800     IF NOT WK-C-ERROR-FOUND
023900         PERFORM C500-CHECK-DUPLICATE-CODE
024000             THRU C599-CHECK-DUPLICATE-CODE-EX
024100     END-IF.
024200     IF NOT WK-C-ERROR-FOUND
024300         PERFORM D100-WRITE-LOT-MASTER
024400             THRU D199-WRITE-LOT-MASTER-EX
024500     END-IF.
024600     PERFORM A900-READ-NEXT-TXN
024700         THRU A999-READ-NEXT-TXN-EX.
024800 B099-PROCESS-ONE-TXN-EX.
024900     EXIT.
025000 EJECT
025100*-----------------------------------------------------------------
025200 C100-VALIDATE-LOT-CODE.
025300*-----------------------------------------------------------------
025400     MOVE "N" TO WK-C-ERROR-SW.
025500     IF LTX-LOT-CODE = SPACES
025600         MOVE "LOT CODE MAY NOT BE BLANK" TO WK-L-ERR-MSG
025700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
025800     END-IF.
025900 C199-VALIDATE-LOT-CODE-EX.
026000     EXIT.
026100*-----------------------------------------------------------------
026200 C200-VALIDATE-WEIGHT.
026300*-----------------------------------------------------------------
026400     IF LTX-WEIGHT-KG < 0 OR LTX-WEIGHT-KG > 10000
026500         MOVE "WEIGHT-KG OUT OF RANGE 0-10000" TO WK-L-ERR-MSG
026600         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
026700     END-IF.
026800 C299-VALIDATE-WEIGHT-EX.
026900     EXIT.
027000*-----------------------------------------------------------------
027100 C300-VALIDATE-TEMPERATURE.
027200*-----------------------------------------------------------------
027300     IF LTX-TEMP-C < -50.0 OR LTX-TEMP-C > 100.0
027400         MOVE "TEMP-C OUT OF RANGE -50..100" TO WK-L-ERR-MSG
027500         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
027600     END-IF.
027700 C399-VALIDATE-TEMPERATURE-EX.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 C400-VALIDATE-LOT-TYPE.
028100*-----------------------------------------------------------------
028200     MOVE ZERO TO WK-V-TYPE-FOUND.
028300     SET WK-V-TYPE-NDX TO 1.
028400     PERFORM C410-SCAN-ONE-TYPE
028500         THRU C419-SCAN-ONE-TYPE-EX
028600         VARYING WK-V-TYPE-NDX FROM 1 BY 1
028700         UNTIL WK-V-TYPE-NDX > 7
028800            OR WK-V-TYPE-FOUND NOT = ZERO.
028900     IF WK-V-TYPE-FOUND = ZERO
029000         MOVE "LOT TYPE NOT IN VALID TABLE" TO WK-L-ERR-MSG
029100         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
029200     END-IF.
029300 C499-VALIDATE-LOT-TYPE-EX.
029400     EXIT.
029500 C410-SCAN-ONE-TYPE.
029600     IF WK-V-VALID-TYPE-TAB(WK-V-TYPE-NDX) = LTX-LOT-TYPE
029700         MOVE 1 TO WK-V-TYPE-FOUND
029800     END-IF.
029900 C419-SCAN-ONE-TYPE-EX.
030000     EXIT.
030100 EJECT
030200*-----------------------------------------------------------------
030300 C500-CHECK-DUPLICATE-CODE.
030400*-----------------------------------------------------------------
030500     MOVE ZERO TO WK-L-FOUND-DUP.
030600     IF WK-L-LOT-COUNT = ZERO
030700         GO TO C599-CHECK-DUPLICATE-CODE-EX
030800     END-IF.
030900     SET WK-L-CODE-NDX TO 1.
031000     PERFORM C510-SCAN-ONE-CODE
031100         THRU C519-SCAN-ONE-CODE-EX
031200         VARYING WK-L-CODE-NDX FROM 1 BY 1
031300         UNTIL WK-L-CODE-NDX > WK-L-LOT-COUNT
031400            OR WK-L-FOUND-DUP NOT = ZERO.
031500     IF WK-L-FOUND-DUP NOT = ZERO
031600         MOVE "DUPLICATE LOT CODE" TO WK-L-ERR-MSG
031700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
031800     END-IF.
031900 C599-CHECK-DUPLICATE-CODE-EX.
032000     EXIT.
032100 C510-SCAN-ONE-CODE.
032200     IF WK-L-TAB-LOT-CODE(WK-L-CODE-NDX) = LTX-LOT-CODE
032300         MOVE 1 TO WK-L-FOUND-DUP
032400     END-IF.
032500 C519-SCAN-ONE-CODE-EX.
032600     EXIT.
032700 EJECT
032800*-----------------------------------------------------------------
032900 D100-WRITE-LOT-MASTER.
033000*-----------------------------------------------------------------
033100     INITIALIZE LOT-RECORD-1.
033200     ADD 1 TO WK-L-HIGH-LOT-SEQ GIVING WK-L-NEXT-LOT-SEQ.
033300     MOVE WK-L-NEXT-LOT-SEQ TO WK-L-HIGH-LOT-SEQ.
033400     MOVE WK-L-NEXT-LOT-SEQ TO WK-L-EDIT-LOT-SEQ.
033500     STRING "LT" DELIMITED BY SIZE
033600            WK-L-EDIT-LOT-SEQ DELIMITED BY SIZE
033700            INTO LOT-ID
033800     END-STRING.
033900     MOVE LTX-LOT-CODE      TO LOT-CODE.
034000     MOVE LTX-LOT-TYPE      TO LOT-TYPE.
034100     MOVE "CREATED"         TO LOT-STATUS.
034200     MOVE LTX-RUN-ID        TO LOT-RUN-ID.
034300     MOVE LTX-OPERATOR-ID   TO LOT-OPERATOR-ID.
034400     MOVE LTX-WEIGHT-KG     TO LOT-WEIGHT-KG.
034500     MOVE LTX-TEMP-C        TO LOT-TEMP-C.
034600     MOVE WK-C-TODAY-TS     TO LOT-CREATED-TS.
034700     WRITE LOT-RECORD-1.
034800     IF WK-L-LOT-STATUS NOT = "00"
034900         DISPLAY "LTPLOTRG - WRITE ERROR - LOTMST"
035000         DISPLAY "FILE STATUS IS " WK-L-LOT-STATUS
035100     ELSE
035200         ADD 1 TO WK-L-LOT-COUNT
035300         SET WK-L-CODE-NDX TO WK-L-LOT-COUNT
035400         MOVE LOT-CODE TO WK-L-TAB-LOT-CODE(WK-L-CODE-NDX)
035500     END-IF.
035600 D199-WRITE-LOT-MASTER-EX.
035700     EXIT.
035800 EJECT
035900*-----------------------------------------------------------------
036000 D900-REJECT-TXN.
036100*-----------------------------------------------------------------
036200     SET WK-C-ERROR-FOUND TO TRUE.
036300     MOVE LTX-LOT-CODE TO WK-L-ERR-CODE.
036400     WRITE RPT-LOT-LINE FROM WK-L-ERROR-LINE.
036500 D999-REJECT-TXN-EX.
036600     EXIT.
036700 EJECT
036800*-----------------------------------------------------------------
036900 Z000-END-PROGRAM-ROUTINE.
037000*-----------------------------------------------------------------
037100     CLOSE LOT-TXN-FILE
037200           LOT-FILE
037300           LOT-OUT-FILE.
037400 Z999-END-PROGRAM-ROUTINE-EX.
037500     EXIT.
037600 EJECT
037700*-----------------------------------------------------------------
037800 Y900-ABNORMAL-TERMINATION.
037900*-----------------------------------------------------------------
038000     DISPLAY "LTPLOTRG - ABNORMAL TERMINATION".
038100     MOVE 16 TO RETURN-CODE.
038200     GOBACK.
038300 EJECT
038400******************************************************************
038500************** END OF PROGRAM SOURCE -  LTPLOTRG ***************
038600******************************************************************
