000100***************************************************************
000200* RUNCTL.cpybk
000300* PRODUCTION-RUN RECORD - RUN HEADER / STATE-MACHINE CONTROL
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT002 22/05/1985 RTW    INITIAL VERSION
000800* PLT041 09/02/1999 JBH    Y2K - STARTED-TS/ENDED-TS EXPANDED
000900*                          FROM 6 TO 14 BYTES
001000* PLT058  24601 30/09/2005 KLT    E-REQ 24601 ADD
001100*                          RUNCTL-IDEMPOTENCY-KEY SO THE FLOOR
001200*                          TERMINALS CAN SAFELY RETRY A CREATE
001300***************************************************************
001400    05  RUN-RECORD                  PIC X(110).
001500*
001600*  I-O FORMAT:RUNCTLR  FROM FILE RUNCTL  OF LIBRARY PLTLIB
001700*
001800    05  RUNCTLR REDEFINES RUN-RECORD.
001900        10  RUN-ID                  PIC X(08).
002000*                                UNIQUE KEY
002100        10  RUN-CODE                PIC X(22).
002200*                                RUN-CCYYMMDD-SSSS-NNNN
002300        10  RUN-STATUS              PIC X(10).
002400*                                IDLE/RUNNING/HOLD/COMPLETED/
002500*                                ABORTED
002600        10  RUN-CURR-STEP           PIC 9(02).
002700*                                CURRENT STEP INDEX 0-10
002800        10  RUN-IDEMPOTENCY-KEY     PIC X(16).
002900*                                DUPLICATE-CREATE SUPPRESSION KEY
003000        10  RUN-STARTED-TS          PIC X(14).
003100*                                CCYYMMDDHHMMSS - SPACES IF IDLE
003200        10  RUN-ENDED-TS            PIC X(14).
003300*                                CCYYMMDDHHMMSS - SPACES WHILE
003400*                                RUNNING/HOLD
003500        10  RUN-TARGET-KG           PIC S9(08)V99.
003600*                                DAILY TARGET - OPTIONAL, MAY BE
003700*                                ZERO
003800        10  FILLER                  PIC X(14).
003900*
004000*  ALTERNATE VIEW - RUN-CODE BROKEN OUT FOR SEQUENCE-GEN WORK
004100*
004200    05  RUNCTL-CODE-VIEW REDEFINES RUN-RECORD.
004300        10  FILLER                  PIC X(08).
004400        10  RCV-PREFIX              PIC X(04).
004500        10  RCV-DASH1               PIC X(01).
004600        10  RCV-CCYYMMDD            PIC 9(08).
004700        10  RCV-DASH2               PIC X(01).
004800        10  RCV-SITE-CODE           PIC X(04).
004900        10  RCV-DASH3               PIC X(01).
005000        10  RCV-DAILY-SEQ           PIC 9(04).
005100        10  FILLER                  PIC X(79).
005200*
005300*  ALTERNATE VIEW - NUMERIC TARGET-KG FOR ARITHMETIC WORK
005400*
005500    05  RUNCTL-NUM-VIEW REDEFINES RUN-RECORD.
005600        10  FILLER                  PIC X(86).
005700        10  RUNN-TARGET-KG          PIC S9(08)V99.
005800        10  FILLER                  PIC X(14).
005900*
006000*  ALTERNATE VIEW - RUN-ID SPLIT INTO ITS PREFIX AND SEQUENCE
006100*  DIGITS SO A LOAD PARAGRAPH CAN TRACK THE HIGH-WATER MARK
006200*
006300    05  RUNCTL-ID-VIEW REDEFINES RUN-RECORD.
006400        10  RIDV-ID-PREFIX          PIC X(02).
006500        10  RIDV-ID-SEQ             PIC 9(06).
006600        10  FILLER                  PIC X(102).
