000100***************************************************************
000200* BUFMST.cpybk
000300* BUFFER RECORD - TEMPERATURE-CONTROLLED STORAGE LOCATION MASTER
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT003 22/05/1985 RTW    INITIAL VERSION
000800* PLT024 15/06/1995 RTW    EXPANDED BUF-ALLOWED-LOT-TYPES FROM
000900*                          4 TO 7 OCCURRENCES - MIXED-USE
001000*                          BUFFERS INTRODUCED AT THE DUNA PLANT
001100***************************************************************
001200    05  BUF-RECORD                  PIC X(100).
001300*
001400*  I-O FORMAT:BUFMSTR  FROM FILE BUFMST  OF LIBRARY PLTLIB
001500*
001600    05  BUFMSTR REDEFINES BUF-RECORD.
001700        10  BUF-BUFFER-ID           PIC X(08).
001800*                                UNIQUE KEY
001900        10  BUF-BUFFER-CODE         PIC X(20).
002000*                                UNIQUE CODE
002100        10  BUF-BUFFER-TYPE         PIC X(06).
002200*                                LK/MIX/SKW15/SKW30/FRZ/PAL
002300        10  BUF-ALLOWED-LOT-TYPES OCCURS 7 TIMES
002400                                    PIC X(04).
002500*                                ALLOWED LOT TYPES - BLANK SLOT
002600*                                MEANS UNUSED
002700        10  BUF-CAPACITY-KG         PIC S9(08)V99.
002800*                                CAPACITY, MUST BE > 0
002900        10  BUF-TEMP-MIN-C          PIC S9(04)V9.
003000*                                -50..50 - MUST BE < TEMP-MAX
003100        10  BUF-TEMP-MAX-C          PIC S9(04)V9.
003200*                                -50..50
003300        10  BUF-ACTIVE-FLAG         PIC X(01).
003400*                                Y/N
003500        10  FILLER                  PIC X(17).
003600*
003700*  ALTERNATE VIEW - NUMERIC TEMP/CAPACITY FOR COMPARISON WORK
003800*
003900    05  BUFMST-NUM-VIEW REDEFINES BUF-RECORD.
004000        10  FILLER                  PIC X(56).
004100        10  BUFN-CAPACITY-KG        PIC S9(08)V99.
004200        10  BUFN-TEMP-MIN-C         PIC S9(04)V9.
004300        10  BUFN-TEMP-MAX-C         PIC S9(04)V9.
004400        10  FILLER                  PIC X(18).
004500*
004600*  ALTERNATE VIEW - ALLOWED LOT TYPES AS ONE 28-BYTE STRING FOR
004700*  A QUICK INSPECT/TALLY SEARCH INSTEAD OF SUBSCRIPTING THE TABLE
004800*
004900    05  BUFMST-TYPES-VIEW REDEFINES BUF-RECORD.
005000        10  FILLER                  PIC X(28).
005100        10  BUFT-TYPES-STRING       PIC X(28).
005200        10  FILLER                  PIC X(44).
