000100***************************************************************
000200* PLTCOMN.cpybk                                                *
000300* COMMON WORKING STORAGE - FILE STATUS / SWITCH AREA           *
000400* COPIED INTO WK-C-COMMON BY EVERY PROGRAM IN THE LOT-TRACKING *
000500* SUITE SO THAT FILE-STATUS TESTING READS THE SAME WAY ACROSS  *
000600* EVERY PROGRAM IN THE SUITE.                                  *
000700***************************************************************
000800* HISTORY OF MODIFICATION:                                     *
000900*=================================================================
001000* PLT001  14/03/1985 RTW    - INITIAL VERSION FOR LOT TRACKING
001100*                            SUITE - CARVED OUT OF THE OLD
001200*                            SINGLE-PROGRAM WORK AREA
001300*-----------------------------------------------------------------
001400* PLT014  02/11/1991 RTW    - ADDED WK-C-DUPLICATE-KEY CONDITION
001500*                            FOR THE NEW INDEXED WORK FILES
001600*-----------------------------------------------------------------
001700* PLT037  19/08/1998 JBH    - Y2K REMEDIATION - WK-C-TODAY-CCYY
001800*                            ADDED SO CALLERS STOP DERIVING THE
001900*                            CENTURY FROM A 2-DIGIT YEAR
002000*-----------------------------------------------------------------
002100* PLT052  21440   05/06/2004 KLT    - E-REQ 21440 ADD
002200*                            WK-C-TODAY-TS FOR THE AUDIT LOGGING
002300*                            SERVICE ROUTINE
002400*-----------------------------------------------------------------
002500    05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
002600        88  WK-C-SUCCESSFUL             VALUE "00".
002700        88  WK-C-DUPLICATE-KEY          VALUE "22".
002800        88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002900        88  WK-C-END-OF-FILE            VALUE "10".
003000    05  WK-C-TODAY-CCYY             PIC 9(04) VALUE ZEROES.
003100    05  WK-C-TODAY-MMDD             PIC 9(04) VALUE ZEROES.
003200    05  WK-C-TODAY-TS               PIC X(14) VALUE SPACES.
003300    05  WK-C-TRIM-LEN               PIC 9(03) VALUE ZEROES.
003400    05  WK-C-SWITCH-AREA.
003500        10  WK-C-EOF-SW             PIC X(01) VALUE "N".
003600            88  WK-C-EOF-REACHED        VALUE "Y".
003700        10  WK-C-ERROR-SW           PIC X(01) VALUE "N".
003800            88  WK-C-ERROR-FOUND        VALUE "Y".
003900    05  FILLER                      PIC X(05) VALUE SPACES.
