000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPAUDLG.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   03 JUL 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPENDS ONE ENTRY
001200*               TO THE PLANT AUDIT-EVENT JOURNAL.  THE JOURNAL
001300*               IS APPEND-ONLY - NO OTHER PROGRAM IN THE SUITE
001400*               MAY OPEN AUDEVT FOR I-O OR OUTPUT.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* PLT009  03/07/1985 RTW    INITIAL VERSION
002000*-----------------------------------------------------------------
002100* PLT033  22/09/1997 RTW    CALLED FROM LTPTLOG WHEN A TEMPERATURE
002200*                           READING VIOLATES THRESHOLD - ADDS THE
002300*                           TEMP_VIOLATION_HOLD EVENT TYPE
002400*-----------------------------------------------------------------
002500* PLT037  19/08/1998 JBH    Y2K - WK-AUDLNK-TODAY-TS NOW CARRIES A
002600*                           FULL 14-BYTE CENTURY DATE FROM THE
002700*                           CALLING PROGRAM
002800*-----------------------------------------------------------------
002900* PLT046  22107 11/03/2002 KLT    E-REQ 22107 - AUD-EVENT-SEQ IS
003000*                           NOW A TRUE ASCENDING COUNTER SCANNED
003100*                           FROM THE JOURNAL ON THE FIRST CALL OF
003200*                           THE DAY INSTEAD OF BEING DERIVED FROM
003300*                           THE TIMESTAMP
003400*-----------------------------------------------------------------
003500 EJECT
003600***************************************************************
003700 ENVIRONMENT DIVISION.
003800***************************************************************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004300                  UPSI-0 IS UPSI-SWITCH-0
004400                      ON STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT AUDIT-FILE ASSIGN TO DATABASE-AUDEVT
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WK-C-FILE-STATUS.
005100 EJECT
005200***************************************************************
005300 DATA DIVISION.
005400***************************************************************
005500 FILE SECTION.
005600 FD  AUDIT-FILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS AUD-RECORD-1.
005900 01  AUD-RECORD-1.
006000     COPY AUDEVT.
006100 EJECT
006200 WORKING-STORAGE SECTION.
006300 01  FILLER                      PIC X(24) VALUE
006400     "** PROGRAM LTPAUDLG **".
006500*
006600 01  WK-C-COMMON.
006700     COPY PLTCOMN.
006800 EJECT
006900 77  WK-L-FIRST-TIME             PIC X(01) VALUE "Y".
007000     88  WK-L-IS-FIRST-TIME          VALUE "Y".
007100 77  WK-L-FILE-EXISTS            PIC X(01) VALUE "Y".
007200 77  WK-L-NEXT-SEQ               COMP PIC 9(09) VALUE ZERO.
007300 77  WK-L-SCAN-SEQ               COMP PIC 9(09) VALUE ZERO.
007400 EJECT
007500 LINKAGE SECTION.
007600     COPY AUDLNK.
007700 EJECT
007800***************************************************************
007900 PROCEDURE DIVISION USING WK-AUDLNK.
008000***************************************************************
008100 MAIN-MODULE.
008200     MOVE SPACES TO WK-AUDLNK-ERROR-CD.
008300     IF WK-L-IS-FIRST-TIME
008400         PERFORM A000-SCAN-FOR-NEXT-SEQ
008500             THRU A099-SCAN-FOR-NEXT-SEQ-EX
008600         MOVE "N" TO WK-L-FIRST-TIME
008700     END-IF.
008800     PERFORM B000-APPEND-EVENT
008900         THRU B099-APPEND-EVENT-EX.
009000     GOBACK.
009100 EJECT
009200*-----------------------------------------------------------------
009300 A000-SCAN-FOR-NEXT-SEQ.
009400*-----------------------------------------------------------------
009500     MOVE "Y" TO WK-L-FILE-EXISTS.
009600     MOVE ZERO TO WK-L-SCAN-SEQ.
009700     OPEN INPUT AUDIT-FILE.
009800     IF WK-C-FILE-STATUS = "35"
009900         MOVE "N" TO WK-L-FILE-EXISTS
010000     ELSE
010100         IF NOT WK-C-SUCCESSFUL
010200             DISPLAY "LTPAUDLG - OPEN FILE ERROR - AUDEVT"
010300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010400         ELSE
010500             PERFORM A100-SCAN-ONE-RECORD
010600                 THRU A199-SCAN-ONE-RECORD-EX
010700                 UNTIL WK-C-EOF-REACHED
010800             CLOSE AUDIT-FILE
010900         END-IF
011000     END-IF.
011100     COMPUTE WK-L-NEXT-SEQ = WK-L-SCAN-SEQ + 1.
011200 A099-SCAN-FOR-NEXT-SEQ-EX.
011300     EXIT.
011400*-----------------------------------------------------------------
011500 A100-SCAN-ONE-RECORD.
011600*-----------------------------------------------------------------
011700     READ AUDIT-FILE
011800         AT END
011900             SET WK-C-EOF-REACHED TO TRUE
012000             GO TO A199-SCAN-ONE-RECORD-EX
012100     END-READ.
012200     IF AUD-EVENT-SEQ > WK-L-SCAN-SEQ
012300         MOVE AUD-EVENT-SEQ TO WK-L-SCAN-SEQ
012400     END-IF.
012500 A199-SCAN-ONE-RECORD-EX.
012600     EXIT.
012700 EJECT
012800*-----------------------------------------------------------------
012900 B000-APPEND-EVENT.
013000*-----------------------------------------------------------------
013100     IF WK-L-FILE-EXISTS = "Y"
013200         OPEN EXTEND AUDIT-FILE
013300     ELSE
013400         OPEN OUTPUT AUDIT-FILE
013500         MOVE "Y" TO WK-L-FILE-EXISTS
013600     END-IF.
013700     IF NOT WK-C-SUCCESSFUL
013800         DISPLAY "LTPAUDLG - OPEN FILE ERROR - AUDEVT"
013900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014000         MOVE "AUD0001" TO WK-AUDLNK-ERROR-CD
014100         GO TO B099-APPEND-EVENT-EX
014200     END-IF.
014300     INITIALIZE AUD-RECORD-1.
014400     MOVE WK-L-NEXT-SEQ            TO AUD-EVENT-SEQ.
014500     MOVE WK-AUDLNK-EVENT-TYPE     TO AUD-EVENT-TYPE.
014600     MOVE WK-AUDLNK-ENTITY-TYPE    TO AUD-ENTITY-TYPE.
014700     MOVE WK-AUDLNK-ENTITY-ID      TO AUD-ENTITY-ID.
014800     MOVE WK-AUDLNK-USER-ID        TO AUD-USER-ID.
014900     MOVE WK-AUDLNK-DETAIL         TO AUD-DETAIL.
015000     MOVE WK-AUDLNK-TODAY-TS       TO AUD-CREATED-TS.
015100     WRITE AUD-RECORD-1.
015200     IF NOT WK-C-SUCCESSFUL
015300         DISPLAY "LTPAUDLG - WRITE ERROR - AUDEVT"
015400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015500         MOVE "AUD0002" TO WK-AUDLNK-ERROR-CD
015600     ELSE
015700         ADD 1 TO WK-L-NEXT-SEQ
015800     END-IF.
015900     CLOSE AUDIT-FILE.
016000 B099-APPEND-EVENT-EX.
016100     EXIT.
016200 EJECT
016300******************************************************************
016400************** END OF PROGRAM SOURCE -  LTPAUDLG ***************
016500******************************************************************
