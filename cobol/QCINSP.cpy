000100***************************************************************
000200* QCINSP.cpybk
000300* QC-INSPECTION RECORD - PASS/HOLD/FAIL DECISION JOURNAL
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT006 19/06/1985 RTW    INITIAL VERSION
000800* PLT031 03/04/1997 RTW    ADDED QCI-CCP-FLAG - HACCP CRITICAL
000900*                          CONTROL POINT MARKER REQUIRED BY THE
001000*                          NEW PLANT QUALITY MANUAL
001100* PLT058  24601 30/09/2005 KLT    E-REQ 24601 ADD
001200*                          QCI-IDEMPOTENCY-KEY
001300***************************************************************
001400    05  QCI-RECORD                  PIC X(210).
001500*
001600*  I-O FORMAT:QCINSPR  FROM FILE QCINSP  OF LIBRARY PLTLIB
001700*
001800    05  QCINSPR REDEFINES QCI-RECORD.
001900        10  QCI-INSP-ID             PIC X(08).
002000*                                UNIQUE KEY
002100        10  QCI-LOT-ID              PIC X(08).
002200*                                INSPECTED LOT
002300        10  QCI-RUN-ID              PIC X(08).
002400*                                PRODUCTION RUN
002500        10  QCI-STEP-INDEX          PIC 9(02).
002600*                                0 - 10
002700        10  QCI-INSP-TYPE           PIC X(30).
002800*                                INSPECTION TYPE LABEL
002900        10  QCI-CCP-FLAG            PIC X(01).
003000*                                Y = CRITICAL CONTROL POINT
003100        10  QCI-DECISION            PIC X(04).
003200*                                PASS/HOLD/FAIL
003300        10  QCI-NOTES               PIC X(100).
003400*                                REQUIRED >= 10 CHARS TRIMMED
003500*                                FOR HOLD/FAIL
003600        10  QCI-INSPECTOR-ID        PIC X(08).
003700*                                INSPECTOR
003800        10  QCI-INSPECTED-TS        PIC X(14).
003900*                                CCYYMMDDHHMMSS
004000        10  QCI-IDEMPOTENCY-KEY     PIC X(16).
004100*                                UNIQUE - A REPEAT IS REJECTED
004200        10  FILLER                  PIC X(11).
004300*
004400*  ALTERNATE VIEW - STEP-INDEX AS A NUMERIC WORK FIELD
004500*
004600    05  QCINSP-NUM-VIEW REDEFINES QCI-RECORD.
004700        10  FILLER                  PIC X(24).
004800        10  QCIN-STEP-INDEX         PIC 9(02).
004900        10  FILLER                  PIC X(184).
005000*
005100*  ALTERNATE VIEW - IDEMPOTENCY KEY ISOLATED FOR TABLE SEARCH
005200*
005300    05  QCINSP-IDEM-VIEW REDEFINES QCI-RECORD.
005400        10  FILLER                  PIC X(183).
005500        10  QCII-IDEMPOTENCY-KEY    PIC X(16).
005600        10  FILLER                  PIC X(11).
005700*
005800*  ALTERNATE VIEW - QCI-INSP-ID SPLIT INTO ITS PREFIX AND
005900*  SEQUENCE DIGITS SO A LOAD PARAGRAPH CAN TRACK THE
006000*  HIGH-WATER MARK
006100*
006200    05  QCINSP-ID-VIEW REDEFINES QCI-RECORD.
006300        10  QIDV-ID-PREFIX          PIC X(02).
006400        10  QIDV-ID-SEQ             PIC 9(06).
006500        10  FILLER                  PIC X(202).
