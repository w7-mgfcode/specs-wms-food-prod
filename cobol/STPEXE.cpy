000100***************************************************************
000200* STPEXE.cpybk
000300* STEP-EXECUTION RECORD - ONE ROW PER RUN/STEP VISIT
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT002 22/05/1985 RTW    INITIAL VERSION
000800* PLT041 09/02/1999 JBH    Y2K - TIMESTAMP FIELDS EXPANDED TO 14
001000***************************************************************
001100    05  STP-RECORD                  PIC X(80).
001200*
001300*  I-O FORMAT:STPEXER  FROM FILE STPEXE  OF LIBRARY PLTLIB
001400*
001500    05  STPEXER REDEFINES STP-RECORD.
001600        10  STP-RUN-ID              PIC X(08).
001700*                                OWNING RUN
001800        10  STP-STEP-INDEX          PIC 9(02).
001900*                                0 - 10
002000        10  STP-NODE-ID             PIC X(10).
002100*                                'START' FOR STEP 0, ELSE
002200*                                'STEP-N'
002300        10  STP-STATUS              PIC X(12).
002400*                                PENDING/IN-PROGRESS/COMPLETED/
002500*                                SKIPPED
002600        10  STP-STARTED-TS          PIC X(14).
002700*                                CCYYMMDDHHMMSS
002800        10  STP-COMPLETED-TS        PIC X(14).
002900*                                CCYYMMDDHHMMSS - SPACES UNTIL
003000*                                COMPLETED
003100        10  STP-OPERATOR-ID         PIC X(08).
003200*                                OPERATOR WHO ADVANCED THE STEP
003300        10  FILLER                  PIC X(12).
003400*
003500*  ALTERNATE VIEW - RUN-ID + STEP-INDEX TOGETHER FOR TABLE SEARCH
003600*
003700    05  STPEXE-KEY-VIEW REDEFINES STP-RECORD.
003800        10  STPK-RUN-STEP-KEY       PIC X(10).
003900        10  FILLER                  PIC X(70).
004000*
004100*  ALTERNATE VIEW - STEP-INDEX AS COMP FOR SUBSCRIPTED WORK
004200*
004300    05  STPEXE-COMP-VIEW REDEFINES STP-RECORD.
004400        10  FILLER                  PIC X(08).
004500        10  STPC-STEP-INDEX         PIC 9(02).
004600        10  FILLER                  PIC X(70).
