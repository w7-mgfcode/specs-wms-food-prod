000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPBUFRP.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   14 JUL 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  BUFFER SUMMARY REPORT.  LOADS THE BUFFER MASTER
001200*               AND THE INVENTORY-ITEM FILE, SUMS THE ACTIVE
001300*               (NOT YET EXITED) QUANTITY AND ITEM COUNT SITTING
001400*               IN EACH ACTIVE BUFFER, AND PRINTS ONE LINE PER
001500*               BUFFER IN BUFFER-CODE SEQUENCE WITH A GRAND-TOTAL
001600*               LINE AT THE FOOT.  RUN AT THE END OF EACH SHIFT
001700*               SO THE FLOOR SUPERVISOR CAN SEE WHERE STOCK IS
001800*               SITTING BEFORE THE NEXT SHIFT STARTS.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* PLT007  14/07/1985 RTW    INITIAL VERSION
002400*-----------------------------------------------------------------
002500* PLT026  02/03/1996 RTW    ADDED THE CAPACITY-KG COLUMN SO THE
002600*                           SUPERVISOR CAN SEE HEADROOM AT A
002700*                           GLANCE
002800*-----------------------------------------------------------------
002900* PLT037  19/08/1998 JBH    Y2K - REPORT-DATE HEADING NOW CARRIES
003000*                           A FULL 4-DIGIT CENTURY YEAR
003100*-----------------------------------------------------------------
003200* PLT061  27714 11/04/2006 KLT    E-REQ 27714 - THE BUFFER TABLE
003300*                           IS NOW SORTED INTO BUFFER-CODE
003400*                           SEQUENCE BEFORE PRINTING; PREVIOUSLY
003500*                           THE REPORT CAME OUT IN LOAD
003600*                           (BUFFER-ID) SEQUENCE WHICH THE
003700*                           SUPERVISOR FOUND HARD TO SCAN
003800*-----------------------------------------------------------------
003900 EJECT
004000***************************************************************
004100 ENVIRONMENT DIVISION.
004200***************************************************************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004700                  C01 IS TOP-OF-FORM
004800                  UPSI-0 IS UPSI-SWITCH-0
004900                      ON STATUS IS U0-ON
005000                      OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT BUFFER-FILE      ASSIGN TO DATABASE-BUFMST
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WK-R-BUF-STATUS.
005600     SELECT INVENTORY-FILE   ASSIGN TO DATABASE-INVITM
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WK-R-INV-STATUS.
005900     SELECT REPORT-FILE      ASSIGN TO DATABASE-BUFRPT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WK-R-RPT-STATUS.
006200 EJECT
006300***************************************************************
006400 DATA DIVISION.
006500***************************************************************
006600 FILE SECTION.
006700 FD  BUFFER-FILE
006800     LABEL RECORDS ARE OMITTED
006900     DATA RECORD IS BUF-RECORD-1.
007000 01  BUF-RECORD-1.
007100     COPY BUFMST.
007200 EJECT
007300 FD  INVENTORY-FILE
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS INV-RECORD-1.
007600 01  INV-RECORD-1.
007700     COPY INVITM.
007800 EJECT
007900 FD  REPORT-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS RPT-PRINT-LINE.
008200 01  RPT-PRINT-LINE              PIC X(132).
008300 EJECT
008400 WORKING-STORAGE SECTION.
008500 01  FILLER                      PIC X(24) VALUE
008600     "** PROGRAM LTPBUFRP **".
008700*
008800 01  WK-C-COMMON.
008900     COPY PLTCOMN.
009000 EJECT
009100 77  WK-R-BUF-STATUS             PIC X(02) VALUE SPACES.
009200 77  WK-R-INV-STATUS             PIC X(02) VALUE SPACES.
009300 77  WK-R-RPT-STATUS             PIC X(02) VALUE SPACES.
009400 EJECT
009500 77  WK-R-BUF-COUNT              COMP PIC 9(05) VALUE ZERO.
009600 77  WK-R-INV-COUNT              COMP PIC 9(05) VALUE ZERO.
009700 77  WK-R-OUTER-NDX              COMP PIC 9(05) VALUE ZERO.
009800 77  WK-R-INNER-NDX              COMP PIC 9(05) VALUE ZERO.
009900 77  WK-R-LOW-NDX                COMP PIC 9(05) VALUE ZERO.
010000 77  WK-R-SWAP-AREA              PIC X(100) VALUE SPACES.
010100 EJECT
010200*----------------------------------------------------------------
010300* IN-CORE TABLES - THE BUFFER MASTER AND THE INVENTORY-ITEM FILE
010400* ARE BOTH LOADED ONCE, THE BUFFER TABLE IS THEN SORTED INTO
010500* CODE SEQUENCE BY A SIMPLE IN-CORE SELECTION SORT (SEE B000
010600* BELOW) AND EVERY ACTIVE INVENTORY ITEM IS THEN SCANNED ONCE
010700* PER BUFFER TO BUILD THE ACCUMULATOR ARRAYS.
010800*----------------------------------------------------------------
010900 01  WK-R-BUF-TABLE.
011000     05  WK-R-BUF-ENTRY OCCURS 1000 TIMES
011100                        INDEXED BY WK-R-BUF-NDX.
011200         10  WK-R-TAB-BUF        PIC X(100).
011300     05  FILLER                  PIC X(04) VALUE SPACES.
011400 EJECT
011500 01  WK-R-INV-TABLE.
011600     05  WK-R-INV-ENTRY OCCURS 5000 TIMES
011700                        INDEXED BY WK-R-INV-NDX.
011800         10  WK-R-TAB-INV        PIC X(80).
011900     05  FILLER                  PIC X(04) VALUE SPACES.
012000 EJECT
012100 01  WK-R-TOTAL-TABLE.
012200     05  WK-R-TOTAL-ENTRY OCCURS 1000 TIMES.
012300         10  WK-R-TOT-ITEM-COUNT COMP PIC 9(05) VALUE ZERO.
012400         10  WK-R-TOT-QTY-KG     PIC S9(08)V99 VALUE ZERO.
012500     05  FILLER                  PIC X(04) VALUE SPACES.
012600 EJECT
012700*----------------------------------------------------------------
012800* CANDIDATE / WORK RECORDS.
012900*----------------------------------------------------------------
013000 01  WK-R-BUF-CANDIDATE.
013100     05  WK-R-CAND-BUF-ID           PIC X(08).
013200     05  WK-R-CAND-BUF-CODE         PIC X(20).
013300     05  WK-R-CAND-BUF-TYPE         PIC X(06).
013400     05  WK-R-CAND-BUF-ALLOWED-TYPES OCCURS 7 TIMES
013500                                    PIC X(04).
013600     05  WK-R-CAND-BUF-CAPACITY-KG  PIC S9(08)V99.
013700     05  WK-R-CAND-BUF-TEMP-MIN-C   PIC S9(04)V9.
013800     05  WK-R-CAND-BUF-TEMP-MAX-C   PIC S9(04)V9.
013900     05  WK-R-CAND-BUF-ACTIVE-FLAG  PIC X(01).
014000     05  FILLER                     PIC X(17).
014100 EJECT
014200 01  WK-R-INV-CANDIDATE.
014300     05  WK-R-CAND-INV-ITEM-ID      PIC X(08).
014400     05  WK-R-CAND-INV-LOT-ID       PIC X(08).
014500     05  WK-R-CAND-INV-BUFFER-ID    PIC X(08).
014600     05  WK-R-CAND-INV-RUN-ID       PIC X(08).
014700     05  WK-R-CAND-INV-QTY-KG       PIC S9(08)V99.
014800     05  WK-R-CAND-INV-ENTERED-TS   PIC X(14).
014900     05  WK-R-CAND-INV-EXITED-TS    PIC X(14).
015000     05  FILLER                     PIC X(10).
015100 EJECT
015200 77  WK-R-GRAND-ITEM-COUNT       COMP PIC 9(07) VALUE ZERO.
015300 77  WK-R-GRAND-QTY-KG           PIC S9(09)V99 VALUE ZERO.
015400 EJECT
015500*----------------------------------------------------------------
015600* PRINT LINE LAYOUTS.
015700*----------------------------------------------------------------
015800 01  WK-T-HEADING-1.
015900     05  FILLER                  PIC X(01) VALUE SPACE.
016000     05  FILLER                  PIC X(20) VALUE "BUFFER CODE".
016100     05  FILLER                  PIC X(01) VALUE SPACE.
016200     05  FILLER                  PIC X(06) VALUE "TYPE".
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  FILLER                  PIC X(05) VALUE "ITEMS".
016500     05  FILLER                  PIC X(08) VALUE SPACES.
016600     05  FILLER                  PIC X(11) VALUE "QUANTITY-KG".
016700     05  FILLER                  PIC X(03) VALUE SPACES.
016800     05  FILLER                  PIC X(11) VALUE "CAPACITY-KG".
016900     05  FILLER                  PIC X(63) VALUE SPACES.
017000 EJECT
017100 01  WK-T-DETAIL-LINE.
017200     05  FILLER                  PIC X(01) VALUE SPACE.
017300     05  WK-T-DET-CODE           PIC X(20).
017400     05  FILLER                  PIC X(01) VALUE SPACE.
017500     05  WK-T-DET-TYPE           PIC X(06).
017600     05  FILLER                  PIC X(02) VALUE SPACES.
017700     05  WK-T-DET-ITEMS          PIC ZZZ9.
017800     05  FILLER                  PIC X(04) VALUE SPACES.
017900     05  WK-T-DET-QTY            PIC Z,ZZZ,ZZ9.99.
018000     05  FILLER                  PIC X(02) VALUE SPACES.
018100     05  WK-T-DET-CAP            PIC Z,ZZZ,ZZ9.99.
018200     05  FILLER                  PIC X(52) VALUE SPACES.
018300 EJECT
018400 01  WK-T-TOTAL-LINE.
018500     05  FILLER                  PIC X(01) VALUE SPACE.
018600     05  FILLER                  PIC X(28) VALUE "GRAND TOTAL".
018700     05  WK-T-TOT-ITEMS          PIC ZZZ9.
018800     05  FILLER                  PIC X(04) VALUE SPACES.
018900     05  WK-T-TOT-QTY            PIC Z,ZZZ,ZZ9.99.
019000     05  FILLER                  PIC X(65) VALUE SPACES.
019100 EJECT
019200 01  WK-T-BLANK-LINE             PIC X(132) VALUE SPACES.
019300 EJECT
019400***************************************************************
019500 PROCEDURE DIVISION.
019600***************************************************************
019700 MAIN-MODULE.
019800     PERFORM A000-INITIALISE
019900         THRU A099-INITIALISE-EX.
020000     PERFORM B000-SORT-BUFFER-TABLE
020100         THRU B099-SORT-BUFFER-TABLE-EX.
020200     PERFORM C000-ACCUMULATE-ALL-BUFFERS
020300         THRU C099-ACCUMULATE-ALL-BUFFERS-EX.
020400     PERFORM D000-PRINT-REPORT
020500         THRU D099-PRINT-REPORT-EX.
020600     PERFORM Z000-END-PROGRAM-ROUTINE
020700         THRU Z999-END-PROGRAM-ROUTINE-EX.
020800     GOBACK.
020900 EJECT
021000*-----------------------------------------------------------------
021100 A000-INITIALISE.
021200*-----------------------------------------------------------------
021300     OPEN INPUT  BUFFER-FILE
021400          INPUT  INVENTORY-FILE
021500          OUTPUT REPORT-FILE.
021600     IF NOT WK-R-BUF-STATUS = "00"
021700         DISPLAY "LTPBUFRP - OPEN FILE ERROR - BUFMST"
021800         DISPLAY "FILE STATUS IS " WK-R-BUF-STATUS
021900         GO TO Y900-ABNORMAL-TERMINATION
022000     END-IF.
022100     PERFORM A100-LOAD-BUF-TABLE
022200         THRU A199-LOAD-BUF-TABLE-EX
022300         UNTIL WK-R-BUF-STATUS = "10".
022400     CLOSE BUFFER-FILE.
022500     PERFORM A200-LOAD-INV-TABLE
022600         THRU A299-LOAD-INV-TABLE-EX
022700         UNTIL WK-R-INV-STATUS = "10".
022800     CLOSE INVENTORY-FILE.
022900 A099-INITIALISE-EX.
023000     EXIT.
023100 EJECT
023200*-----------------------------------------------------------------
023300 A100-LOAD-BUF-TABLE.
023400*-----------------------------------------------------------------
023500     READ BUFFER-FILE
023600         AT END
023700             MOVE "10" TO WK-R-BUF-STATUS
023800             GO TO A199-LOAD-BUF-TABLE-EX
023900     END-READ.
024000     MOVE BUF-RECORD-1 TO WK-R-BUF-CANDIDATE.
024100     IF WK-R-CAND-BUF-ACTIVE-FLAG NOT = "Y"
024200         GO TO A199-LOAD-BUF-TABLE-EX
024300     END-IF.
024400     ADD 1 TO WK-R-BUF-COUNT.
024500     SET WK-R-BUF-NDX TO WK-R-BUF-COUNT.
024600     MOVE BUF-RECORD-1 TO WK-R-TAB-BUF(WK-R-BUF-NDX).
024700 A199-LOAD-BUF-TABLE-EX.
024800     EXIT.
024900 EJECT
025000*-----------------------------------------------------------------
025100 A200-LOAD-INV-TABLE.
025200*-----------------------------------------------------------------
025300     READ INVENTORY-FILE
025400         AT END
025500             MOVE "10" TO WK-R-INV-STATUS
025600             GO TO A299-LOAD-INV-TABLE-EX
025700     END-READ.
025800     ADD 1 TO WK-R-INV-COUNT.
025900     SET WK-R-INV-NDX TO WK-R-INV-COUNT.
026000     MOVE INV-RECORD-1 TO WK-R-TAB-INV(WK-R-INV-NDX).
026100 A299-LOAD-INV-TABLE-EX.
026200     EXIT.
026300 EJECT
026400*-----------------------------------------------------------------
026500* B000-SORT-BUFFER-TABLE - PUTS THE BUFFER TABLE INTO BUFFER-CODE
026600* SEQUENCE WITH A PLAIN IN-CORE SELECTION SORT BEFORE THE DETAIL
026700* LINES PRINT - FINE FOR THE FEW HUNDRED BUFFERS A PLANT OWNS,
026800* NO NEED TO SORT THE FILE ITSELF FOR A LIST THIS SHORT.
026900*-----------------------------------------------------------------
027000 B000-SORT-BUFFER-TABLE.
027100     IF WK-R-BUF-COUNT < 2
027200         GO TO B099-SORT-BUFFER-TABLE-EX
027300     END-IF.
027400     SET WK-R-OUTER-NDX TO 1.
027500     PERFORM B100-SORT-ONE-PASS
027600         THRU B199-SORT-ONE-PASS-EX
027700         VARYING WK-R-OUTER-NDX FROM 1 BY 1
027800         UNTIL WK-R-OUTER-NDX > WK-R-BUF-COUNT - 1.
027900 B099-SORT-BUFFER-TABLE-EX.
028000     EXIT.
028100 B100-SORT-ONE-PASS.
028200     SET WK-R-LOW-NDX TO WK-R-OUTER-NDX.
028300     SET WK-R-INNER-NDX TO WK-R-OUTER-NDX.
028400     ADD 1 TO WK-R-INNER-NDX.
028500     PERFORM B110-FIND-LOWEST-CODE
028600         THRU B119-FIND-LOWEST-CODE-EX
028700         VARYING WK-R-INNER-NDX FROM WK-R-INNER-NDX BY 1
028800         UNTIL WK-R-INNER-NDX > WK-R-BUF-COUNT.
028900     IF WK-R-LOW-NDX NOT = WK-R-OUTER-NDX
029000         MOVE WK-R-TAB-BUF(WK-R-OUTER-NDX) TO WK-R-SWAP-AREA
029100         MOVE WK-R-TAB-BUF(WK-R-LOW-NDX)
029200             TO WK-R-TAB-BUF(WK-R-OUTER-NDX)
029300         MOVE WK-R-SWAP-AREA
029400             TO WK-R-TAB-BUF(WK-R-LOW-NDX)
029500     END-IF.
029600 B199-SORT-ONE-PASS-EX.
029700     EXIT.
029800 B110-FIND-LOWEST-CODE.
029900     IF WK-R-TAB-BUF(WK-R-INNER-NDX)(9:20)
030000         < WK-R-TAB-BUF(WK-R-LOW-NDX)(9:20)
030100         SET WK-R-LOW-NDX TO WK-R-INNER-NDX
030200     END-IF.
030300 B119-FIND-LOWEST-CODE-EX.
030400     EXIT.
030500 EJECT
030600*-----------------------------------------------------------------
030700* C000-ACCUMULATE-ALL-BUFFERS - FOR EACH BUFFER, SCAN EVERY
030800* INVENTORY ITEM AND ADD IN THE ONES SITTING ACTIVE IN THAT
030900* BUFFER (NO EXIT TIMESTAMP YET).
031000*-----------------------------------------------------------------
031100 C000-ACCUMULATE-ALL-BUFFERS.
031200     IF WK-R-BUF-COUNT = ZERO
031300         GO TO C099-ACCUMULATE-ALL-BUFFERS-EX
031400     END-IF.
031500     SET WK-R-BUF-NDX TO 1.
031600     PERFORM C100-ACCUMULATE-ONE-BUFFER
031700         THRU C199-ACCUMULATE-ONE-BUFFER-EX
031800         VARYING WK-R-BUF-NDX FROM 1 BY 1
031900         UNTIL WK-R-BUF-NDX > WK-R-BUF-COUNT.
032000 C099-ACCUMULATE-ALL-BUFFERS-EX.
032100     EXIT.
032200 C100-ACCUMULATE-ONE-BUFFER.
032300     MOVE ZERO TO WK-R-TOT-ITEM-COUNT(WK-R-BUF-NDX).
032400     MOVE ZERO TO WK-R-TOT-QTY-KG(WK-R-BUF-NDX).
032500     IF WK-R-INV-COUNT = ZERO
032600         GO TO C199-ACCUMULATE-ONE-BUFFER-EX
032700     END-IF.
032800     SET WK-R-INV-NDX TO 1.
032900     PERFORM C110-CHECK-ONE-ITEM
033000         THRU C119-CHECK-ONE-ITEM-EX
033100         VARYING WK-R-INV-NDX FROM 1 BY 1
033200         UNTIL WK-R-INV-NDX > WK-R-INV-COUNT.
033300 C199-ACCUMULATE-ONE-BUFFER-EX.
033400     EXIT.
033500 C110-CHECK-ONE-ITEM.
033600     MOVE WK-R-TAB-INV(WK-R-INV-NDX) TO WK-R-INV-CANDIDATE.
033700     IF WK-R-CAND-INV-BUFFER-ID = WK-R-TAB-BUF(WK-R-BUF-NDX)(1:8)
033800        AND WK-R-CAND-INV-EXITED-TS = SPACES
033900         ADD 1 TO WK-R-TOT-ITEM-COUNT(WK-R-BUF-NDX)
034000         ADD WK-R-CAND-INV-QTY-KG TO WK-R-TOT-QTY-KG(WK-R-BUF-NDX)
034100     END-IF.
034200 C119-CHECK-ONE-ITEM-EX.
034300     EXIT.
034400 EJECT
034500*-----------------------------------------------------------------
034600 D000-PRINT-REPORT.
034700*-----------------------------------------------------------------
034800     WRITE RPT-PRINT-LINE FROM WK-T-HEADING-1.
034900     WRITE RPT-PRINT-LINE FROM WK-T-BLANK-LINE.
035000     MOVE ZERO TO WK-R-GRAND-ITEM-COUNT.
035100     MOVE ZERO TO WK-R-GRAND-QTY-KG.
035200     IF WK-R-BUF-COUNT = ZERO
035300         GO TO D050-PRINT-GRAND-TOTAL
035400     END-IF.
035500     SET WK-R-BUF-NDX TO 1.
035600     PERFORM D100-PRINT-ONE-BUFFER
035700         THRU D199-PRINT-ONE-BUFFER-EX
035800         VARYING WK-R-BUF-NDX FROM 1 BY 1
035900         UNTIL WK-R-BUF-NDX > WK-R-BUF-COUNT.
036000 D050-PRINT-GRAND-TOTAL.
036100     MOVE WK-R-GRAND-ITEM-COUNT TO WK-T-TOT-ITEMS.
036200     MOVE WK-R-GRAND-QTY-KG     TO WK-T-TOT-QTY.
036300     WRITE RPT-PRINT-LINE FROM WK-T-BLANK-LINE.
036400     WRITE RPT-PRINT-LINE FROM WK-T-TOTAL-LINE.
036500 D099-PRINT-REPORT-EX.
036600     EXIT.
036700 D100-PRINT-ONE-BUFFER.
036800     MOVE WK-R-TAB-BUF(WK-R-BUF-NDX) TO WK-R-BUF-CANDIDATE.
036900     MOVE WK-R-CAND-BUF-CODE        TO WK-T-DET-CODE.
037000     MOVE WK-R-CAND-BUF-TYPE        TO WK-T-DET-TYPE.
037100     MOVE WK-R-TOT-ITEM-COUNT(WK-R-BUF-NDX) TO WK-T-DET-ITEMS.
037200     MOVE WK-R-TOT-QTY-KG(WK-R-BUF-NDX)     TO WK-T-DET-QTY.
037300     MOVE WK-R-CAND-BUF-CAPACITY-KG  TO WK-T-DET-CAP.
037400     WRITE RPT-PRINT-LINE FROM WK-T-DETAIL-LINE.
037500     ADD WK-R-TOT-ITEM-COUNT(WK-R-BUF-NDX)
037600         TO WK-R-GRAND-ITEM-COUNT.
037700     ADD WK-R-TOT-QTY-KG(WK-R-BUF-NDX)     TO WK-R-GRAND-QTY-KG.
037800 D199-PRINT-ONE-BUFFER-EX.
037900     EXIT.
038000 EJECT
038100*-----------------------------------------------------------------
038200 Z000-END-PROGRAM-ROUTINE.
038300*-----------------------------------------------------------------
038400     CLOSE REPORT-FILE.
038500 Z999-END-PROGRAM-ROUTINE-EX.
038600     EXIT.
038700 EJECT
038800*-----------------------------------------------------------------
038900 Y900-ABNORMAL-TERMINATION.
039000*-----------------------------------------------------------------
039100     DISPLAY "LTPBUFRP - ABNORMAL TERMINATION".
039200     MOVE 16 TO RETURN-CODE.
039300     GOBACK.
039400 EJECT
039500******************************************************************
039600************** END OF PROGRAM SOURCE -  LTPBUFRP ****************
039700******************************************************************
