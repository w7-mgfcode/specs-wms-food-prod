000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPINVMV.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   05 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  INVENTORY MOVEMENT ENGINE.  READS THE MOVEMENT
001200*               TRANSACTION FILE AND APPLIES RECEIVE, TRANSFER,
001300*               CONSUME AND SHIP ACTIONS AGAINST THE BUFFER
001400*               MASTER AND THE INVENTORY-ITEM FILE, WRITING A
001500*               STOCK-MOVE JOURNAL ENTRY FOR EACH ACCEPTED
001600*               MOVEMENT.  ENFORCES THE BUFFER-PURITY RULE (A
001700*               LOT MAY ONLY SIT IN A BUFFER WHOSE ALLOWED-TYPES
001800*               TABLE CARRIES ITS LOT TYPE) AND THE FULL/PARTIAL
001900*               QUANTITY-EXIT RULES.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* PLT005  05/06/1985 RTW    INITIAL VERSION - RECEIVE/CONSUME ONLY
002500*-----------------------------------------------------------------
002600* PLT021  11/11/1993 RTW    ADDED TRANSFER (BUFFER TO BUFFER) AND
002700*                           THE SHIP ACTION FOR DISPATCH
002800*-----------------------------------------------------------------
002900* PLT037  19/08/1998 JBH    Y2K - ENTERED-TS/EXITED-TS/CREATED-TS
003000*                           NOW CARRY A FULL 14-BYTE CENTURY DATE
003100*-----------------------------------------------------------------
003200* PLT058  24601 30/09/2005 KLT    E-REQ 24601 - ADDED THE
003300*                           IDEMPOTENCY-KEY LOOKUP AGAINST THE
003400*                           IN-CORE STOCK-MOVE TABLE SO A RETRIED
003500*                           FLOOR-TERMINAL REQUEST ECHOES THE
003600*                           ORIGINAL MOVE INSTEAD OF DOUBLE-MOVING
003700*-----------------------------------------------------------------
003800 EJECT
003900***************************************************************
004000 ENVIRONMENT DIVISION.
004100***************************************************************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004600                  UPSI-0 IS UPSI-SWITCH-0
004700                      ON STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT MOV-TXN-FILE     ASSIGN TO DATABASE-MOVTXN
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400     SELECT STOCK-MOVE-FILE  ASSIGN TO DATABASE-STKMOV
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WK-M-MOV-STATUS.
005700     SELECT INVENTORY-FILE   ASSIGN TO DATABASE-INVITM
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS WK-M-INV-STATUS.
006000     SELECT BUFFER-FILE      ASSIGN TO DATABASE-BUFMST
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS WK-M-BUF-STATUS.
006300     SELECT RUN-FILE         ASSIGN TO DATABASE-RUNCTL
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS WK-M-RUN-STATUS.
006600     SELECT LOT-FILE         ASSIGN TO DATABASE-LOTMST
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS WK-M-LOT-STATUS.
006900     SELECT MOV-OUT-FILE     ASSIGN TO DATABASE-MOVOUT
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WK-M-OUT-STATUS.
007200 EJECT
007300***************************************************************
007400 DATA DIVISION.
007500***************************************************************
007600 FILE SECTION.
007700 FD  MOV-TXN-FILE
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS MTX-RECORD.
008000 01  MTX-RECORD.
008100     05  MTX-MOVE-TYPE              PIC X(08).
008200*                                RECEIVE/TRANSFER/CONSUME/SHIP
008300     05  MTX-LOT-ID                 PIC X(08).
008400     05  MTX-FROM-BUFFER-ID         PIC X(08).
008500*                                BLANK FOR RECEIVE
008600     05  MTX-TO-BUFFER-ID           PIC X(08).
008700*                                BLANK FOR CONSUME/SHIP
008800     05  MTX-QTY-KG                 PIC S9(08)V99.
008900     05  MTX-OPERATOR-ID            PIC X(08).
009000     05  MTX-RUN-ID                 PIC X(08).
009100*                                REQUIRED ON RECEIVE
009200     05  MTX-IDEMPOTENCY-KEY        PIC X(16).
009300     05  FILLER                     PIC X(26).
009400 EJECT
009500 FD  STOCK-MOVE-FILE
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS MOV-RECORD-1.
009800 01  MOV-RECORD-1.
009900     COPY STKMOV.
010000 EJECT
010100 FD  INVENTORY-FILE
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS INV-RECORD-1.
010400 01  INV-RECORD-1.
010500     COPY INVITM.
010600 EJECT
010700 FD  BUFFER-FILE
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS BUF-RECORD-1.
011000 01  BUF-RECORD-1.
011100     COPY BUFMST.
011200 EJECT
011300 FD  RUN-FILE
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS RUN-RECORD-1.
011600 01  RUN-RECORD-1.
011700     COPY RUNCTL.
011800 EJECT
011900 FD  LOT-FILE
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS LOT-RECORD-1.
012200 01  LOT-RECORD-1.
012300     COPY LOTMST.
012400 EJECT
012500 FD  MOV-OUT-FILE
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS RPT-MOV-LINE.
012800 01  RPT-MOV-LINE                PIC X(132).
012900 EJECT
013000 WORKING-STORAGE SECTION.
013100 01  FILLER                      PIC X(24) VALUE
013200     "** PROGRAM LTPINVMV **".
013300*
013400 01  WK-C-COMMON.
013500     COPY PLTCOMN.
013600 EJECT
013700 77  WK-M-MOV-STATUS             PIC X(02) VALUE SPACES.
013800 77  WK-M-INV-STATUS             PIC X(02) VALUE SPACES.
013900 77  WK-M-BUF-STATUS             PIC X(02) VALUE SPACES.
014000 77  WK-M-RUN-STATUS             PIC X(02) VALUE SPACES.
014100 77  WK-M-LOT-STATUS             PIC X(02) VALUE SPACES.
014200 77  WK-M-OUT-STATUS             PIC X(02) VALUE SPACES.
014300 EJECT
014400 77  WK-M-MOV-COUNT              COMP PIC 9(05) VALUE ZERO.
014500 77  WK-M-INV-COUNT              COMP PIC 9(05) VALUE ZERO.
014600 77  WK-M-BUF-COUNT              COMP PIC 9(05) VALUE ZERO.
014700 77  WK-M-RUN-COUNT              COMP PIC 9(05) VALUE ZERO.
014800 77  WK-M-LOT-COUNT              COMP PIC 9(05) VALUE ZERO.
014900 EJECT
015000 77  WK-M-MOV-FOUND-NDX          COMP PIC 9(05) VALUE ZERO.
015100 77  WK-M-INV-FOUND-NDX          COMP PIC 9(05) VALUE ZERO.
015200 77  WK-M-BUF-FOUND-NDX          COMP PIC 9(05) VALUE ZERO.
015300 77  WK-M-RUN-FOUND-NDX          COMP PIC 9(05) VALUE ZERO.
015400 77  WK-M-LOT-FOUND-NDX          COMP PIC 9(05) VALUE ZERO.
015500 77  WK-M-TYPE-NDX               COMP PIC 9(02) VALUE ZERO.
015600 77  WK-M-TYPE-MATCH-SW          PIC X(01) VALUE "N".
015700     88  WK-M-TYPE-MATCH-FOUND       VALUE "Y".
015800 EJECT
015900*----------------------------------------------------------------
016000* IN-CORE TABLES FOR STOCK-MOVE, INVENTORY-ITEM, BUFFER-MASTER,
016100* PRODUCTION-RUN AND LOT-MASTER.  EACH FILE IS SMALL ENOUGH TO
016200* HOLD IN CORE WHOLE, LOADED ONCE AT START AND SCANNED BY THE
016300* PARAGRAPHS BELOW RATHER THAN RE-READ FOR EVERY TRANSACTION.
016400*----------------------------------------------------------------
016500 01  WK-M-MOVE-TABLE.
016600     05  WK-M-MOVE-ENTRY OCCURS 5000 TIMES
016700                         INDEXED BY WK-M-MOV-NDX.
016800         10  WK-M-TAB-MOVE       PIC X(100).
016900     05  FILLER                  PIC X(04) VALUE SPACES.
017000 EJECT
017100 01  WK-M-INV-TABLE.
017200     05  WK-M-INV-ENTRY OCCURS 5000 TIMES
017300                        INDEXED BY WK-M-INV-NDX.
017400         10  WK-M-TAB-INV        PIC X(80).
017500     05  FILLER                  PIC X(04) VALUE SPACES.
017600 EJECT
017700 01  WK-M-BUF-TABLE.
017800     05  WK-M-BUF-ENTRY OCCURS 1000 TIMES
017900                        INDEXED BY WK-M-BUF-NDX.
018000         10  WK-M-TAB-BUF        PIC X(100).
018100     05  FILLER                  PIC X(04) VALUE SPACES.
018200 EJECT
018300 01  WK-M-RUN-TABLE.
018400     05  WK-M-RUN-ENTRY OCCURS 500 TIMES
018500                        INDEXED BY WK-M-RUN-NDX.
018600         10  WK-M-TAB-RUN        PIC X(110).
018700     05  FILLER                  PIC X(04) VALUE SPACES.
018800 EJECT
018900 01  WK-M-LOT-TABLE.
019000     05  WK-M-LOT-ENTRY OCCURS 3000 TIMES
019100                        INDEXED BY WK-M-LOT-NDX.
019200         10  WK-M-TAB-LOT        PIC X(100).
019300     05  FILLER                  PIC X(04) VALUE SPACES.
019400 EJECT
019500*----------------------------------------------------------------
019600* CANDIDATE / WORK RECORDS - EACH LAID OUT EXACTLY LIKE THE
019700* CORRESPONDING FILE RECORD SO A TABLE SLOT CAN BE MOVED STRAIGHT
019800* ACROSS FOR MATCHING, UPDATING OR REWRITING.
019900*----------------------------------------------------------------
020000 01  WK-M-MOVE-CANDIDATE.
020100     05  WK-M-CAND-MOV-ID           PIC X(08).
020200     05  WK-M-CAND-MOV-LOT-ID       PIC X(08).
020300     05  WK-M-CAND-MOV-FROM-ID      PIC X(08).
020400     05  WK-M-CAND-MOV-TO-ID        PIC X(08).
020500     05  WK-M-CAND-MOV-QTY-KG       PIC S9(08)V99.
020600     05  WK-M-CAND-MOV-TYPE         PIC X(08).
020700     05  WK-M-CAND-MOV-OPERATOR-ID  PIC X(08).
020800     05  WK-M-CAND-MOV-IDEM-KEY     PIC X(16).
020900     05  WK-M-CAND-MOV-CREATED-TS   PIC X(14).
021000     05  FILLER                     PIC X(12).
021100 EJECT
021200 01  WK-M-INV-CANDIDATE.
021300     05  WK-M-CAND-INV-ITEM-ID      PIC X(08).
021400     05  WK-M-CAND-INV-LOT-ID       PIC X(08).
021500     05  WK-M-CAND-INV-BUFFER-ID    PIC X(08).
021600     05  WK-M-CAND-INV-RUN-ID       PIC X(08).
021700     05  WK-M-CAND-INV-QTY-KG       PIC S9(08)V99.
021800     05  WK-M-CAND-INV-ENTERED-TS   PIC X(14).
021900     05  WK-M-CAND-INV-EXITED-TS    PIC X(14).
022000     05  FILLER                     PIC X(10).
022100 EJECT
022200 01  WK-M-BUF-CANDIDATE.
022300     05  WK-M-CAND-BUF-ID           PIC X(08).
022400     05  WK-M-CAND-BUF-CODE         PIC X(20).
022500     05  WK-M-CAND-BUF-TYPE         PIC X(06).
022600     05  WK-M-CAND-BUF-ALLOWED-TYPES OCCURS 7 TIMES
022700                                    PIC X(04).
022800     05  WK-M-CAND-BUF-CAPACITY-KG  PIC S9(08)V99.
022900     05  WK-M-CAND-BUF-TEMP-MIN-C   PIC S9(04)V9.
023000     05  WK-M-CAND-BUF-TEMP-MAX-C   PIC S9(04)V9.
023100     05  WK-M-CAND-BUF-ACTIVE-FLAG  PIC X(01).
023200     05  FILLER                     PIC X(17).
023300 EJECT
023400 01  WK-M-RUN-CANDIDATE.
023500     05  WK-M-CAND-RUN-ID           PIC X(08).
023600     05  WK-M-CAND-RUN-CODE         PIC X(22).
023700     05  WK-M-CAND-RUN-STATUS       PIC X(10).
023800     05  WK-M-CAND-RUN-CURR-STEP    PIC 9(02).
023900     05  WK-M-CAND-RUN-IDEM-KEY     PIC X(16).
024000     05  WK-M-CAND-RUN-STARTED-TS   PIC X(14).
024100     05  WK-M-CAND-RUN-ENDED-TS     PIC X(14).
024200     05  WK-M-CAND-RUN-TARGET-KG    PIC S9(08)V99.
024300     05  FILLER                     PIC X(14).
024400 EJECT
024500 01  WK-M-LOT-CANDIDATE.
024600     05  WK-M-CAND-LOT-ID           PIC X(08).
024700     05  WK-M-CAND-LOT-CODE         PIC X(20).
024800     05  WK-M-CAND-LOT-TYPE         PIC X(04).
024900     05  WK-M-CAND-LOT-STATUS       PIC X(10).
025000     05  WK-M-CAND-LOT-RUN-ID       PIC X(08).
025100     05  WK-M-CAND-LOT-OPERATOR-ID  PIC X(08).
025200     05  WK-M-CAND-LOT-WEIGHT-KG    PIC S9(08)V99.
025300     05  WK-M-CAND-LOT-TEMP-C       PIC S9(04)V9.
025400     05  WK-M-CAND-LOT-CREATED-TS   PIC X(14).
025500     05  FILLER                     PIC X(13).
025600 EJECT
025700 77  WK-M-HIGH-ITEM-NUM          COMP PIC 9(08) VALUE ZERO.
025800 77  WK-M-NEXT-ITEM-NUM          COMP PIC 9(08) VALUE ZERO.
025900 77  WK-M-HIGH-MOVE-NUM          COMP PIC 9(08) VALUE ZERO.
026000 77  WK-M-NEXT-MOVE-NUM          COMP PIC 9(08) VALUE ZERO.
026100 01  WK-M-NEW-ITEM-ID-EDIT.
026200     05  WK-M-NEW-ITEM-DIGITS    PIC 9(08).
026300     05  FILLER                  PIC X(12) VALUE SPACES.
026400 01  WK-M-NEW-MOVE-ID-EDIT.
026500     05  WK-M-NEW-MOVE-DIGITS    PIC 9(08).
026600     05  FILLER                  PIC X(12) VALUE SPACES.
026700 EJECT
026800 01  WK-M-TODAY-TS.
026900     05  WK-M-TS-DATE            PIC 9(08).
027000     05  FILLER                  PIC X(01) VALUE SPACES.
027100     05  WK-M-TS-TIME            PIC 9(08).
027200     05  FILLER                  PIC X(01) VALUE SPACES.
027300 77  WK-M-TODAY-TS-14            PIC X(14) VALUE SPACES.
027400 EJECT
027500 77  WK-M-WORK-MOVE-TYPE         PIC X(08) VALUE SPACES.
027600 77  WK-M-WORK-FROM-BUF          PIC X(08) VALUE SPACES.
027700*----------------------------------------------------------------
027800* PARAMETER CELLS - LOADED BY MOVE BEFORE EACH PERFORM ... THRU
027900* OF THE LOOKUP/BUILD PARAGRAPHS BELOW SO THAT THE VALUES WANTED
028000* BY THE PARAGRAPH ARE ALWAYS PICKED UP FROM A FIXED PLACE.
028100*----------------------------------------------------------------
028200 77  WK-B-LOOKUP-BUFFER-ID       PIC X(08) VALUE SPACES.
028300 77  WK-B-LOOKUP-LOT-ID          PIC X(08) VALUE SPACES.
028400 77  WK-B-LOOKUP-RUN-ID          PIC X(08) VALUE SPACES.
028500 77  WK-B-NEW-ITEM-LOT-ID        PIC X(08) VALUE SPACES.
028600 77  WK-B-NEW-ITEM-BUF-ID        PIC X(08) VALUE SPACES.
028700 77  WK-B-NEW-ITEM-RUN-ID        PIC X(08) VALUE SPACES.
028800 77  WK-B-NEW-ITEM-QTY-KG        PIC S9(08)V99 VALUE ZERO.
028900 77  WK-B-NEW-MOVE-FROM-ID       PIC X(08) VALUE SPACES.
029000 77  WK-B-NEW-MOVE-TO-ID         PIC X(08) VALUE SPACES.
029100 77  WK-B-NEW-MOVE-TYPE          PIC X(08) VALUE SPACES.
029200 EJECT
029300 01  WK-T-DETAIL-LINE.
029400     05  FILLER                  PIC X(04) VALUE "*** ".
029500     05  WK-T-DET-ACTION         PIC X(08).
029600     05  WK-T-DET-LOT-ID         PIC X(08).
029700     05  WK-T-DET-RESULT         PIC X(72).
029800     05  FILLER                  PIC X(40).
029900 EJECT
030000***************************************************************
030100 PROCEDURE DIVISION.
030200***************************************************************
030300 MAIN-MODULE.
030400     PERFORM A000-INITIALISE
030500         THRU A099-INITIALISE-EX.
030600     PERFORM B000-PROCESS-ONE-TXN
030700         THRU B099-PROCESS-ONE-TXN-EX
030800         UNTIL WK-C-EOF-REACHED.
030900     PERFORM Z100-REWRITE-MOVE-FILE
031000         THRU Z199-REWRITE-MOVE-FILE-EX.
031100     PERFORM Z200-REWRITE-INV-FILE
031200         THRU Z299-REWRITE-INV-FILE-EX.
031300     PERFORM Z000-END-PROGRAM-ROUTINE
031400         THRU Z999-END-PROGRAM-ROUTINE-EX.
031500     GOBACK.
031600 EJECT
031700*-----------------------------------------------------------------
031800 A000-INITIALISE.
031900*-----------------------------------------------------------------
032000     OPEN INPUT  MOV-TXN-FILE
032100          INPUT  STOCK-MOVE-FILE
032200          INPUT  INVENTORY-FILE
032300          INPUT  BUFFER-FILE
032400          INPUT  RUN-FILE
032500          INPUT  LOT-FILE
032600          OUTPUT MOV-OUT-FILE.
032700     IF NOT WK-C-SUCCESSFUL
032800         DISPLAY "LTPINVMV - OPEN FILE ERROR - MOVTXN"
032900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033000         GO TO Y900-ABNORMAL-TERMINATION
033100     END-IF.
033200     PERFORM A100-LOAD-MOVE-TABLE
033300         THRU A199-LOAD-MOVE-TABLE-EX
033400         UNTIL WK-M-MOV-STATUS = "10".
033500     CLOSE STOCK-MOVE-FILE.
033600     PERFORM A200-LOAD-INV-TABLE
033700         THRU A299-LOAD-INV-TABLE-EX
033800         UNTIL WK-M-INV-STATUS = "10".
033900     CLOSE INVENTORY-FILE.
034000     PERFORM A300-LOAD-BUF-TABLE
034100         THRU A399-LOAD-BUF-TABLE-EX
034200         UNTIL WK-M-BUF-STATUS = "10".
034300     CLOSE BUFFER-FILE.
034400     PERFORM A400-LOAD-RUN-TABLE
034500         THRU A499-LOAD-RUN-TABLE-EX
034600         UNTIL WK-M-RUN-STATUS = "10".
034700     CLOSE RUN-FILE.
034800     PERFORM A500-LOAD-LOT-TABLE
034900         THRU A599-LOAD-LOT-TABLE-EX
035000         UNTIL WK-M-LOT-STATUS = "10".
035100     CLOSE LOT-FILE.
035200     PERFORM A700-BUILD-TODAY-TS
035300         THRU A799-BUILD-TODAY-TS-EX.
035400     PERFORM A900-READ-NEXT-TXN
035500         THRU A999-READ-NEXT-TXN-EX.
035600 A099-INITIALISE-EX.
035700     EXIT.
035800 EJECT
035900*-----------------------------------------------------------------
036000 A100-LOAD-MOVE-TABLE.
036100*-----------------------------------------------------------------
036200     READ STOCK-MOVE-FILE
036300         AT END
036400             MOVE "10" TO WK-M-MOV-STATUS
036500             GO TO A199-LOAD-MOVE-TABLE-EX
036600     END-READ.
036700     ADD 1 TO WK-M-MOV-COUNT.
036800     SET WK-M-MOV-NDX TO WK-M-MOV-COUNT.
036900     MOVE MOV-RECORD-1 TO WK-M-TAB-MOVE(WK-M-MOV-NDX).
037000     MOVE MOV-RECORD-1 TO WK-M-MOVE-CANDIDATE.
037100     IF WK-M-CAND-MOV-ID > WK-M-HIGH-MOVE-NUM
037200         MOVE WK-M-CAND-MOV-ID TO WK-M-HIGH-MOVE-NUM
037300     END-IF.
037400 A199-LOAD-MOVE-TABLE-EX.
037500     EXIT.
037600 EJECT
037700*-----------------------------------------------------------------
037800 A200-LOAD-INV-TABLE.
037900*-----------------------------------------------------------------
038000     READ INVENTORY-FILE
038100         AT END
038200             MOVE "10" TO WK-M-INV-STATUS
038300             GO TO A299-LOAD-INV-TABLE-EX
038400     END-READ.
038500     ADD 1 TO WK-M-INV-COUNT.
038600     SET WK-M-INV-NDX TO WK-M-INV-COUNT.
038700     MOVE INV-RECORD-1 TO WK-M-TAB-INV(WK-M-INV-NDX).
038800     MOVE INV-RECORD-1 TO WK-M-INV-CANDIDATE.
038900     IF WK-M-CAND-INV-ITEM-ID > WK-M-HIGH-ITEM-NUM
039000         MOVE WK-M-CAND-INV-ITEM-ID TO WK-M-HIGH-ITEM-NUM
039100     END-IF.
039200 A299-LOAD-INV-TABLE-EX.
039300     EXIT.
039400 EJECT
039500*-----------------------------------------------------------------
039600 A300-LOAD-BUF-TABLE.
039700*-----------------------------------------------------------------
039800     READ BUFFER-FILE
039900         AT END
040000             MOVE "10" TO WK-M-BUF-STATUS
040100             GO TO A399-LOAD-BUF-TABLE-EX
040200     END-READ.
040300     ADD 1 TO WK-M-BUF-COUNT.
040400     SET WK-M-BUF-NDX TO WK-M-BUF-COUNT.
040500     MOVE BUF-RECORD-1 TO WK-M-TAB-BUF(WK-M-BUF-NDX).
040600 A399-LOAD-BUF-TABLE-EX.
040700     EXIT.
040800 EJECT
040900*-----------------------------------------------------------------
041000 A400-LOAD-RUN-TABLE.
041100*-----------------------------------------------------------------
041200     READ RUN-FILE
041300         AT END
041400             MOVE "10" TO WK-M-RUN-STATUS
041500             GO TO A499-LOAD-RUN-TABLE-EX
041600     END-READ.
041700     ADD 1 TO WK-M-RUN-COUNT.
041800     SET WK-M-RUN-NDX TO WK-M-RUN-COUNT.
041900     MOVE RUN-RECORD-1 TO WK-M-TAB-RUN(WK-M-RUN-NDX).
042000 A499-LOAD-RUN-TABLE-EX.
042100     EXIT.
042200 EJECT
042300*-----------------------------------------------------------------
042400 A500-LOAD-LOT-TABLE.
042500*-----------------------------------------------------------------
042600     READ LOT-FILE
042700         AT END
042800             MOVE "10" TO WK-M-LOT-STATUS
042900             GO TO A599-LOAD-LOT-TABLE-EX
043000     END-READ.
043100     ADD 1 TO WK-M-LOT-COUNT.
043200     SET WK-M-LOT-NDX TO WK-M-LOT-COUNT.
043300     MOVE LOT-RECORD-1 TO WK-M-TAB-LOT(WK-M-LOT-NDX).
043400 A599-LOAD-LOT-TABLE-EX.
043500     EXIT.
043600 EJECT
043700*-----------------------------------------------------------------
043800 A700-BUILD-TODAY-TS.
043900*-----------------------------------------------------------------
044000     ACCEPT WK-M-TS-DATE FROM DATE YYYYMMDD.
044100     ACCEPT WK-M-TS-TIME FROM TIME.
044200     STRING WK-M-TS-DATE       DELIMITED BY SIZE
044300            WK-M-TS-TIME(1:6)  DELIMITED BY SIZE
044400            INTO WK-M-TODAY-TS-14.
044500 A799-BUILD-TODAY-TS-EX.
044600     EXIT.
044700*-----------------------------------------------------------------
044800 A900-READ-NEXT-TXN.
044900*-----------------------------------------------------------------
045000     READ MOV-TXN-FILE
045100         AT END
045200             SET WK-C-EOF-REACHED TO TRUE
045300     END-READ.
045400 A999-READ-NEXT-TXN-EX.
045500     EXIT.
045600 EJECT
045700*-----------------------------------------------------------------
045800 B000-PROCESS-ONE-TXN.
045900*-----------------------------------------------------------------
046000     PERFORM C100-FIND-BY-IDEM-KEY
046100         THRU C199-FIND-BY-IDEM-KEY-EX.
046200     IF WK-M-MOV-FOUND-NDX NOT = ZERO
046300         MOVE WK-M-TAB-MOVE(WK-M-MOV-FOUND-NDX)
046400             TO WK-M-MOVE-CANDIDATE
046500         MOVE WK-M-CAND-MOV-TYPE   TO WK-T-DET-ACTION
046600         MOVE WK-M-CAND-MOV-LOT-ID TO WK-T-DET-LOT-ID
046700         MOVE "ACCEPTED - DUPLICATE REQUEST - ORIGINAL
046800-            "MOVE RETURNED"
046900             TO WK-T-DET-RESULT
047000         PERFORM E900-WRITE-DETAIL-LINE
047100             THRU E999-WRITE-DETAIL-LINE-EX
047200         GO TO B099-PROCESS-ONE-TXN-EX
047300     END-IF.
047400     EVALUATE MTX-MOVE-TYPE
047500         WHEN "RECEIVE"
047600             PERFORM D100-DO-RECEIVE  THRU D199-DO-RECEIVE-EX
047700         WHEN "TRANSFER"
047800             PERFORM D200-DO-TRANSFER THRU D299-DO-TRANSFER-EX
047900         WHEN "CONSUME"
048000             MOVE "CONSUME" TO WK-M-WORK-MOVE-TYPE
048100             PERFORM D300-DO-EXIT-MOVE THRU D399-DO-EXIT-MOVE-EX
048200         WHEN "SHIP"
048300             MOVE "SHIP"    TO WK-M-WORK-MOVE-TYPE
048400             PERFORM D300-DO-EXIT-MOVE THRU D399-DO-EXIT-MOVE-EX
048500         WHEN OTHER
048600             MOVE MTX-MOVE-TYPE TO WK-T-DET-ACTION
048700             MOVE MTX-LOT-ID    TO WK-T-DET-LOT-ID
048800             MOVE "REJECTED - UNKNOWN MOVE TYPE"
048900                 TO WK-T-DET-RESULT.
049000             PERFORM E900-WRITE-DETAIL-LINE
049100                 THRU E999-WRITE-DETAIL-LINE-EX
049200     END-EVALUATE.
049300     PERFORM A900-READ-NEXT-TXN
049400         THRU A999-READ-NEXT-TXN-EX.
049500 B099-PROCESS-ONE-TXN-EX.
049600     EXIT.
049700 EJECT
049800*-----------------------------------------------------------------
049900 C100-FIND-BY-IDEM-KEY.
050000*-----------------------------------------------------------------
050100     MOVE ZERO TO WK-M-MOV-FOUND-NDX.
050200     IF MTX-IDEMPOTENCY-KEY = SPACES
050300         GO TO C199-FIND-BY-IDEM-KEY-EX
050400     END-IF.
050500     IF WK-M-MOV-COUNT = ZERO
050600         GO TO C199-FIND-BY-IDEM-KEY-EX
050700     END-IF.
050800     SET WK-M-MOV-NDX TO 1.
050900     PERFORM C110-SCAN-BY-IDEM-KEY
051000         THRU C119-SCAN-BY-IDEM-KEY-EX
051100         VARYING WK-M-MOV-NDX FROM 1 BY 1
051200         UNTIL WK-M-MOV-NDX > WK-M-MOV-COUNT
051300            OR WK-M-MOV-FOUND-NDX NOT = ZERO.
051400 C199-FIND-BY-IDEM-KEY-EX.
051500     EXIT.
051600 C110-SCAN-BY-IDEM-KEY.
051700     IF WK-M-TAB-MOVE(WK-M-MOV-NDX)(69:16) = MTX-IDEMPOTENCY-KEY
051800         SET WK-M-MOV-FOUND-NDX TO WK-M-MOV-NDX
051900     END-IF.
052000 C119-SCAN-BY-IDEM-KEY-EX.
052100     EXIT.
052200 EJECT
052300*-----------------------------------------------------------------
052400* D100-DO-RECEIVE - LOT INTO TO-BUFFER-ID.  THE BUFFER MUST
052500* EXIST AND BE ACTIVE, THE LOT'S TYPE MUST BE ONE OF THE
052600* BUFFER'S ALLOWED-TYPES SLOTS, AND THE RUN QUOTED MUST EXIST.
052700*-----------------------------------------------------------------
052800 D100-DO-RECEIVE.
052900     MOVE "RECEIVE" TO WK-T-DET-ACTION.
053000     MOVE MTX-LOT-ID TO WK-T-DET-LOT-ID.
053100     IF MTX-QTY-KG NOT GREATER THAN ZERO
053200         MOVE "REJECTED - QUANTITY MUST BE GREATER THAN ZERO"
053300             TO WK-T-DET-RESULT
053400         PERFORM E900-WRITE-DETAIL-LINE
053500             THRU E999-WRITE-DETAIL-LINE-EX
053600         GO TO D199-DO-RECEIVE-EX
053700     END-IF.
053800     MOVE MTX-TO-BUFFER-ID TO WK-B-LOOKUP-BUFFER-ID.
053900     PERFORM E100-FIND-BUF-BY-ID
054000         THRU E199-FIND-BUF-BY-ID-EX.
054100     IF WK-M-BUF-FOUND-NDX = ZERO
054200         MOVE "REJECTED - TO-BUFFER NOT FOUND" TO WK-T-DET-RESULT
054300         PERFORM E900-WRITE-DETAIL-LINE
054400             THRU E999-WRITE-DETAIL-LINE-EX
054500         GO TO D199-DO-RECEIVE-EX
054600     END-IF.
054700     IF WK-M-CAND-BUF-ACTIVE-FLAG NOT = "Y"
054800         MOVE "REJECTED - TO-BUFFER NOT ACTIVE" TO WK-T-DET-RESULT
054900         PERFORM E900-WRITE-DETAIL-LINE
055000             THRU E999-WRITE-DETAIL-LINE-EX
055100         GO TO D199-DO-RECEIVE-EX
055200     END-IF.
055300     MOVE MTX-LOT-ID TO WK-B-LOOKUP-LOT-ID.
055400     PERFORM E300-FIND-LOT-BY-ID
055500         THRU E399-FIND-LOT-BY-ID-EX.
055600     IF WK-M-LOT-FOUND-NDX = ZERO
055700         MOVE "REJECTED - LOT NOT FOUND" TO WK-T-DET-RESULT
055800         PERFORM E900-WRITE-DETAIL-LINE
055900             THRU E999-WRITE-DETAIL-LINE-EX
056000         GO TO D199-DO-RECEIVE-EX
056100     END-IF.
056200     PERFORM E200-CHECK-LOT-TYPE-ALLOWED
056300         THRU E299-CHECK-LOT-TYPE-ALLOWED-EX.
056400     IF NOT WK-M-TYPE-MATCH-FOUND
056500         MOVE "REJECTED - BUFFER PURITY VIOLATION"
056600             TO WK-T-DET-RESULT.
056700         PERFORM E900-WRITE-DETAIL-LINE
056800             THRU E999-WRITE-DETAIL-LINE-EX
056900         GO TO D199-DO-RECEIVE-EX
057000     END-IF.
057100     MOVE MTX-RUN-ID TO WK-B-LOOKUP-RUN-ID.
057200     PERFORM E400-FIND-RUN-BY-ID
057300         THRU E499-FIND-RUN-BY-ID-EX.
057400     IF WK-M-RUN-FOUND-NDX = ZERO
057500         MOVE "REJECTED - RUN NOT FOUND" TO WK-T-DET-RESULT
057600         PERFORM E900-WRITE-DETAIL-LINE
057700             THRU E999-WRITE-DETAIL-LINE-EX
057800         GO TO D199-DO-RECEIVE-EX
057900     END-IF.
058000     MOVE MTX-LOT-ID       TO WK-B-NEW-ITEM-LOT-ID.
058100     MOVE MTX-TO-BUFFER-ID TO WK-B-NEW-ITEM-BUF-ID.
058200     MOVE MTX-RUN-ID       TO WK-B-NEW-ITEM-RUN-ID.
058300     MOVE MTX-QTY-KG       TO WK-B-NEW-ITEM-QTY-KG.
058400     PERFORM F100-APPEND-NEW-ITEM
058500         THRU F199-APPEND-NEW-ITEM-EX.
058600     MOVE SPACES           TO WK-B-NEW-MOVE-FROM-ID.
058700     MOVE MTX-TO-BUFFER-ID TO WK-B-NEW-MOVE-TO-ID.
058800     MOVE "RECEIVE"        TO WK-B-NEW-MOVE-TYPE.
058900     PERFORM F200-APPEND-NEW-MOVE
059000         THRU F299-APPEND-NEW-MOVE-EX.
059100     MOVE "ACCEPTED - LOT RECEIVED" TO WK-T-DET-RESULT.
059200     PERFORM E900-WRITE-DETAIL-LINE
059300         THRU E999-WRITE-DETAIL-LINE-EX.
059400 D199-DO-RECEIVE-EX.
059500     EXIT.
059600 EJECT
059700*-----------------------------------------------------------------
059800* D200-DO-TRANSFER - LOT MOVES FROM-BUFFER-ID TO TO-BUFFER-ID.
059900* THE TARGET BUFFER PASSES THE SAME EXISTENCE / ACTIVE / PURITY
060000* CHECKS AS RECEIVE; THE SOURCE MUST HOLD AN ACTIVE ITEM FOR THE
060100* LOT WITH ENOUGH QUANTITY.  A FULL TRANSFER EXITS THE SOURCE
060200* ITEM; A PARTIAL TRANSFER REDUCES IT.  EITHER WAY A NEW ITEM IS
060300* OPENED IN THE TARGET BUFFER CARRYING THE SOURCE ITEM'S RUN-ID.
060400*-----------------------------------------------------------------
060500 D200-DO-TRANSFER.
060600     MOVE "TRANSFER" TO WK-T-DET-ACTION.
060700     MOVE MTX-LOT-ID TO WK-T-DET-LOT-ID.
060800     IF MTX-QTY-KG NOT GREATER THAN ZERO
060900         MOVE "REJECTED - QUANTITY MUST BE GREATER THAN ZERO"
061000             TO WK-T-DET-RESULT
061100         PERFORM E900-WRITE-DETAIL-LINE
061200             THRU E999-WRITE-DETAIL-LINE-EX
061300         GO TO D299-DO-TRANSFER-EX
061400     END-IF.
061500     MOVE MTX-TO-BUFFER-ID TO WK-B-LOOKUP-BUFFER-ID.
061600     PERFORM E100-FIND-BUF-BY-ID
061700         THRU E199-FIND-BUF-BY-ID-EX.
061800     IF WK-M-BUF-FOUND-NDX = ZERO
061900         MOVE "REJECTED - TO-BUFFER NOT FOUND" TO WK-T-DET-RESULT
062000         PERFORM E900-WRITE-DETAIL-LINE
062100             THRU E999-WRITE-DETAIL-LINE-EX
062200         GO TO D299-DO-TRANSFER-EX
062300     END-IF.
062400     IF WK-M-CAND-BUF-ACTIVE-FLAG NOT = "Y"
062500         MOVE "REJECTED - TO-BUFFER NOT ACTIVE" TO WK-T-DET-RESULT
062600         PERFORM E900-WRITE-DETAIL-LINE
062700             THRU E999-WRITE-DETAIL-LINE-EX
062800         GO TO D299-DO-TRANSFER-EX
062900     END-IF.
063000     MOVE MTX-LOT-ID TO WK-B-LOOKUP-LOT-ID.
063100     PERFORM E300-FIND-LOT-BY-ID
063200         THRU E399-FIND-LOT-BY-ID-EX.
063300     IF WK-M-LOT-FOUND-NDX = ZERO
063400         MOVE "REJECTED - LOT NOT FOUND" TO WK-T-DET-RESULT
063500         PERFORM E900-WRITE-DETAIL-LINE
063600             THRU E999-WRITE-DETAIL-LINE-EX
063700         GO TO D299-DO-TRANSFER-EX
063800     END-IF.
063900     PERFORM E200-CHECK-LOT-TYPE-ALLOWED
064000         THRU E299-CHECK-LOT-TYPE-ALLOWED-EX.
064100     IF NOT WK-M-TYPE-MATCH-FOUND
064200         MOVE "REJECTED - BUFFER PURITY VIOLATION"
064300             TO WK-T-DET-RESULT.
064400         PERFORM E900-WRITE-DETAIL-LINE
064500             THRU E999-WRITE-DETAIL-LINE-EX
064600         GO TO D299-DO-TRANSFER-EX
064700     END-IF.
064800     MOVE MTX-LOT-ID          TO WK-B-LOOKUP-LOT-ID.
064900     MOVE MTX-FROM-BUFFER-ID  TO WK-B-LOOKUP-BUFFER-ID.
065000     PERFORM E500-FIND-ACTIVE-ITEM
065100         THRU E599-FIND-ACTIVE-ITEM-EX.
065200     IF WK-M-INV-FOUND-NDX = ZERO
065300         MOVE "REJECTED - NO ACTIVE ITEM IN SOURCE BUFFER"
065400             TO WK-T-DET-RESULT
065500         PERFORM E900-WRITE-DETAIL-LINE
065600             THRU E999-WRITE-DETAIL-LINE-EX
065700         GO TO D299-DO-TRANSFER-EX
065800     END-IF.
065900     MOVE WK-M-TAB-INV(WK-M-INV-FOUND-NDX) TO WK-M-INV-CANDIDATE.
066000     IF MTX-QTY-KG GREATER THAN WK-M-CAND-INV-QTY-KG
066100         MOVE "REJECTED - QUANTITY EXCEEDS ITEM QUANTITY"
066200             TO WK-T-DET-RESULT
066300         PERFORM E900-WRITE-DETAIL-LINE
066400             THRU E999-WRITE-DETAIL-LINE-EX
066500         GO TO D299-DO-TRANSFER-EX
066600     END-IF.
066700     IF MTX-QTY-KG = WK-M-CAND-INV-QTY-KG
066800         MOVE WK-M-TODAY-TS-14 TO WK-M-CAND-INV-EXITED-TS
066900     ELSE
067000         SUBTRACT MTX-QTY-KG FROM WK-M-CAND-INV-QTY-KG
067100     END-IF.
067200     MOVE WK-M-INV-CANDIDATE TO WK-M-TAB-INV(WK-M-INV-FOUND-NDX).
067300     MOVE MTX-LOT-ID           TO WK-B-NEW-ITEM-LOT-ID.
067400     MOVE MTX-TO-BUFFER-ID     TO WK-B-NEW-ITEM-BUF-ID.
067500     MOVE WK-M-CAND-INV-RUN-ID TO WK-B-NEW-ITEM-RUN-ID.
067600     MOVE MTX-QTY-KG           TO WK-B-NEW-ITEM-QTY-KG.
067700     PERFORM F100-APPEND-NEW-ITEM
067800         THRU F199-APPEND-NEW-ITEM-EX.
067900     MOVE MTX-FROM-BUFFER-ID TO WK-B-NEW-MOVE-FROM-ID.
068000     MOVE MTX-TO-BUFFER-ID   TO WK-B-NEW-MOVE-TO-ID.
068100     MOVE "TRANSFER"         TO WK-B-NEW-MOVE-TYPE.
068200     PERFORM F200-APPEND-NEW-MOVE
068300         THRU F299-APPEND-NEW-MOVE-EX.
068400     MOVE "ACCEPTED - LOT TRANSFERRED" TO WK-T-DET-RESULT.
068500     PERFORM E900-WRITE-DETAIL-LINE
068600         THRU E999-WRITE-DETAIL-LINE-EX.
068700 D299-DO-TRANSFER-EX.
068800     EXIT.
068900 EJECT
069000*-----------------------------------------------------------------
069100* D300-DO-EXIT-MOVE - SHARED CORE FOR CONSUME AND SHIP.  BOTH
069200* ACTIONS TAKE THE LOT OUT OF FROM-BUFFER-ID WITH NO TARGET
069300* BUFFER; THE ONLY DIFFERENCE IS THE STOCK-MOVE TYPE RECORDED,
069400* CARRIED IN WK-M-WORK-MOVE-TYPE BY THE CALLING PARAGRAPH.
069500*-----------------------------------------------------------------
069600 D300-DO-EXIT-MOVE.
069700     MOVE WK-M-WORK-MOVE-TYPE TO WK-T-DET-ACTION.
069800     MOVE MTX-LOT-ID          TO WK-T-DET-LOT-ID.
069900     IF MTX-QTY-KG NOT GREATER THAN ZERO
070000         MOVE "REJECTED - QUANTITY MUST BE GREATER THAN ZERO"
070100             TO WK-T-DET-RESULT
070200         PERFORM E900-WRITE-DETAIL-LINE
070300             THRU E999-WRITE-DETAIL-LINE-EX
070400         GO TO D399-DO-EXIT-MOVE-EX
070500     END-IF.
070600     MOVE MTX-LOT-ID         TO WK-B-LOOKUP-LOT-ID.
070700     MOVE MTX-FROM-BUFFER-ID TO WK-B-LOOKUP-BUFFER-ID.
070800     PERFORM E500-FIND-ACTIVE-ITEM
070900         THRU E599-FIND-ACTIVE-ITEM-EX.
071000     IF WK-M-INV-FOUND-NDX = ZERO
071100         MOVE "REJECTED - NO ACTIVE ITEM IN BUFFER"
071200             TO WK-T-DET-RESULT.
071300         PERFORM E900-WRITE-DETAIL-LINE
071400             THRU E999-WRITE-DETAIL-LINE-EX
071500         GO TO D399-DO-EXIT-MOVE-EX
071600     END-IF.
071700     MOVE WK-M-TAB-INV(WK-M-INV-FOUND-NDX) TO WK-M-INV-CANDIDATE.
071800     IF MTX-QTY-KG GREATER THAN WK-M-CAND-INV-QTY-KG
071900         MOVE "REJECTED - INSUFFICIENT QUANTITY"
072000             TO WK-T-DET-RESULT.
072100         PERFORM E900-WRITE-DETAIL-LINE
072200             THRU E999-WRITE-DETAIL-LINE-EX
072300         GO TO D399-DO-EXIT-MOVE-EX
072400     END-IF.
072500     IF MTX-QTY-KG = WK-M-CAND-INV-QTY-KG
072600         MOVE WK-M-TODAY-TS-14 TO WK-M-CAND-INV-EXITED-TS
072700     ELSE
072800         SUBTRACT MTX-QTY-KG FROM WK-M-CAND-INV-QTY-KG
072900     END-IF.
073000     MOVE WK-M-INV-CANDIDATE TO WK-M-TAB-INV(WK-M-INV-FOUND-NDX).
073100     MOVE MTX-FROM-BUFFER-ID  TO WK-B-NEW-MOVE-FROM-ID.
073200     MOVE SPACES              TO WK-B-NEW-MOVE-TO-ID.
073300     MOVE WK-M-WORK-MOVE-TYPE TO WK-B-NEW-MOVE-TYPE.
073400     PERFORM F200-APPEND-NEW-MOVE
073500         THRU F299-APPEND-NEW-MOVE-EX.
073600     STRING "ACCEPTED - LOT " DELIMITED BY SIZE
073700            WK-M-WORK-MOVE-TYPE DELIMITED BY SIZE
073800            "D"            DELIMITED BY SIZE
073900            INTO WK-T-DET-RESULT.
074000     PERFORM E900-WRITE-DETAIL-LINE
074100         THRU E999-WRITE-DETAIL-LINE-EX.
074200 D399-DO-EXIT-MOVE-EX.
074300     EXIT.
074400 EJECT
074500*-----------------------------------------------------------------
074600 E100-FIND-BUF-BY-ID.
074700*-----------------------------------------------------------------
074800     MOVE ZERO TO WK-M-BUF-FOUND-NDX.
074900     MOVE SPACES TO WK-M-BUF-CANDIDATE.
075000     IF WK-M-BUF-COUNT = ZERO
075100         GO TO E199-FIND-BUF-BY-ID-EX
075200     END-IF.
075300     SET WK-M-BUF-NDX TO 1.
075400     PERFORM E110-SCAN-BUF-BY-ID
075500         THRU E119-SCAN-BUF-BY-ID-EX
075600         VARYING WK-M-BUF-NDX FROM 1 BY 1
075700         UNTIL WK-M-BUF-NDX > WK-M-BUF-COUNT
075800            OR WK-M-BUF-FOUND-NDX NOT = ZERO.
075900 E199-FIND-BUF-BY-ID-EX.
076000     EXIT.
076100 E110-SCAN-BUF-BY-ID.
076200     IF WK-M-TAB-BUF(WK-M-BUF-NDX)(1:8) = WK-B-LOOKUP-BUFFER-ID
076300         SET WK-M-BUF-FOUND-NDX TO WK-M-BUF-NDX
076400         MOVE WK-M-TAB-BUF(WK-M-BUF-NDX) TO WK-M-BUF-CANDIDATE
076500     END-IF.
076600 E119-SCAN-BUF-BY-ID-EX.
076700     EXIT.
076800 EJECT
076900*-----------------------------------------------------------------
077000 E200-CHECK-LOT-TYPE-ALLOWED.
077100*-----------------------------------------------------------------
077200     MOVE "N" TO WK-M-TYPE-MATCH-SW.
077300     SET WK-M-TYPE-NDX TO 1.
077400     PERFORM E210-CHECK-ONE-SLOT
077500         THRU E219-CHECK-ONE-SLOT-EX
077600         VARYING WK-M-TYPE-NDX FROM 1 BY 1
077700         UNTIL WK-M-TYPE-NDX > 7
077800            OR WK-M-TYPE-MATCH-FOUND.
077900 E299-CHECK-LOT-TYPE-ALLOWED-EX.
078000     EXIT.
078100 E210-CHECK-ONE-SLOT.
078200     IF WK-M-CAND-BUF-ALLOWED-TYPES(WK-M-TYPE-NDX)
078300        = WK-M-CAND-LOT-TYPE
078400         MOVE "Y" TO WK-M-TYPE-MATCH-SW
078500     END-IF.
078600 E219-CHECK-ONE-SLOT-EX.
078700     EXIT.
078800 EJECT
078900*-----------------------------------------------------------------
079000 E300-FIND-LOT-BY-ID.
079100*-----------------------------------------------------------------
079200     MOVE ZERO TO WK-M-LOT-FOUND-NDX.
079300     MOVE SPACES TO WK-M-LOT-CANDIDATE.
079400     IF WK-M-LOT-COUNT = ZERO
079500         GO TO E399-FIND-LOT-BY-ID-EX
079600     END-IF.
079700     SET WK-M-LOT-NDX TO 1.
079800     PERFORM E310-SCAN-LOT-BY-ID
079900         THRU E319-SCAN-LOT-BY-ID-EX
080000         VARYING WK-M-LOT-NDX FROM 1 BY 1
080100         UNTIL WK-M-LOT-NDX > WK-M-LOT-COUNT
080200            OR WK-M-LOT-FOUND-NDX NOT = ZERO.
080300 E399-FIND-LOT-BY-ID-EX.
080400     EXIT.
080500 E310-SCAN-LOT-BY-ID.
080600     IF WK-M-TAB-LOT(WK-M-LOT-NDX)(1:8) = WK-B-LOOKUP-LOT-ID
080700         SET WK-M-LOT-FOUND-NDX TO WK-M-LOT-NDX
080800         MOVE WK-M-TAB-LOT(WK-M-LOT-NDX) TO WK-M-LOT-CANDIDATE
080900     END-IF.
081000 E319-SCAN-LOT-BY-ID-EX.
081100     EXIT.
081200 EJECT
081300*-----------------------------------------------------------------
081400 E400-FIND-RUN-BY-ID.
081500*-----------------------------------------------------------------
081600     MOVE ZERO TO WK-M-RUN-FOUND-NDX.
081700     IF WK-M-RUN-COUNT = ZERO
081800         GO TO E499-FIND-RUN-BY-ID-EX
081900     END-IF.
082000     SET WK-M-RUN-NDX TO 1.
082100     PERFORM E410-SCAN-RUN-BY-ID
082200         THRU E419-SCAN-RUN-BY-ID-EX
082300         VARYING WK-M-RUN-NDX FROM 1 BY 1
082400         UNTIL WK-M-RUN-NDX > WK-M-RUN-COUNT
082500            OR WK-M-RUN-FOUND-NDX NOT = ZERO.
082600 E499-FIND-RUN-BY-ID-EX.
082700     EXIT.
082800 E410-SCAN-RUN-BY-ID.
082900     IF WK-M-TAB-RUN(WK-M-RUN-NDX)(1:8) = WK-B-LOOKUP-RUN-ID
083000         SET WK-M-RUN-FOUND-NDX TO WK-M-RUN-NDX
083100     END-IF.
083200 E419-SCAN-RUN-BY-ID-EX.
083300     EXIT.
083400 EJECT
083500*-----------------------------------------------------------------
083600* E500-FIND-ACTIVE-ITEM - AN "ACTIVE" ITEM IS ONE WITH NO EXIT
083700* TIMESTAMP YET, MATCHING BOTH THE LOT AND THE BUFFER SOUGHT.
083800*-----------------------------------------------------------------
083900 E500-FIND-ACTIVE-ITEM.
084000     MOVE ZERO TO WK-M-INV-FOUND-NDX.
084100     IF WK-M-INV-COUNT = ZERO
084200         GO TO E599-FIND-ACTIVE-ITEM-EX
084300     END-IF.
084400     SET WK-M-INV-NDX TO 1.
084500     PERFORM E510-SCAN-ACTIVE-ITEM
084600         THRU E519-SCAN-ACTIVE-ITEM-EX
084700         VARYING WK-M-INV-NDX FROM 1 BY 1
084800         UNTIL WK-M-INV-NDX > WK-M-INV-COUNT
084900            OR WK-M-INV-FOUND-NDX NOT = ZERO.
085000 E599-FIND-ACTIVE-ITEM-EX.
085100     EXIT.
085200 E510-SCAN-ACTIVE-ITEM.
085300     MOVE WK-M-TAB-INV(WK-M-INV-NDX) TO WK-M-INV-CANDIDATE.
085400     IF WK-M-CAND-INV-LOT-ID    = WK-B-LOOKUP-LOT-ID
085500        AND WK-M-CAND-INV-BUFFER-ID = WK-B-LOOKUP-BUFFER-ID
085600        AND WK-M-CAND-INV-EXITED-TS = SPACES
085700         SET WK-M-INV-FOUND-NDX TO WK-M-INV-NDX
085800     END-IF.
085900 E519-SCAN-ACTIVE-ITEM-EX.
086000     EXIT.
086100 EJECT
086200*-----------------------------------------------------------------
086300 E900-WRITE-DETAIL-LINE.
086400*-----------------------------------------------------------------
086500     WRITE RPT-MOV-LINE FROM WK-T-DETAIL-LINE.
086600 E999-WRITE-DETAIL-LINE-EX.
086700     EXIT.
086800 EJECT
086900*-----------------------------------------------------------------
087000* F100-APPEND-NEW-ITEM - BUILDS A NEW INVENTORY-ITEM ENTRY AND
087100* ADDS IT TO THE IN-CORE TABLE.
087200*-----------------------------------------------------------------
087300 F100-APPEND-NEW-ITEM.
087400     ADD 1 TO WK-M-HIGH-ITEM-NUM GIVING WK-M-NEXT-ITEM-NUM.
087500     MOVE WK-M-NEXT-ITEM-NUM TO WK-M-HIGH-ITEM-NUM.
087600     MOVE WK-M-NEXT-ITEM-NUM TO WK-M-NEW-ITEM-DIGITS.
087700     MOVE SPACES              TO WK-M-INV-CANDIDATE.
087800     MOVE WK-M-NEW-ITEM-ID-EDIT  TO WK-M-CAND-INV-ITEM-ID.
087900     MOVE WK-B-NEW-ITEM-LOT-ID   TO WK-M-CAND-INV-LOT-ID.
088000     MOVE WK-B-NEW-ITEM-BUF-ID   TO WK-M-CAND-INV-BUFFER-ID.
088100     MOVE WK-B-NEW-ITEM-RUN-ID   TO WK-M-CAND-INV-RUN-ID.
088200     MOVE WK-B-NEW-ITEM-QTY-KG   TO WK-M-CAND-INV-QTY-KG.
088300     MOVE WK-M-TODAY-TS-14       TO WK-M-CAND-INV-ENTERED-TS.
088400     ADD 1 TO WK-M-INV-COUNT.
088500     SET WK-M-INV-NDX TO WK-M-INV-COUNT.
088600     MOVE WK-M-INV-CANDIDATE TO WK-M-TAB-INV(WK-M-INV-NDX).
088700 F199-APPEND-NEW-ITEM-EX.
088800     EXIT.
088900 EJECT
089000*-----------------------------------------------------------------
089100* F200-APPEND-NEW-MOVE - BUILDS A NEW STOCK-MOVE ENTRY AND ADDS
089200* IT TO THE IN-CORE TABLE.
089300*-----------------------------------------------------------------
089400 F200-APPEND-NEW-MOVE.
089500     ADD 1 TO WK-M-HIGH-MOVE-NUM GIVING WK-M-NEXT-MOVE-NUM.
089600     MOVE WK-M-NEXT-MOVE-NUM TO WK-M-HIGH-MOVE-NUM.
089700     MOVE WK-M-NEXT-MOVE-NUM TO WK-M-NEW-MOVE-DIGITS.
089800     MOVE SPACES              TO WK-M-MOVE-CANDIDATE.
089900     MOVE WK-M-NEW-MOVE-ID-EDIT   TO WK-M-CAND-MOV-ID.
090000     MOVE MTX-LOT-ID              TO WK-M-CAND-MOV-LOT-ID.
090100     MOVE WK-B-NEW-MOVE-FROM-ID   TO WK-M-CAND-MOV-FROM-ID.
090200     MOVE WK-B-NEW-MOVE-TO-ID     TO WK-M-CAND-MOV-TO-ID.
090300     MOVE MTX-QTY-KG              TO WK-M-CAND-MOV-QTY-KG.
090400     MOVE WK-B-NEW-MOVE-TYPE      TO WK-M-CAND-MOV-TYPE.
090500     MOVE MTX-OPERATOR-ID         TO WK-M-CAND-MOV-OPERATOR-ID.
090600     MOVE MTX-IDEMPOTENCY-KEY     TO WK-M-CAND-MOV-IDEM-KEY.
090700     MOVE WK-M-TODAY-TS-14        TO WK-M-CAND-MOV-CREATED-TS.
090800     ADD 1 TO WK-M-MOV-COUNT.
090900     SET WK-M-MOV-NDX TO WK-M-MOV-COUNT.
091000     MOVE WK-M-MOVE-CANDIDATE TO WK-M-TAB-MOVE(WK-M-MOV-NDX).
091100 F299-APPEND-NEW-MOVE-EX.
091200     EXIT.
091300 EJECT
091400*-----------------------------------------------------------------
091500 Z100-REWRITE-MOVE-FILE.
091600*-----------------------------------------------------------------
091700     OPEN OUTPUT STOCK-MOVE-FILE.
091800     IF WK-M-MOV-COUNT = ZERO
091900         GO TO Z199-REWRITE-MOVE-FILE-EX
092000     END-IF.
092100     SET WK-M-MOV-NDX TO 1.
092200     PERFORM Z110-WRITE-ONE-MOVE
092300         THRU Z119-WRITE-ONE-MOVE-EX
092400         VARYING WK-M-MOV-NDX FROM 1 BY 1
092500         UNTIL WK-M-MOV-NDX > WK-M-MOV-COUNT.
092600 Z199-REWRITE-MOVE-FILE-EX.
092700     EXIT.
092800 Z110-WRITE-ONE-MOVE.
092900     MOVE WK-M-TAB-MOVE(WK-M-MOV-NDX) TO MOV-RECORD-1.
093000     WRITE MOV-RECORD-1.
093100 Z119-WRITE-ONE-MOVE-EX.
093200     EXIT.
093300 EJECT
093400*-----------------------------------------------------------------
093500 Z200-REWRITE-INV-FILE.
093600*-----------------------------------------------------------------
093700     OPEN OUTPUT INVENTORY-FILE.
093800     IF WK-M-INV-COUNT = ZERO
093900         GO TO Z299-REWRITE-INV-FILE-EX
094000     END-IF.
094100     SET WK-M-INV-NDX TO 1.
094200     PERFORM Z210-WRITE-ONE-INV
094300         THRU Z219-WRITE-ONE-INV-EX
094400         VARYING WK-M-INV-NDX FROM 1 BY 1
094500         UNTIL WK-M-INV-NDX > WK-M-INV-COUNT.
094600 Z299-REWRITE-INV-FILE-EX.
094700     EXIT.
094800 Z210-WRITE-ONE-INV.
094900     MOVE WK-M-TAB-INV(WK-M-INV-NDX) TO INV-RECORD-1.
095000     WRITE INV-RECORD-1.
095100 Z219-WRITE-ONE-INV-EX.
095200     EXIT.
095300 EJECT
095400*-----------------------------------------------------------------
095500 Z000-END-PROGRAM-ROUTINE.
095600*-----------------------------------------------------------------
095700     CLOSE MOV-TXN-FILE
095800           MOV-OUT-FILE.
095900 Z999-END-PROGRAM-ROUTINE-EX.
096000     EXIT.
096100 EJECT
096200*-----------------------------------------------------------------
096300 Y900-ABNORMAL-TERMINATION.
096400*-----------------------------------------------------------------
096500     DISPLAY "LTPINVMV - ABNORMAL TERMINATION".
096600     MOVE 16 TO RETURN-CODE.
096700     GOBACK.
096800 EJECT
096900******************************************************************
097000************** END OF PROGRAM SOURCE -  LTPINVMV ****************
097100******************************************************************
