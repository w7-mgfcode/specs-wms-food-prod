000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPBUFMT.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   22 MAY 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  BUFFER (TEMPERATURE-CONTROLLED STORAGE LOCATION)
001200*               MASTER MAINTENANCE.  READS THE BUFFER TRANSACTION
001300*               FILE AND APPLIES CREATE/UPDATE ACTIONS TO THE
001400*               BUFFER MASTER, ENFORCING THE DUPLICATE-CODE,
001500*               TEMPERATURE-RANGE, CAPACITY AND ALLOWED-LOT-TYPE
001600*               RULES THAT KEEP RAW AND FINISHED PRODUCT FROM
001700*               SHARING A COLD ROOM.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* PLT004  22/05/1985 RTW    INITIAL VERSION - CREATE ONLY
002300*-----------------------------------------------------------------
002400* PLT024  15/06/1995 RTW    ADDED UPDATE ACTION AND THE 7-SLOT
002500*                           ALLOWED-LOT-TYPES TABLE FOR MIXED-USE
002600*                           BUFFERS
002700*-----------------------------------------------------------------
002800* PLT037  19/08/1998 JBH    Y2K - BUF-CREATED-TS/BUF-UPDATED-TS
002900*                           NOW CARRY A FULL 14-BYTE CENTURY DATE
003000*-----------------------------------------------------------------
003100* PLT059  24601   03/03/2005 KLT    E-REQ 24601 - UPDATE ACTION
003200*                           NOW RE-CHECKS TEMP-MIN < TEMP-MAX
003300*                           AFTER APPLYING THE REQUESTED CHANGES,
003400*                           NOT BEFORE
003500*-----------------------------------------------------------------
003600 EJECT
003700***************************************************************
003800 ENVIRONMENT DIVISION.
003900***************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004400                  UPSI-0 IS UPSI-SWITCH-0
004500                      ON STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BUF-TXN-FILE  ASSIGN TO DATABASE-BUFTXN
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-C-FILE-STATUS.
005200     SELECT BUF-FILE      ASSIGN TO DATABASE-BUFMST
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-B-BUF-STATUS.
005500     SELECT BUF-OUT-FILE  ASSIGN TO DATABASE-BUFOUT
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WK-B-OUT-STATUS.
005800 EJECT
005900***************************************************************
006000 DATA DIVISION.
006100***************************************************************
006200 FILE SECTION.
006300 FD  BUF-TXN-FILE
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS BTX-RECORD.
006600 01  BTX-RECORD.
006700     05  BTX-ACTION                 PIC X(06).
006800*                                CREATE/UPDATE
006900     05  BTX-BUFFER-ID              PIC X(08).
007000*                                REQUIRED FOR UPDATE, BLANK ON
007100*                                CREATE
007200     05  BTX-BUFFER-CODE            PIC X(20).
007300     05  BTX-BUFFER-TYPE            PIC X(06).
007400     05  BTX-ALLOWED-LOT-TYPES OCCURS 7 TIMES
007500                                    PIC X(04).
007600     05  BTX-CAPACITY-KG            PIC S9(08)V99.
007700     05  BTX-TEMP-MIN-C             PIC S9(04)V9.
007800     05  BTX-TEMP-MAX-C             PIC S9(04)V9.
007900     05  BTX-ACTIVE-FLAG            PIC X(01).
008000     05  FILLER                     PIC X(11).
008100 EJECT
008200 FD  BUF-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS BUF-RECORD-1.
008500 01  BUF-RECORD-1.
008600     COPY BUFMST.
008700 EJECT
008800 FD  BUF-OUT-FILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS RPT-BUF-LINE.
009100 01  RPT-BUF-LINE                PIC X(132).
009200 EJECT
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                      PIC X(24) VALUE
009500     "** PROGRAM LTPBUFMT **".
009600*
009700 01  WK-C-COMMON.
009800     COPY PLTCOMN.
009900 EJECT
010000 77  WK-B-BUF-STATUS             PIC X(02) VALUE SPACES.
010100 77  WK-B-OUT-STATUS             PIC X(02) VALUE SPACES.
010200 77  WK-B-BUF-COUNT              COMP PIC 9(05) VALUE ZERO.
010300 77  WK-B-FOUND-NDX              COMP PIC 9(05) VALUE ZERO.
010400 77  WK-B-TYPE-NDX               COMP PIC 9(02) VALUE ZERO.
010500 77  WK-B-TYPE-MATCH-SW          PIC X(01) VALUE "N".
010600     88  WK-B-TYPE-MATCH-FOUND       VALUE "Y".
010700 EJECT
010800*----------------------------------------------------------------
010900* IN-CORE BUFFER TABLE - LOADED FROM BUF-FILE AT START, HELD
011000* FOR DUPLICATE-CODE CHECKING AND REWRITTEN IN FULL AT THE END.
011100* A PLANT OWNS AT MOST A FEW HUNDRED BUFFERS SO A SEQUENTIAL
011200* TABLE, SCANNED BY CODE OR BY ID AS NEEDED, IS PLENTY FAST.
011300*----------------------------------------------------------------
011400 01  WK-B-BUF-TABLE.
011500     05  WK-B-BUF-ENTRY OCCURS 1000 TIMES
011600                        INDEXED BY WK-B-BUF-NDX.
011700         10  WK-B-TAB-BUF        PIC X(100).
011800     05  FILLER                  PIC X(04) VALUE SPACES.
011900 EJECT
012000*----------------------------------------------------------------
012100* WORK RECORD LAID OUT EXACTLY AS BUFMSTR - HOLDS THE ENTRY
012200* CURRENTLY BEING MATCHED OR BUILT.
012300*----------------------------------------------------------------
012400 01  WK-B-CURRENT-BUF.
012500     05  WK-B-CUR-BUFFER-ID         PIC X(08).
012600     05  WK-B-CUR-BUFFER-CODE       PIC X(20).
012700     05  WK-B-CUR-BUFFER-TYPE       PIC X(06).
012800     05  WK-B-CUR-ALLOWED-TYPES OCCURS 7 TIMES
012900                                    PIC X(04).
013000     05  WK-B-CUR-CAPACITY-KG       PIC S9(08)V99.
013100     05  WK-B-CUR-TEMP-MIN-C        PIC S9(04)V9.
013200     05  WK-B-CUR-TEMP-MAX-C        PIC S9(04)V9.
013300     05  WK-B-CUR-ACTIVE-FLAG       PIC X(01).
013400     05  FILLER                     PIC X(17).
013500 EJECT
013600*----------------------------------------------------------------
013700* ALTERNATE VIEW - THE SAME 100-BYTE SLOT SEEN AS A PLAIN
013800* NUMERIC-EDIT AREA FOR THE HIGHEST-BUFFER-ID-SEEN COMPARISON
013900* USED WHEN BUILDING A NEW SEQUENTIAL BUFFER-ID
014000*----------------------------------------------------------------
014100 01  WK-B-CURRENT-BUF-R REDEFINES WK-B-CURRENT-BUF.
014200     05  WK-B-CBR-ID-NUM            PIC 9(08).
014300     05  FILLER                     PIC X(92).
014400 EJECT
014500 77  WK-B-HIGH-ID-NUM            COMP PIC 9(08) VALUE ZERO.
014600 77  WK-B-NEXT-ID-NUM            COMP PIC 9(08) VALUE ZERO.
014700 01  WK-B-NEW-ID-EDIT.
014800     05  WK-B-NEW-ID-DIGITS      PIC 9(08).
014900     05  FILLER                  PIC X(12) VALUE SPACES.
015000 EJECT
015100 01  WK-T-DETAIL-LINE.
015200     05  FILLER                  PIC X(04) VALUE "*** ".
015300     05  WK-T-DET-ACTION         PIC X(08).
015400     05  WK-T-DET-BUFFER-ID      PIC X(08).
015500     05  WK-T-DET-BUFFER-CODE    PIC X(20).
015600     05  WK-T-DET-RESULT         PIC X(60).
015700     05  FILLER                  PIC X(32).
015800 EJECT
015900***************************************************************
016000 PROCEDURE DIVISION.
016100***************************************************************
016200 MAIN-MODULE.
016300     PERFORM A000-INITIALISE
016400         THRU A099-INITIALISE-EX.
016500     PERFORM B000-PROCESS-ONE-TXN
016600         THRU B099-PROCESS-ONE-TXN-EX
016700         UNTIL WK-C-EOF-REACHED.
016800     PERFORM Z100-REWRITE-BUF-FILE
016900         THRU Z199-REWRITE-BUF-FILE-EX.
017000     PERFORM Z000-END-PROGRAM-ROUTINE
017100         THRU Z999-END-PROGRAM-ROUTINE-EX.
017200     GOBACK.
017300 EJECT
017400*-----------------------------------------------------------------
017500 A000-INITIALISE.
017600*-----------------------------------------------------------------
017700     OPEN INPUT  BUF-TXN-FILE
017800          INPUT  BUF-FILE
017900          OUTPUT BUF-OUT-FILE.
018000     IF NOT WK-C-SUCCESSFUL
018100         DISPLAY "LTPBUFMT - OPEN FILE ERROR - BUFTXN"
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300         GO TO Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500     PERFORM A100-LOAD-BUF-TABLE
018600         THRU A199-LOAD-BUF-TABLE-EX
018700         UNTIL WK-B-BUF-STATUS = "10".
018800     CLOSE BUF-FILE.
018900     PERFORM A900-READ-NEXT-TXN
019000         THRU A999-READ-NEXT-TXN-EX.
019100 A099-INITIALISE-EX.
019200     EXIT.
019300*-----------------------------------------------------------------
019400 A100-LOAD-BUF-TABLE.
019500*-----------------------------------------------------------------
019600     READ BUF-FILE
019700         AT END
019800             MOVE "10" TO WK-B-BUF-STATUS
019900             GO TO A199-LOAD-BUF-TABLE-EX
020000     END-READ.
020100     ADD 1 TO WK-B-BUF-COUNT.
020200     SET WK-B-BUF-NDX TO WK-B-BUF-COUNT.
020300     MOVE BUF-RECORD-1 TO WK-B-TAB-BUF(WK-B-BUF-NDX).
020400     MOVE BUF-RECORD-1 TO WK-B-CURRENT-BUF-R.
020500     IF WK-B-CBR-ID-NUM > WK-B-HIGH-ID-NUM
020600         MOVE WK-B-CBR-ID-NUM TO WK-B-HIGH-ID-NUM
020700     END-IF.
020800 A199-LOAD-BUF-TABLE-EX.
020900     EXIT.
021000*-----------------------------------------------------------------
021100 A900-READ-NEXT-TXN.
021200*-----------------------------------------------------------------
021300     READ BUF-TXN-FILE
021400         AT END
021500             SET WK-C-EOF-REACHED TO TRUE
021600     END-READ.
021700 A999-READ-NEXT-TXN-EX.
021800     EXIT.
021900 EJECT
022000*-----------------------------------------------------------------
022100 B000-PROCESS-ONE-TXN.
022200*-----------------------------------------------------------------
022300     EVALUATE BTX-ACTION
022400         WHEN "CREATE"
022500             PERFORM C100-DO-CREATE THRU C199-DO-CREATE-EX
022600         WHEN "UPDATE"
022700             PERFORM C200-DO-UPDATE THRU C299-DO-UPDATE-EX
022800         WHEN OTHER
022900             MOVE BTX-ACTION      TO WK-T-DET-ACTION
023000             MOVE BTX-BUFFER-CODE TO WK-T-DET-BUFFER-CODE
023100             MOVE "REJECTED - UNKNOWN ACTION" TO WK-T-DET-RESULT
023200             PERFORM E900-WRITE-DETAIL-LINE
023300                 THRU E999-WRITE-DETAIL-LINE-EX
023400     END-EVALUATE.
023500     PERFORM A900-READ-NEXT-TXN
023600         THRU A999-READ-NEXT-TXN-EX.
023700 B099-PROCESS-ONE-TXN-EX.
023800     EXIT.
023900 EJECT
024000*-----------------------------------------------------------------
024100* C100-DO-CREATE - REJECTS A DUPLICATE BUFFER CODE, A TEMP-MIN
024200* NOT LESS THAN TEMP-MAX, A CAPACITY NOT GREATER THAN ZERO, AND
024300* AN ALLOWED-LOT-TYPES TABLE WITH NO NON-BLANK SLOT.  A NEW
024400* BUFFER IS ALWAYS BUILT ACTIVE REGARDLESS OF THE INBOUND FLAG.
024500*-----------------------------------------------------------------
024600 C100-DO-CREATE.
024700     PERFORM D100-CHECK-DUP-CODE THRU D199-CHECK-DUP-CODE-EX.
024800     IF WK-B-FOUND-NDX NOT = ZERO
024900         MOVE "CREATE"        TO WK-T-DET-ACTION
025000         MOVE BTX-BUFFER-CODE TO WK-T-DET-BUFFER-CODE
025100         MOVE "REJECTED - DUPLICATE BUFFER CODE"
025200             TO WK-T-DET-RESULT
025300         PERFORM E900-WRITE-DETAIL-LINE
025400             THRU E999-WRITE-DETAIL-LINE-EX
025500         GO TO C199-DO-CREATE-EX
025600     END-IF.
025700     IF BTX-TEMP-MIN-C NOT LESS THAN BTX-TEMP-MAX-C
025800         MOVE "CREATE"        TO WK-T-DET-ACTION
025900         MOVE BTX-BUFFER-CODE TO WK-T-DET-BUFFER-CODE
026000         MOVE "REJECTED - TEMP-MIN NOT LESS THAN TEMP-MAX"
026100             TO WK-T-DET-RESULT
026200         PERFORM E900-WRITE-DETAIL-LINE
026300             THRU E999-WRITE-DETAIL-LINE-EX
026400         GO TO C199-DO-CREATE-EX
026500     END-IF.
026600     IF BTX-CAPACITY-KG NOT GREATER THAN ZERO
026700         MOVE "CREATE"        TO WK-T-DET-ACTION
026800         MOVE BTX-BUFFER-CODE TO WK-T-DET-BUFFER-CODE
026900         MOVE "REJECTED - CAPACITY MUST BE GREATER THAN ZERO"
027000             TO WK-T-DET-RESULT
027100         PERFORM E900-WRITE-DETAIL-LINE
027200             THRU E999-WRITE-DETAIL-LINE-EX
027300         GO TO C199-DO-CREATE-EX
027400     END-IF.
027500     PERFORM D200-CHECK-HAS-LOT-TYPE
027600         THRU D299-CHECK-HAS-LOT-TYPE-EX.
027700     IF NOT WK-B-TYPE-MATCH-FOUND
027800         MOVE "CREATE"        TO WK-T-DET-ACTION
027900         MOVE BTX-BUFFER-CODE TO WK-T-DET-BUFFER-CODE
028000         MOVE "REJECTED - NO ALLOWED LOT TYPE GIVEN"
028100             TO WK-T-DET-RESULT
028200         PERFORM E900-WRITE-DETAIL-LINE
028300             THRU E999-WRITE-DETAIL-LINE-EX
028400         GO TO C199-DO-CREATE-EX
028500     END-IF.
028600     PERFORM D300-BUILD-NEW-BUFFER-ID
028700         THRU D399-BUILD-NEW-BUFFER-ID-EX.
028800     MOVE WK-B-NEW-ID-EDIT      TO WK-B-CUR-BUFFER-ID.
028900     MOVE BTX-BUFFER-CODE       TO WK-B-CUR-BUFFER-CODE.
029000     MOVE BTX-BUFFER-TYPE       TO WK-B-CUR-BUFFER-TYPE.
029100     MOVE BTX-ALLOWED-LOT-TYPES(1) TO WK-B-CUR-ALLOWED-TYPES(1).
029200     MOVE BTX-ALLOWED-LOT-TYPES(2) TO WK-B-CUR-ALLOWED-TYPES(2).
029300     MOVE BTX-ALLOWED-LOT-TYPES(3) TO WK-B-CUR-ALLOWED-TYPES(3).
029400     MOVE BTX-ALLOWED-LOT-TYPES(4) TO WK-B-CUR-ALLOWED-TYPES(4).
029500     MOVE BTX-ALLOWED-LOT-TYPES(5) TO WK-B-CUR-ALLOWED-TYPES(5).
029600     MOVE BTX-ALLOWED-LOT-TYPES(6) TO WK-B-CUR-ALLOWED-TYPES(6).
029700     MOVE BTX-ALLOWED-LOT-TYPES(7) TO WK-B-CUR-ALLOWED-TYPES(7).
029800     MOVE BTX-CAPACITY-KG       TO WK-B-CUR-CAPACITY-KG.
029900     MOVE BTX-TEMP-MIN-C        TO WK-B-CUR-TEMP-MIN-C.
030000     MOVE BTX-TEMP-MAX-C        TO WK-B-CUR-TEMP-MAX-C.
030100     MOVE "Y"                   TO WK-B-CUR-ACTIVE-FLAG.
030200     ADD 1 TO WK-B-BUF-COUNT.
030300     SET WK-B-BUF-NDX TO WK-B-BUF-COUNT.
030400     MOVE WK-B-CURRENT-BUF TO WK-B-TAB-BUF(WK-B-BUF-NDX).
030500     MOVE "CREATE"          TO WK-T-DET-ACTION.
030600     MOVE WK-B-CUR-BUFFER-ID TO WK-T-DET-BUFFER-ID.
030700     MOVE BTX-BUFFER-CODE   TO WK-T-DET-BUFFER-CODE.
030800     MOVE "ACCEPTED - BUFFER CREATED" TO WK-T-DET-RESULT.
030900     PERFORM E900-WRITE-DETAIL-LINE
031000         THRU E999-WRITE-DETAIL-LINE-EX.
031100 C199-DO-CREATE-EX.
031200     EXIT.
031300 EJECT
031400*-----------------------------------------------------------------
031500* C200-DO-UPDATE - CAPACITY, TEMP RANGE AND ACTIVE FLAG MAY
031600* CHANGE.  AFTER APPLYING THE REQUESTED CHANGES THE TEMP RANGE IS
031700* RE-CHECKED (PLT059/E-REQ 24601) SO A BAD COMBINATION OF OLD-MIN
031800* / NEW-MAX (OR VICE-VERSA) IS STILL CAUGHT.
031900*-----------------------------------------------------------------
032000 C200-DO-UPDATE.
032100     PERFORM D400-FIND-BY-ID THRU D499-FIND-BY-ID-EX.
032200     IF WK-B-FOUND-NDX = ZERO
032300         MOVE "UPDATE"        TO WK-T-DET-ACTION
032400         MOVE BTX-BUFFER-ID   TO WK-T-DET-BUFFER-ID
032500         MOVE "REJECTED - BUFFER ID NOT FOUND" TO WK-T-DET-RESULT
032600         PERFORM E900-WRITE-DETAIL-LINE
032700             THRU E999-WRITE-DETAIL-LINE-EX
032800         GO TO C299-DO-UPDATE-EX
032900     END-IF.
033000     MOVE WK-B-TAB-BUF(WK-B-FOUND-NDX) TO WK-B-CURRENT-BUF.
033100     IF BTX-CAPACITY-KG NOT GREATER THAN ZERO
033200         MOVE "UPDATE"        TO WK-T-DET-ACTION
033300         MOVE BTX-BUFFER-ID   TO WK-T-DET-BUFFER-ID
033400         MOVE "REJECTED - CAPACITY MUST BE GREATER THAN ZERO"
033500             TO WK-T-DET-RESULT
033600         PERFORM E900-WRITE-DETAIL-LINE
033700             THRU E999-WRITE-DETAIL-LINE-EX
033800         GO TO C299-DO-UPDATE-EX
033900     END-IF.
034000     MOVE BTX-CAPACITY-KG  TO WK-B-CUR-CAPACITY-KG.
034100     MOVE BTX-TEMP-MIN-C   TO WK-B-CUR-TEMP-MIN-C.
034200     MOVE BTX-TEMP-MAX-C   TO WK-B-CUR-TEMP-MAX-C.
034300     MOVE BTX-ACTIVE-FLAG  TO WK-B-CUR-ACTIVE-FLAG.
034400     IF WK-B-CUR-TEMP-MIN-C NOT LESS THAN WK-B-CUR-TEMP-MAX-C
034500         MOVE "UPDATE"        TO WK-T-DET-ACTION
034600         MOVE BTX-BUFFER-ID   TO WK-T-DET-BUFFER-ID
034700         MOVE "REJECTED - TEMP-MIN NOT LESS THAN TEMP-MAX"
034800             TO WK-T-DET-RESULT
034900         PERFORM E900-WRITE-DETAIL-LINE
035000             THRU E999-WRITE-DETAIL-LINE-EX
035100         GO TO C299-DO-UPDATE-EX
035200     END-IF.
035300     MOVE WK-B-CURRENT-BUF TO WK-B-TAB-BUF(WK-B-FOUND-NDX).
035400     MOVE "UPDATE"          TO WK-T-DET-ACTION.
035500     MOVE BTX-BUFFER-ID     TO WK-T-DET-BUFFER-ID.
035600     MOVE WK-B-CUR-BUFFER-CODE TO WK-T-DET-BUFFER-CODE.
035700     MOVE "ACCEPTED - BUFFER UPDATED" TO WK-T-DET-RESULT.
035800     PERFORM E900-WRITE-DETAIL-LINE
035900         THRU E999-WRITE-DETAIL-LINE-EX.
036000 C299-DO-UPDATE-EX.
036100     EXIT.
036200 EJECT
036300*-----------------------------------------------------------------
036400 D100-CHECK-DUP-CODE.
036500*-----------------------------------------------------------------
036600     MOVE ZERO TO WK-B-FOUND-NDX.
036700     IF WK-B-BUF-COUNT = ZERO
036800         GO TO D199-CHECK-DUP-CODE-EX
036900     END-IF.
037000     SET WK-B-BUF-NDX TO 1.
037100     PERFORM D110-SCAN-BY-CODE
037200         THRU D119-SCAN-BY-CODE-EX
037300         VARYING WK-B-BUF-NDX FROM 1 BY 1
037400         UNTIL WK-B-BUF-NDX > WK-B-BUF-COUNT
037500            OR WK-B-FOUND-NDX NOT = ZERO.
037600 D199-CHECK-DUP-CODE-EX.
037700     EXIT.
037800 D110-SCAN-BY-CODE.
037900     IF WK-B-TAB-BUF(WK-B-BUF-NDX)(9:20) = BTX-BUFFER-CODE
038000         SET WK-B-FOUND-NDX TO WK-B-BUF-NDX
038100     END-IF.
038200 D119-SCAN-BY-CODE-EX.
038300     EXIT.
038400 EJECT
038500*-----------------------------------------------------------------
038600 D200-CHECK-HAS-LOT-TYPE.
038700*-----------------------------------------------------------------
038800     MOVE "N" TO WK-B-TYPE-MATCH-SW.
038900     SET WK-B-TYPE-NDX TO 1.
039000     PERFORM D210-CHECK-ONE-SLOT
039100         THRU D219-CHECK-ONE-SLOT-EX
039200         VARYING WK-B-TYPE-NDX FROM 1 BY 1
039300         UNTIL WK-B-TYPE-NDX > 7
039400            OR WK-B-TYPE-MATCH-FOUND.
039500 D299-CHECK-HAS-LOT-TYPE-EX.
039600     EXIT.
039700 D210-CHECK-ONE-SLOT.
039800     IF BTX-ALLOWED-LOT-TYPES(WK-B-TYPE-NDX) NOT = SPACES
039900         MOVE "Y" TO WK-B-TYPE-MATCH-SW
040000     END-IF.
040100 D219-CHECK-ONE-SLOT-EX.
040200     EXIT.
040300 EJECT
040400*-----------------------------------------------------------------
040500 D300-BUILD-NEW-BUFFER-ID.
040600*-----------------------------------------------------------------
040700     ADD 1 TO WK-B-HIGH-ID-NUM GIVING WK-B-NEXT-ID-NUM.
040800     MOVE WK-B-NEXT-ID-NUM TO WK-B-HIGH-ID-NUM.
040900     MOVE WK-B-NEXT-ID-NUM TO WK-B-NEW-ID-DIGITS.
041000 D399-BUILD-NEW-BUFFER-ID-EX.
041100     EXIT.
041200*-----------------------------------------------------------------
041300 D400-FIND-BY-ID.
041400*-----------------------------------------------------------------
041500     MOVE ZERO TO WK-B-FOUND-NDX.
041600     IF WK-B-BUF-COUNT = ZERO
041700         GO TO D499-FIND-BY-ID-EX
041800     END-IF.
041900     SET WK-B-BUF-NDX TO 1.
042000     PERFORM D410-SCAN-BY-ID
042100         THRU D419-SCAN-BY-ID-EX
042200         VARYING WK-B-BUF-NDX FROM 1 BY 1
042300         UNTIL WK-B-BUF-NDX > WK-B-BUF-COUNT
042400            OR WK-B-FOUND-NDX NOT = ZERO.
042500 D499-FIND-BY-ID-EX.
042600     EXIT.
042700 D410-SCAN-BY-ID.
042800     IF WK-B-TAB-BUF(WK-B-BUF-NDX)(1:8) = BTX-BUFFER-ID
042900         SET WK-B-FOUND-NDX TO WK-B-BUF-NDX
043000     END-IF.
043100 D419-SCAN-BY-ID-EX.
043200     EXIT.
043300 EJECT
043400*-----------------------------------------------------------------
043500 E900-WRITE-DETAIL-LINE.
043600*-----------------------------------------------------------------
043700     WRITE RPT-BUF-LINE FROM WK-T-DETAIL-LINE.
043800 E999-WRITE-DETAIL-LINE-EX.
043900     EXIT.
044000 EJECT
044100*-----------------------------------------------------------------
044200 Z100-REWRITE-BUF-FILE.
044300*-----------------------------------------------------------------
044400     OPEN OUTPUT BUF-FILE.
044500     IF WK-B-BUF-COUNT = ZERO
044600         GO TO Z199-REWRITE-BUF-FILE-EX
044700     END-IF.
044800     SET WK-B-BUF-NDX TO 1.
044900     PERFORM Z110-WRITE-ONE-BUF
045000         THRU Z119-WRITE-ONE-BUF-EX
045100         VARYING WK-B-BUF-NDX FROM 1 BY 1
045200         UNTIL WK-B-BUF-NDX > WK-B-BUF-COUNT.
045300 Z199-REWRITE-BUF-FILE-EX.
045400     EXIT.
045500 Z110-WRITE-ONE-BUF.
045600     MOVE WK-B-TAB-BUF(WK-B-BUF-NDX) TO BUF-RECORD-1.
045700     WRITE BUF-RECORD-1.
045800 Z119-WRITE-ONE-BUF-EX.
045900     EXIT.
046000 EJECT
046100*-----------------------------------------------------------------
046200 Z000-END-PROGRAM-ROUTINE.
046300*-----------------------------------------------------------------
046400     CLOSE BUF-TXN-FILE
046500           BUF-FILE
046600           BUF-OUT-FILE.
046700 Z999-END-PROGRAM-ROUTINE-EX.
046800     EXIT.
046900 EJECT
047000*-----------------------------------------------------------------
047100 Y900-ABNORMAL-TERMINATION.
047200*-----------------------------------------------------------------
047300     DISPLAY "LTPBUFMT - ABNORMAL TERMINATION".
047400     MOVE 16 TO RETURN-CODE.
047500     GOBACK.
047600 EJECT
047700******************************************************************
047800************** END OF PROGRAM SOURCE -  LTPBUFMT ****************
047900******************************************************************
