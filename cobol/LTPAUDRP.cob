000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPAUDRP.
000500 AUTHOR.         K L TAN.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   09 JUN 2009.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  AUDIT-TRAIL RETRIEVAL DRIVER.  READS AN
001200*               AUDIT-REQUEST TRANSACTION FILE OF FILTER
001300*               CRITERIA AND SCANS THE AUDIT-EVENT JOURNAL
001400*               (APPEND-ONLY, ALREADY IN ASCENDING EVENT-SEQ
001500*               SEQUENCE) SELECTING EVENTS THAT MATCH ON
001600*               ENTITY-TYPE, ENTITY-ID, EVENT-TYPE AND USER-ID.
001700*               A BLANK FILTER FIELD ON THE REQUEST MATCHES
001800*               ANY VALUE.  MATCHING EVENTS ARE PRINTED IN THE
001900*               ORDER THEY WERE WRITTEN TO THE JOURNAL, WHICH
002000*               IS THE ENTITY'S CHRONOLOGICAL TRAIL.  LTPAUDLG
002100*               REMAINS THE ONLY PROGRAM THAT MAY APPEND TO
002200*               THE JOURNAL - THIS PROGRAM OPENS IT INPUT ONLY.
002300*
002400*=================================================================
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700* PLT075  31211 09/06/2009 KLT    E-REQ 31211 - INITIAL VERSION -
002800*                           SUPERVISOR GROUP HAD NO WAY TO PULL
002900*                           AN ENTITY'S AUDIT TRAIL SHORT OF
003000*                           HAVING SYSTEMS DUMP THE RAW JOURNAL
003100*-----------------------------------------------------------------
003200 EJECT
003300***************************************************************
003400 ENVIRONMENT DIVISION.
003500***************************************************************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004000                  C01 IS TOP-OF-FORM
004100                  UPSI-0 IS UPSI-SWITCH-0
004200                      ON STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT AUDIT-REQ-FILE ASSIGN TO DATABASE-AUDREQ
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WK-C-FILE-STATUS.
004900     SELECT AUDIT-FILE     ASSIGN TO DATABASE-AUDEVT
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WK-A-AUD-STATUS.
005200     SELECT AUDIT-RPT-FILE ASSIGN TO DATABASE-AUDRPT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-A-RPT-STATUS.
005500 EJECT
005600***************************************************************
005700 DATA DIVISION.
005800***************************************************************
005900 FILE SECTION.
006000 FD  AUDIT-REQ-FILE
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS ARQ-RECORD.
006300 01  ARQ-RECORD.
006400     05  ARQ-ENTITY-TYPE            PIC X(12).
006500*                                BLANK = ANY ENTITY TYPE
006600     05  ARQ-ENTITY-ID              PIC X(08).
006700*                                BLANK = ANY ENTITY ID
006800     05  ARQ-EVENT-TYPE             PIC X(30).
006900*                                BLANK = ANY EVENT TYPE
007000     05  ARQ-USER-ID                PIC X(08).
007100*                                BLANK = ANY USER-ID / SYSTEM
007200     05  FILLER                     PIC X(22).
007300 EJECT
007400 FD  AUDIT-FILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS AUD-RECORD-1.
007700 01  AUD-RECORD-1.
007800     COPY AUDEVT.
007900 EJECT
008000 FD  AUDIT-RPT-FILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS RPT-AUDIT-LINE.
008300 01  RPT-AUDIT-LINE               PIC X(132).
008400 EJECT
008500 WORKING-STORAGE SECTION.
008600 01  FILLER                       PIC X(24) VALUE
008700     "** PROGRAM LTPAUDRP **".
008800*
008900 01  WK-C-COMMON.
009000     COPY PLTCOMN.
009100 EJECT
009200 77  WK-A-AUD-STATUS              PIC X(02) VALUE SPACES.
009300 77  WK-A-RPT-STATUS              PIC X(02) VALUE SPACES.
009400 77  WK-A-AUD-EOF-SW              PIC X(01) VALUE "N".
009500     88  WK-A-AUD-EOF                 VALUE "Y".
009600 77  WK-A-MATCH-COUNT             COMP PIC 9(07) VALUE ZERO.
009700 77  WK-A-REQUEST-COUNT           COMP PIC 9(05) VALUE ZERO.
009800 77  WK-A-MATCH-SW                PIC X(01) VALUE "Y".
009900     88  WK-A-EVENT-MATCHES           VALUE "Y".
010000     88  WK-A-EVENT-REJECTED          VALUE "N".
010100 EJECT
010200*----------------------------------------------------------------
010300* ONE REQUEST'S FILTER CRITERIA, HELD HERE FOR THE DURATION OF
010400* THE JOURNAL SCAN THAT SERVICES IT.  THE JOURNAL IS RE-READ
010500* FROM THE TOP FOR EACH REQUEST - THE FILE IS A SEQUENTIAL
010600* APPEND-ONLY JOURNAL WITH NO ALTERNATE KEY PATH, AND THE
010700* SUPERVISOR GROUP RUNS THIS AS AN OVERNIGHT BATCH JOB WHERE
010800* JOURNAL SIZE HAS NEVER BEEN A CONCERN.
010900*----------------------------------------------------------------
011000 01  WK-A-ACTIVE-FILTER.
011100     05  WK-A-FLT-ENTITY-TYPE      PIC X(12).
011200     05  WK-A-FLT-ENTITY-ID        PIC X(08).
011300     05  WK-A-FLT-EVENT-TYPE       PIC X(30).
011400     05  WK-A-FLT-USER-ID          PIC X(08).
011500     05  FILLER                    PIC X(22).
011600 EJECT
011700 01  WK-T-REPORT-HEADER.
011800     05  FILLER                    PIC X(20) VALUE
011900         "AUDIT TRAIL REPORT  ".
012000     05  WK-T-HDR-ENTITY-TYPE      PIC X(12).
012100     05  WK-T-HDR-ENTITY-ID        PIC X(08).
012200     05  WK-T-HDR-EVENT-TYPE       PIC X(30).
012300     05  WK-T-HDR-USER-ID          PIC X(08).
012400     05  FILLER                    PIC X(54).
012500 EJECT
012600 01  WK-T-DETAIL-LINE.
012700     05  FILLER                    PIC X(02) VALUE SPACES.
012800     05  WK-T-DET-EVENT-SEQ        PIC Z(08)9.
012900     05  FILLER                    PIC X(02) VALUE SPACES.
013000     05  WK-T-DET-EVENT-TYPE       PIC X(30).
013100     05  WK-T-DET-ENTITY-TYPE      PIC X(12).
013200     05  WK-T-DET-ENTITY-ID        PIC X(08).
013300     05  WK-T-DET-USER-ID          PIC X(08).
013400     05  WK-T-DET-CREATED-TS       PIC X(14).
013500     05  FILLER                    PIC X(38).
013600 EJECT
013700 01  WK-T-DETAIL-TEXT-LINE.
013800     05  FILLER                    PIC X(06) VALUE SPACES.
013900     05  WK-T-DTX-DETAIL           PIC X(60).
014000     05  FILLER                    PIC X(66).
014100 EJECT
014200 01  WK-T-COUNT-LINE.
014300     05  FILLER                    PIC X(20) VALUE
014400         "EVENTS MATCHED      ".
014500     05  WK-T-CNT-MATCHED          PIC Z(06)9.
014600     05  FILLER                    PIC X(105).
014700 EJECT
014800***************************************************************
014900 PROCEDURE DIVISION.
015000***************************************************************
015100 MAIN-MODULE.
015200     PERFORM A000-INITIALISE
015300         THRU A099-INITIALISE-EX.
015400     PERFORM B000-PROCESS-ONE-REQUEST
015500         THRU B099-PROCESS-ONE-REQUEST-EX
015600         UNTIL WK-C-EOF-REACHED.
015700     PERFORM Z000-END-PROGRAM-ROUTINE
015800         THRU Z999-END-PROGRAM-ROUTINE-EX.
015900     GOBACK.
016000 EJECT
016100*-----------------------------------------------------------------
016200 A000-INITIALISE.
016300*-----------------------------------------------------------------
016400     OPEN INPUT  AUDIT-REQ-FILE
016500          OUTPUT AUDIT-RPT-FILE.
016600     IF NOT WK-C-SUCCESSFUL
016700         DISPLAY "LTPAUDRP - OPEN FILE ERROR - AUDREQ/AUDRPT"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100     PERFORM A900-READ-NEXT-REQUEST
017200         THRU A999-READ-NEXT-REQUEST-EX.
017300 A099-INITIALISE-EX.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 A900-READ-NEXT-REQUEST.
017700*-----------------------------------------------------------------
017800     READ AUDIT-REQ-FILE
017900         AT END
018000             SET WK-C-EOF-REACHED TO TRUE
018100     END-READ.
018200 A999-READ-NEXT-REQUEST-EX.
018300     EXIT.
018400 EJECT
018500*-----------------------------------------------------------------
018600 B000-PROCESS-ONE-REQUEST.
018700*-----------------------------------------------------------------
018800     ADD 1 TO WK-A-REQUEST-COUNT.
018900     MOVE ARQ-ENTITY-TYPE   TO WK-A-FLT-ENTITY-TYPE.
019000     MOVE ARQ-ENTITY-ID     TO WK-A-FLT-ENTITY-ID.
019100     MOVE ARQ-EVENT-TYPE    TO WK-A-FLT-EVENT-TYPE.
019200     MOVE ARQ-USER-ID       TO WK-A-FLT-USER-ID.
019300     MOVE ZERO              TO WK-A-MATCH-COUNT.
019400     PERFORM C000-PRINT-HEADER
019500         THRU C099-PRINT-HEADER-EX.
019600     PERFORM D000-SCAN-JOURNAL
019700         THRU D099-SCAN-JOURNAL-EX.
019800     PERFORM E900-PRINT-COUNT-LINE
019900         THRU E999-PRINT-COUNT-LINE-EX.
020000     PERFORM A900-READ-NEXT-REQUEST
020100         THRU A999-READ-NEXT-REQUEST-EX.
020200 B099-PROCESS-ONE-REQUEST-EX.
020300     EXIT.
020400 EJECT
020500*-----------------------------------------------------------------
020600 C000-PRINT-HEADER.
020700*-----------------------------------------------------------------
020800     MOVE WK-A-FLT-ENTITY-TYPE TO WK-T-HDR-ENTITY-TYPE.
020900     MOVE WK-A-FLT-ENTITY-ID   TO WK-T-HDR-ENTITY-ID.
021000     MOVE WK-A-FLT-EVENT-TYPE  TO WK-T-HDR-EVENT-TYPE.
021100     MOVE WK-A-FLT-USER-ID     TO WK-T-HDR-USER-ID.
021200     WRITE RPT-AUDIT-LINE FROM WK-T-REPORT-HEADER.
021300 C099-PRINT-HEADER-EX.
021400     EXIT.
021500 EJECT
021600*-----------------------------------------------------------------
021700* D000-SCAN-JOURNAL - THE JOURNAL IS OPENED INPUT AND READ FROM
021800* THE FIRST RECORD FOR EVERY REQUEST, SINCE EVENT-SEQ IS THE
021900* JOURNAL'S OWN WRITE ORDER AND ALREADY ASCENDING - NO SORT IS
022000* NEEDED TO PRESENT THE ENTITY'S TRAIL CHRONOLOGICALLY.
022100*-----------------------------------------------------------------
022200 D000-SCAN-JOURNAL.
022300*-----------------------------------------------------------------
022400     MOVE "N" TO WK-A-AUD-EOF-SW.
022500     OPEN INPUT AUDIT-FILE.
022600     IF WK-A-AUD-STATUS = "35"
022700         GO TO D099-SCAN-JOURNAL-EX
022800     END-IF.
022900     IF NOT WK-C-SUCCESSFUL
023000         DISPLAY "LTPAUDRP - OPEN FILE ERROR - AUDEVT"
023100         DISPLAY "FILE STATUS IS " WK-A-AUD-STATUS
023200         GO TO Y900-ABNORMAL-TERMINATION
023300     END-IF.
023400     PERFORM D100-SCAN-ONE-EVENT
023500         THRU D199-SCAN-ONE-EVENT-EX
023600         UNTIL WK-A-AUD-EOF.
023700     CLOSE AUDIT-FILE.
023800 D099-SCAN-JOURNAL-EX.
023900     EXIT.
024000*-----------------------------------------------------------------
024100 D100-SCAN-ONE-EVENT.
024200*-----------------------------------------------------------------
024300     READ AUDIT-FILE
024400         AT END
024500             SET WK-A-AUD-EOF TO TRUE
024600             GO TO D199-SCAN-ONE-EVENT-EX
024700     END-READ.
024800     PERFORM D200-EVENT-MATCHES-FILTER
024900         THRU D299-EVENT-MATCHES-FILTER-EX.
025000     IF WK-A-EVENT-MATCHES
025100         ADD 1 TO WK-A-MATCH-COUNT
025200         PERFORM E100-PRINT-DETAIL-LINE
025300             THRU E199-PRINT-DETAIL-LINE-EX
025400     END-IF.
025500 D199-SCAN-ONE-EVENT-EX.
025600     EXIT.
025700 EJECT
025800*-----------------------------------------------------------------
025900* D200-EVENT-MATCHES-FILTER - A BLANK FILTER FIELD MATCHES ANY
026000* VALUE ON THE EVENT; A NON-BLANK FILTER FIELD MUST MATCH THE
026100* EVENT FIELD EXACTLY.
026200*-----------------------------------------------------------------
026300 D200-EVENT-MATCHES-FILTER.
026400*-----------------------------------------------------------------
026500     SET WK-A-EVENT-MATCHES TO TRUE.
026600     IF WK-A-FLT-ENTITY-TYPE NOT = SPACES
026700        AND WK-A-FLT-ENTITY-TYPE NOT = AUD-ENTITY-TYPE
026800         SET WK-A-EVENT-REJECTED TO TRUE
026900         GO TO D299-EVENT-MATCHES-FILTER-EX
027000     END-IF.
027100     IF WK-A-FLT-ENTITY-ID NOT = SPACES
027200        AND WK-A-FLT-ENTITY-ID NOT = AUD-ENTITY-ID
027300         SET WK-A-EVENT-REJECTED TO TRUE
027400         GO TO D299-EVENT-MATCHES-FILTER-EX
027500     END-IF.
027600     IF WK-A-FLT-EVENT-TYPE NOT = SPACES
027700        AND WK-A-FLT-EVENT-TYPE NOT = AUD-EVENT-TYPE
027800         SET WK-A-EVENT-REJECTED TO TRUE
027900         GO TO D299-EVENT-MATCHES-FILTER-EX
028000     END-IF.
028100     IF WK-A-FLT-USER-ID NOT = SPACES
028200        AND WK-A-FLT-USER-ID NOT = AUD-USER-ID
028300         SET WK-A-EVENT-REJECTED TO TRUE
028400         GO TO D299-EVENT-MATCHES-FILTER-EX
028500     END-IF.
028600 D299-EVENT-MATCHES-FILTER-EX.
028700     EXIT.
028800 EJECT
028900*-----------------------------------------------------------------
029000 E100-PRINT-DETAIL-LINE.
029100*-----------------------------------------------------------------
029200     MOVE AUD-EVENT-SEQ      TO WK-T-DET-EVENT-SEQ.
029300     MOVE AUD-EVENT-TYPE     TO WK-T-DET-EVENT-TYPE.
029400     MOVE AUD-ENTITY-TYPE    TO WK-T-DET-ENTITY-TYPE.
029500     MOVE AUD-ENTITY-ID      TO WK-T-DET-ENTITY-ID.
029600     MOVE AUD-USER-ID        TO WK-T-DET-USER-ID.
029700     MOVE AUD-CREATED-TS     TO WK-T-DET-CREATED-TS.
029800     WRITE RPT-AUDIT-LINE FROM WK-T-DETAIL-LINE.
029900     MOVE AUD-DETAIL         TO WK-T-DTX-DETAIL.
030000     WRITE RPT-AUDIT-LINE FROM WK-T-DETAIL-TEXT-LINE.
030100 E199-PRINT-DETAIL-LINE-EX.
030200     EXIT.
030300 EJECT
030400*-----------------------------------------------------------------
030500 E900-PRINT-COUNT-LINE.
030600*-----------------------------------------------------------------
030700     MOVE WK-A-MATCH-COUNT TO WK-T-CNT-MATCHED.
030800     WRITE RPT-AUDIT-LINE FROM WK-T-COUNT-LINE.
030900 E999-PRINT-COUNT-LINE-EX.
031000     EXIT.
031100 EJECT
031200*-----------------------------------------------------------------
031300 Z000-END-PROGRAM-ROUTINE.
031400*-----------------------------------------------------------------
031500     CLOSE AUDIT-REQ-FILE
031600           AUDIT-RPT-FILE.
031700 Z999-END-PROGRAM-ROUTINE-EX.
031800     EXIT.
031900 EJECT
032000*-----------------------------------------------------------------
032100 Y900-ABNORMAL-TERMINATION.
032200*-----------------------------------------------------------------
032300     DISPLAY "LTPAUDRP - ABNORMAL TERMINATION".
032400     MOVE 16 TO RETURN-CODE.
032500     GOBACK.
032600 EJECT
032700******************************************************************
032800************** END OF PROGRAM SOURCE -  LTPAUDRP ***************
032900******************************************************************
