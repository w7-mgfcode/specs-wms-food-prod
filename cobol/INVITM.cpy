000100***************************************************************
000200* INVITM.cpybk
000300* INVENTORY-ITEM RECORD - LOT-IN-BUFFER POSITION
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT004 05/06/1985 RTW    INITIAL VERSION
000800* PLT041 09/02/1999 JBH    Y2K - ENTERED-TS/EXITED-TS EXPANDED
000900*                          TO 14 BYTES
001000***************************************************************
001100    05  INV-RECORD                  PIC X(80).
001200*
001300*  I-O FORMAT:INVITMR  FROM FILE INVITM  OF LIBRARY PLTLIB
001400*
001500    05  INVITMR REDEFINES INV-RECORD.
001600        10  INV-ITEM-ID             PIC X(08).
001700*                                UNIQUE KEY
001800        10  INV-LOT-ID              PIC X(08).
001900*                                STORED LOT
002000        10  INV-BUFFER-ID           PIC X(08).
002100*                                LOCATION
002200        10  INV-RUN-ID              PIC X(08).
002300*                                OWNING PRODUCTION RUN
002400        10  INV-QTY-KG              PIC S9(08)V99.
002500*                                CURRENT QTY - MUST BE > 0 WHILE
002600*                                ACTIVE
002700        10  INV-ENTERED-TS          PIC X(14).
002800*                                CCYYMMDDHHMMSS
002900        10  INV-EXITED-TS           PIC X(14).
003000*                                BLANK WHILE ACTIVE - SET WHEN
003100*                                FULLY REMOVED
003200        10  FILLER                  PIC X(10).
003300*
003400*  ALTERNATE VIEW - NUMERIC QTY FOR ARITHMETIC WORK
003500*
003600    05  INVITM-NUM-VIEW REDEFINES INV-RECORD.
003700        10  FILLER                  PIC X(32).
003800        10  INVN-QTY-KG             PIC S9(08)V99.
003900        10  FILLER                  PIC X(38).
004000*
004100*  ALTERNATE VIEW - LOT-ID + BUFFER-ID TOGETHER FOR TABLE SEARCH
004200*
004300    05  INVITM-KEY-VIEW REDEFINES INV-RECORD.
004400        10  FILLER                  PIC X(08).
004500        10  INVK-LOT-BUFFER-KEY     PIC X(16).
004600        10  FILLER                  PIC X(56).
