000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPRUNCD.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 SEP 1986.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO GENERATE THE NEXT
001200*               DAILY-SEQUENCED PRODUCTION RUN CODE, OR TO
001300*               VALIDATE THE FORMAT OF A RUN CODE ALREADY HELD.
001400*               THIS ROUTINE IS CALLED BY LTPRUNSM.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* PLT011  11/09/1986 RTW    INITIAL VERSION
002000*-----------------------------------------------------------------
002100* PLT041  09/02/1999 JBH    Y2K - WK-RUNLNK-TODAY-CCYYMMDD IS NOW
002200*                           A FULL 8-BYTE CENTURY DATE PASSED BY
002300*                           THE CALLER, NOT DERIVED IN HERE FROM
002400*                           A 2-DIGIT YEAR
002500*-----------------------------------------------------------------
002600* PLT058  24601 30/09/2005 KLT    E-REQ 24601 - MOVED OUT OF
002700*                           LTPRUNSM INTO ITS OWN CALLED SERVICE
002800*-----------------------------------------------------------------
002900* PLT063  27714 14/05/2007 KLT    E-REQ 27714 - AN UNPARSABLE
003000*                           TRAILING SEQUENCE ON THE HIGHEST
003100*                           MATCHING CODE NOW RESTARTS AT 0001
003200*                           INSTEAD OF ABENDING THE CALLER
003300*-----------------------------------------------------------------
003400 EJECT
003500***************************************************************
003600 ENVIRONMENT DIVISION.
003700***************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004200                  UPSI-0 IS UPSI-SWITCH-0
004300                      ON STATUS IS U0-ON
004400                      OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RUN-FILE ASSIGN TO DATABASE-RUNCTL
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WK-C-FILE-STATUS.
005000 EJECT
005100***************************************************************
005200 DATA DIVISION.
005300***************************************************************
005400 FILE SECTION.
005500 FD  RUN-FILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS RUN-RECORD-1.
005800 01  RUN-RECORD-1.
005900     COPY RUNCTL.
006000 EJECT
006100 WORKING-STORAGE SECTION.
006200 01  FILLER                      PIC X(24) VALUE
006300     "** PROGRAM LTPRUNCD **".
006400*
006500 01  WK-C-COMMON.
006600     COPY PLTCOMN.
006700 EJECT
006800 77  WK-R-SITE-CODE              PIC X(04) VALUE SPACES.
006900 77  WK-R-MATCH-PREFIX           PIC X(18) VALUE SPACES.
007000 77  WK-R-HIGH-SEQ               COMP PIC 9(04) VALUE ZERO.
007100 77  WK-R-NEXT-SEQ               COMP PIC 9(04) VALUE ZERO.
007200 77  WK-R-FILE-EXISTS            PIC X(01) VALUE "Y".
007300 01  WK-R-EDIT-AREA.
007400     05  WK-R-EDIT-SEQ           PIC 9(04).
007500 01  WK-R-TRAIL-AREA.
007600     05  WK-R-TRAIL-DIGITS       PIC 9(04).
007700 EJECT
007800 LINKAGE SECTION.
007900     COPY RUNLNK.
008000 EJECT
008100***************************************************************
008200 PROCEDURE DIVISION USING WK-RUNLNK.
008300***************************************************************
008400 MAIN-MODULE.
008500     MOVE SPACES TO WK-RUNLNK-OUTPUT.
008600     MOVE SPACES TO WK-RUNLNK-ERROR-CD.
008700     EVALUATE WK-RUNLNK-FUNCTION
008800         WHEN "GENERATE"
008900             PERFORM A000-GENERATE-RUN-CODE
009000                 THRU A099-GENERATE-RUN-CODE-EX
009100         WHEN "VALIDATE"
009200             PERFORM C000-VALIDATE-RUN-CODE
009300                 THRU C099-VALIDATE-RUN-CODE-EX
009400         WHEN OTHER
009500             MOVE "RCD0001" TO WK-RUNLNK-ERROR-CD
009600     END-EVALUATE.
009700     GOBACK.
009800 EJECT
009900*-----------------------------------------------------------------
010000 A000-GENERATE-RUN-CODE.
010100*-----------------------------------------------------------------
010200     MOVE "DUNA" TO WK-R-SITE-CODE.
010300     IF WK-RUNLNK-SITE-CODE NOT = SPACES
010400         MOVE WK-RUNLNK-SITE-CODE TO WK-R-SITE-CODE
010500     END-IF.
010600     STRING "RUN-" DELIMITED BY SIZE
010700            WK-RUNLNK-TODAY-CCYYMMDD DELIMITED BY SIZE
010800            "-" DELIMITED BY SIZE
010900            WK-R-SITE-CODE DELIMITED BY SIZE
011000            "-" DELIMITED BY SIZE
011100            INTO WK-R-MATCH-PREFIX
011200     END-STRING.
011300     MOVE ZERO TO WK-R-HIGH-SEQ.
011400     PERFORM B000-SCAN-RUN-FILE
011500         THRU B099-SCAN-RUN-FILE-EX.
011600     COMPUTE WK-R-NEXT-SEQ = WK-R-HIGH-SEQ + 1.
011700     MOVE WK-R-NEXT-SEQ TO WK-R-EDIT-SEQ.
011800     STRING "RUN-" DELIMITED BY SIZE
011900            WK-RUNLNK-TODAY-CCYYMMDD DELIMITED BY SIZE
012000            "-" DELIMITED BY SIZE
012100            WK-R-SITE-CODE DELIMITED BY SIZE
012200            "-" DELIMITED BY SIZE
012300            WK-R-EDIT-SEQ DELIMITED BY SIZE
012400            INTO WK-RUNLNK-NEW-CODE
012500     END-STRING.
012600 A099-GENERATE-RUN-CODE-EX.
012700     EXIT.
012800 EJECT
012900*-----------------------------------------------------------------
013000 B000-SCAN-RUN-FILE.
013100*-----------------------------------------------------------------
013200     MOVE "Y" TO WK-R-FILE-EXISTS.
013300     OPEN INPUT RUN-FILE.
013400     IF WK-C-FILE-STATUS = "35"
013500         MOVE "N" TO WK-R-FILE-EXISTS
013600         GO TO B099-SCAN-RUN-FILE-EX
013700     END-IF.
013800     IF NOT WK-C-SUCCESSFUL
013900         DISPLAY "LTPRUNCD - OPEN FILE ERROR - RUNCTL"
014000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014100         GO TO B099-SCAN-RUN-FILE-EX
014200     END-IF.
014300     PERFORM B100-SCAN-ONE-RUN
014400         THRU B199-SCAN-ONE-RUN-EX
014500         UNTIL WK-C-EOF-REACHED.
014600     CLOSE RUN-FILE.
014700 B099-SCAN-RUN-FILE-EX.
014800     EXIT.
014900*-----------------------------------------------------------------
015000 B100-SCAN-ONE-RUN.
015100*-----------------------------------------------------------------
015200     READ RUN-FILE
015300         AT END
015400             SET WK-C-EOF-REACHED TO TRUE
015500             GO TO B199-SCAN-ONE-RUN-EX
015600     END-READ.
015700     IF RUN-CODE(1:18) = WK-R-MATCH-PREFIX
015800         IF RUN-CODE(19:4) IS NUMERIC
015900             MOVE RUN-CODE(19:4) TO WK-R-TRAIL-DIGITS
016000             IF WK-R-TRAIL-DIGITS > WK-R-HIGH-SEQ
016100                 MOVE WK-R-TRAIL-DIGITS TO WK-R-HIGH-SEQ
016200             END-IF
016300         END-IF
016400     END-IF.
016500 B199-SCAN-ONE-RUN-EX.
016600     EXIT.
016700 EJECT
016800*-----------------------------------------------------------------
016900 C000-VALIDATE-RUN-CODE.
017000*-----------------------------------------------------------------
017100     MOVE "Y" TO WK-RUNLNK-VALID-FLAG.
017200     IF WK-RUNLNK-CHECK-CODE(1:4) NOT = "RUN-"
017300         MOVE "N" TO WK-RUNLNK-VALID-FLAG
017400         GO TO C099-VALIDATE-RUN-CODE-EX
017500     END-IF.
017600     IF WK-RUNLNK-CHECK-CODE(5:8) IS NOT NUMERIC
017700         MOVE "N" TO WK-RUNLNK-VALID-FLAG
017800         GO TO C099-VALIDATE-RUN-CODE-EX
017900     END-IF.
018000     IF WK-RUNLNK-CHECK-CODE(13:1) NOT = "-"
018100         MOVE "N" TO WK-RUNLNK-VALID-FLAG
018200         GO TO C099-VALIDATE-RUN-CODE-EX
018300     END-IF.
018400     IF WK-RUNLNK-CHECK-CODE(14:4) IS NOT ALPHABETIC-UPPER
018500         MOVE "N" TO WK-RUNLNK-VALID-FLAG
018600         GO TO C099-VALIDATE-RUN-CODE-EX
018700     END-IF.
018800     IF WK-RUNLNK-CHECK-CODE(18:1) NOT = "-"
018900         MOVE "N" TO WK-RUNLNK-VALID-FLAG
019000         GO TO C099-VALIDATE-RUN-CODE-EX
019100     END-IF.
019200     IF WK-RUNLNK-CHECK-CODE(19:4) IS NOT NUMERIC
019300         MOVE "N" TO WK-RUNLNK-VALID-FLAG
019400     END-IF.
019500 C099-VALIDATE-RUN-CODE-EX.
019600     EXIT.
019700 EJECT
019800******************************************************************
019900************** END OF PROGRAM SOURCE -  LTPRUNCD ***************
020000******************************************************************
