000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPGENLK.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   11 FEB 1996.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  GENEALOGY / TRACEABILITY ENGINE.  READS A
001200*               TRACE-REQUEST TRANSACTION FILE, LOADS THE
001300*               GENEALOGY LINK FILE AND THE LOT MASTER INTO
001400*               IN-CORE TABLES, AND FOR EACH REQUEST WALKS THE
001500*               PARENT/CHILD LINK GRAPH BREADTH-FIRST (VISITED-
001600*               SET, DEPTH-CAPPED, CYCLE-SAFE) TO PRODUCE THE
001700*               TRACEABILITY REPORT.  BUILT AFTER THE 1995
001800*               PRODUCT RECALL EXERCISE SHOWED THE OLD SIMPLE-
001900*               LOOKUP TRACE COULD NOT FOLLOW MULTI-LEVEL CHAINS.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* PLT028  11/02/1996 RTW    INITIAL VERSION - 1-BACK/1-FORWARD
002500*                           AND SIMPLE TRACE-BY-CODE ONLY
002600*-----------------------------------------------------------------
002700* PLT033  22/09/1997 RTW    ADDED DEEP ANCESTOR/DESCENDANT WALK
002800*                           WITH VISITED-SET AND 10-LEVEL DEPTH
002900*                           CAP AT REQUEST OF THE QUALITY GROUP
003000*-----------------------------------------------------------------
003100* PLT037  19/08/1998 JBH    Y2K - GEN-LINKED-TS COMPARISON MOVES
003200*                           NOW GO THROUGH THE 14-BYTE CENTURY
003300*                           TIMESTAMP FIELDS
003400*-----------------------------------------------------------------
003500* PLT054  23390 12/08/2004 KLT    E-REQ 23390 - ADDED THE 5-LEVEL
003600*                           BOTH-DIRECTION TREE REQUEST TYPE, AND
003700*                           DEPTH BOUNDS ARE NOW REJECTED RATHER
003800*                           THAN SILENTLY CLAMPED
003900*-----------------------------------------------------------------
004000* PLT061  25510 06/04/2006 RTW    E-REQ 25510 - 1-BACK/1-FORWARD
004100*                           NEVER GOT WRITTEN DESPITE WHAT THE
004200*                           TOP OF THIS LOG SAYS - QUALITY GROUP
004300*                           WANTED A SINGLE-DIRECTION TRACE
004400*                           BOUNDED BY THEIR OWN DEPTH (1-10)
004500*                           SEPARATE FROM THE FULL DEEP WALK AND
004600*                           THE 5-LEVEL TREE.  ADDED D410/D420
004700*                           AND WIDENED TTX-REQUEST-TYPE TO
004800*                           X(11) SO "1-FORWARD" FITS.
004900*-----------------------------------------------------------------
005000 EJECT
005100***************************************************************
005200 ENVIRONMENT DIVISION.
005300***************************************************************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-AS400.
005600 OBJECT-COMPUTER. IBM-AS400.
005700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005800                  UPSI-0 IS UPSI-SWITCH-0
005900                      ON STATUS IS U0-ON
006000                      OFF STATUS IS U0-OFF.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TRACE-TXN-FILE ASSIGN TO DATABASE-TRCTXN
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS WK-C-FILE-STATUS.
006600     SELECT GENEALOGY-FILE ASSIGN TO DATABASE-GENLNK
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS WK-G-GEN-STATUS.
006900     SELECT LOT-FILE       ASSIGN TO DATABASE-LOTMST
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS WK-G-LOT-STATUS.
007200     SELECT TRACE-RPT-FILE ASSIGN TO DATABASE-TRCRPT
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS  IS WK-G-RPT-STATUS.
007500 EJECT
007600***************************************************************
007700 DATA DIVISION.
007800***************************************************************
007900 FILE SECTION.
008000 FD  TRACE-TXN-FILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TTX-RECORD.
008300 01  TTX-RECORD.
008400     05  TTX-REQUEST-TYPE           PIC X(11).
008500*                                ANCESTORS/DESCENDANTS/1-BACK/
008600*                                1-FORWARD/TREE/SIMPLE
008700     05  TTX-LOT-CODE               PIC X(20).
008800     05  TTX-DEPTH                  PIC 9(02).
008900*                                REQUESTED DEPTH - 0 = DEFAULT
009000     05  FILLER                     PIC X(47).
009100 EJECT
009200 FD  GENEALOGY-FILE
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS GEN-RECORD-1.
009500 01  GEN-RECORD-1.
009600     COPY GENLNK.
009700 EJECT
009800 FD  LOT-FILE
009900     LABEL RECORDS ARE OMITTED
010000     DATA RECORD IS LOT-RECORD-1.
010100 01  LOT-RECORD-1.
010200     COPY LOTMST.
010300 EJECT
010400 FD  TRACE-RPT-FILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS RPT-TRACE-LINE.
010700 01  RPT-TRACE-LINE              PIC X(132).
010800 EJECT
010900 WORKING-STORAGE SECTION.
011000 01  FILLER                      PIC X(24) VALUE
011100     "** PROGRAM LTPGENLK **".
011200*
011300 01  WK-C-COMMON.
011400     COPY PLTCOMN.
011500 EJECT
011600 77  WK-G-GEN-STATUS             PIC X(02) VALUE SPACES.
011700 77  WK-G-LOT-STATUS             PIC X(02) VALUE SPACES.
011800 77  WK-G-RPT-STATUS             PIC X(02) VALUE SPACES.
011900 77  WK-G-LINK-COUNT             COMP PIC 9(05) VALUE ZERO.
012000 77  WK-G-LOT-COUNT              COMP PIC 9(05) VALUE ZERO.
012100 EJECT
012200*----------------------------------------------------------------
012300* IN-CORE GENEALOGY LINK TABLE - LOADED ONCE FROM GENEALOGY-FILE.
012400* EVEN A BUSY PLANT ONLY GENERATES A FEW THOUSAND PARENT/CHILD
012500* LINKS A DAY, SO A SEQUENTIAL TABLE SCANNED REPEATEDLY DURING
012600* EACH TRAVERSAL COSTS NOTHING WORTH OPTIMISING AWAY.
012700*----------------------------------------------------------------
012800 01  WK-G-LINK-TABLE.
012900     05  WK-G-LINK-ENTRY OCCURS 5000 TIMES
013000                         INDEXED BY WK-G-LINK-NDX.
013100         10  WK-G-TAB-LINK       PIC X(50).
013200     05  FILLER                  PIC X(04) VALUE SPACES.
013300 EJECT
013400*----------------------------------------------------------------
013500* ALTERNATE VIEW OF ONE LINK-TABLE SLOT, LAID OVER THE SAME
013600* 50-BYTE SHAPE AS GENLNKR
013700*----------------------------------------------------------------
013800 01  WK-G-CURRENT-LINK.
013900     05  WK-G-CUR-PARENT-ID         PIC X(08).
014000     05  WK-G-CUR-CHILD-ID          PIC X(08).
014100     05  WK-G-CUR-QTY-USED-KG       PIC S9(08)V99.
014200     05  WK-G-CUR-LINKED-TS         PIC X(14).
014300     05  FILLER                     PIC X(10).
014400 EJECT
014500*----------------------------------------------------------------
014600* IN-CORE LOT MASTER TABLE - LOADED ONCE FROM LOT-FILE.
014700*----------------------------------------------------------------
014800 01  WK-G-LOT-TABLE.
014900     05  WK-G-LOT-ENTRY OCCURS 3000 TIMES
015000                        INDEXED BY WK-G-LOT-NDX.
015100         10  WK-G-TAB-LOT        PIC X(100).
015200     05  FILLER                  PIC X(04) VALUE SPACES.
015300 EJECT
015400 01  WK-G-CURRENT-LOT.
015500     05  WK-G-CUR-LOT-ID            PIC X(08).
015600     05  WK-G-CUR-LOT-CODE          PIC X(20).
015700     05  WK-G-CUR-LOT-TYPE          PIC X(04).
015800     05  WK-G-CUR-LOT-STATUS        PIC X(10).
015900     05  WK-G-CUR-WEIGHT-KG         PIC S9(08)V99.
016000     05  FILLER                     PIC X(48).
016100*----------------------------------------------------------------
016200* WORK RECORD USED WHILE SCANNING THE LOT TABLE - HOLDS ONE
016300* CANDIDATE ENTRY, LAID OUT EXACTLY AS LOTMSTR SO A TABLE SLOT
016400* CAN BE MOVED STRAIGHT ACROSS.
016500*----------------------------------------------------------------
016600 01  WK-G-LOT-CANDIDATE.
016700     05  WK-G-CAND-LOT-ID           PIC X(08).
016800     05  WK-G-CAND-LOT-CODE         PIC X(20).
016900     05  WK-G-CAND-LOT-TYPE         PIC X(04).
017000     05  WK-G-CAND-LOT-STATUS       PIC X(10).
017100     05  WK-G-CAND-RUN-ID           PIC X(08).
017200     05  WK-G-CAND-OPERATOR-ID      PIC X(08).
017300     05  WK-G-CAND-WEIGHT-KG        PIC S9(08)V99.
017400     05  WK-G-CAND-TEMP-C           PIC S9(04)V9.
017500     05  WK-G-CAND-CREATED-TS       PIC X(14).
017600     05  FILLER                     PIC X(13).
017700 EJECT
017800*----------------------------------------------------------------
017900* BREADTH-FIRST TRAVERSAL WORK AREAS - A FRONTIER QUEUE OF LOT
018000* IDS TO EXPAND NEXT, A VISITED TABLE SO NO LOT IS EXPANDED
018100* TWICE, AND THE DEPTH AT WHICH EACH VISITED LOT WAS FOUND.
018200*----------------------------------------------------------------
018300 01  WK-B-QUEUE-TABLE.
018400     05  WK-B-QUEUE-ENTRY OCCURS 500 TIMES
018500                          INDEXED BY WK-B-QUEUE-NDX.
018600         10  WK-B-Q-LOT-ID       PIC X(08).
018700         10  WK-B-Q-DEPTH        COMP PIC 9(02).
018800     05  FILLER                  PIC X(04) VALUE SPACES.
018900 77  WK-B-QUEUE-HEAD             COMP PIC 9(05) VALUE ZERO.
019000 77  WK-B-QUEUE-TAIL             COMP PIC 9(05) VALUE ZERO.
019100 EJECT
019200 01  WK-B-VISITED-TABLE.
019300     05  WK-B-VISITED-ENTRY OCCURS 500 TIMES
019400                            INDEXED BY WK-B-VIS-NDX.
019500         10  WK-B-VIS-LOT-ID     PIC X(08).
019600         10  WK-B-VIS-DEPTH      COMP PIC 9(02).
019700     05  FILLER                  PIC X(04) VALUE SPACES.
019800 77  WK-B-VISITED-COUNT          COMP PIC 9(05) VALUE ZERO.
019900 77  WK-B-FOUND-NDX              COMP PIC 9(05) VALUE ZERO.
020000 77  WK-B-CUR-DEPTH              COMP PIC 9(02) VALUE ZERO.
020100 77  WK-B-DEPTH-CAP              COMP PIC 9(02) VALUE ZERO.
020200 77  WK-B-EMIT-COUNT             COMP PIC 9(05) VALUE ZERO.
020300 77  WK-B-TRACE-DIRECTION        PIC X(09) VALUE SPACES.
020400 77  WK-B-EXPAND-LOT-ID          PIC X(08) VALUE SPACES.
020500 77  WK-B-NEXT-LOT-ID            PIC X(08) VALUE SPACES.
020600 77  WK-B-ANCESTOR-COUNT         COMP PIC 9(05) VALUE ZERO.
020700 77  WK-B-DESCENDANT-COUNT       COMP PIC 9(05) VALUE ZERO.
020800 EJECT
020900*----------------------------------------------------------------
021000* PRINT STAGING TABLE - ONE ENTRY PER LOT EMITTED BY A BFS WALK,
021100* HELD HERE UNTIL THE REPORT PARAGRAPHS PRINT THE PARENTS
021200* SECTION FOLLOWED BY THE CHILDREN SECTION.
021300*----------------------------------------------------------------
021400 01  WK-P-PRINT-TABLE.
021500     05  WK-P-PRINT-ENTRY OCCURS 500 TIMES
021600                          INDEXED BY WK-P-PRINT-NDX.
021700         10  WK-P-PRT-SECTION    PIC X(01).
021800         10  WK-P-PRT-LOT-CODE   PIC X(20).
021900         10  WK-P-PRT-LOT-TYPE   PIC X(04).
022000         10  WK-P-PRT-WEIGHT     PIC S9(08)V99.
022100         10  WK-P-PRT-QTY-USED   PIC S9(08)V99.
022200         10  WK-P-PRT-DEPTH      COMP PIC 9(02).
022300     05  FILLER                  PIC X(04) VALUE SPACES.
022400 EJECT
022500 01  WK-T-REPORT-HEADER.
022600     05  FILLER                  PIC X(20) VALUE
022700         "TRACEABILITY REPORT ".
022800     05  WK-T-HDR-LOT-CODE       PIC X(20).
022900     05  WK-T-HDR-LOT-TYPE       PIC X(06).
023000     05  WK-T-HDR-WEIGHT         PIC ZZZZZ9.99.
023100     05  WK-T-HDR-STATUS         PIC X(12).
023200     05  FILLER                  PIC X(63).
023300 EJECT
023400 01  WK-T-SECTION-LINE.
023500     05  FILLER                  PIC X(10) VALUE SPACES.
023600     05  WK-T-SEC-LABEL          PIC X(20).
023700     05  FILLER                  PIC X(102).
023800 EJECT
023900 01  WK-T-DETAIL-LINE.
024000     05  FILLER                  PIC X(04) VALUE SPACES.
024100     05  WK-T-DET-LOT-CODE       PIC X(20).
024200     05  WK-T-DET-LOT-TYPE       PIC X(06).
024300     05  WK-T-DET-WEIGHT         PIC ZZZZZ9.99.
024400     05  WK-T-DET-QTY-USED       PIC ZZZZZ9.99.
024500     05  WK-T-DET-DEPTH          PIC Z9.
024600     05  FILLER                  PIC X(78).
024700 EJECT
024800 01  WK-T-COUNT-LINE.
024900     05  FILLER                  PIC X(20) VALUE
025000         "ANCESTOR COUNT     ".
025100     05  WK-T-CNT-ANCESTORS      PIC ZZZZ9.
025200     05  FILLER                  PIC X(10) VALUE SPACES.
025300     05  FILLER                  PIC X(20) VALUE
025400         "DESCENDANT COUNT    ".
025500     05  WK-T-CNT-DESCENDANTS    PIC ZZZZ9.
025600     05  FILLER                  PIC X(70).
025700 EJECT
025800 01  WK-T-ERROR-LINE.
025900     05  FILLER                  PIC X(14) VALUE "*** REJECTED *".
026000     05  WK-T-ERR-CODE           PIC X(20).
026100     05  WK-T-ERR-MSG            PIC X(60).
026200     05  FILLER                  PIC X(38).
026300 EJECT
026400***************************************************************
026500 PROCEDURE DIVISION.
026600***************************************************************
026700 MAIN-MODULE.
026800     PERFORM A000-INITIALISE
026900         THRU A099-INITIALISE-EX.
027000     PERFORM B000-PROCESS-ONE-REQUEST
027100         THRU B099-PROCESS-ONE-REQUEST-EX
027200         UNTIL WK-C-EOF-REACHED.
027300     PERFORM Z000-END-PROGRAM-ROUTINE
027400         THRU Z999-END-PROGRAM-ROUTINE-EX.
027500     GOBACK.
027600 EJECT
027700*-----------------------------------------------------------------
027800 A000-INITIALISE.
027900*-----------------------------------------------------------------
028000     OPEN INPUT  TRACE-TXN-FILE
028100          INPUT  GENEALOGY-FILE
028200          INPUT  LOT-FILE
028300          OUTPUT TRACE-RPT-FILE.
028400     IF NOT WK-C-SUCCESSFUL
028500         DISPLAY "LTPGENLK - OPEN FILE ERROR - TRCTXN"
028600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700         GO TO Y900-ABNORMAL-TERMINATION
028800     END-IF.
028900     PERFORM A100-LOAD-LINK-TABLE
029000         THRU A199-LOAD-LINK-TABLE-EX
029100         UNTIL WK-G-GEN-STATUS = "10".
029200     CLOSE GENEALOGY-FILE.
029300     PERFORM A200-LOAD-LOT-TABLE
029400         THRU A299-LOAD-LOT-TABLE-EX
029500         UNTIL WK-G-LOT-STATUS = "10".
029600     CLOSE LOT-FILE.
029700     PERFORM A900-READ-NEXT-REQUEST
029800         THRU A999-READ-NEXT-REQUEST-EX.
029900 A099-INITIALISE-EX.
030000     EXIT.
030100*-----------------------------------------------------------------
030200 A100-LOAD-LINK-TABLE.
030300*-----------------------------------------------------------------
030400     READ GENEALOGY-FILE
030500         AT END
030600             MOVE "10" TO WK-G-GEN-STATUS
030700             GO TO A199-LOAD-LINK-TABLE-EX
030800     END-READ.
030900     ADD 1 TO WK-G-LINK-COUNT.
031000     SET WK-G-LINK-NDX TO WK-G-LINK-COUNT.
031100     MOVE GEN-RECORD-1 TO WK-G-TAB-LINK(WK-G-LINK-NDX).
031200 A199-LOAD-LINK-TABLE-EX.
031300     EXIT.
031400*-----------------------------------------------------------------
031500 A200-LOAD-LOT-TABLE.
031600*-----------------------------------------------------------------
031700     READ LOT-FILE
031800         AT END
031900             MOVE "10" TO WK-G-LOT-STATUS
032000             GO TO A299-LOAD-LOT-TABLE-EX
032100     END-READ.
032200     ADD 1 TO WK-G-LOT-COUNT.
032300     SET WK-G-LOT-NDX TO WK-G-LOT-COUNT.
032400     MOVE LOT-RECORD-1 TO WK-G-TAB-LOT(WK-G-LOT-NDX).
032500 A299-LOAD-LOT-TABLE-EX.
032600     EXIT.
032700*-----------------------------------------------------------------
032800 A900-READ-NEXT-REQUEST.
032900*-----------------------------------------------------------------
033000     READ TRACE-TXN-FILE
033100         AT END
033200             SET WK-C-EOF-REACHED TO TRUE
033300     END-READ.
033400 A999-READ-NEXT-REQUEST-EX.
033500     EXIT.
033600 EJECT
033700*-----------------------------------------------------------------
033800 B000-PROCESS-ONE-REQUEST.
033900*-----------------------------------------------------------------
034000     PERFORM C100-FIND-LOT-BY-CODE
034100         THRU C199-FIND-LOT-BY-CODE-EX.
034200     IF WK-G-CUR-LOT-ID = SPACES
034300         MOVE TTX-LOT-CODE TO WK-T-ERR-CODE
034400         MOVE "UNKNOWN LOT CODE" TO WK-T-ERR-MSG
034500         PERFORM E900-WRITE-ERROR-LINE
034600             THRU E999-WRITE-ERROR-LINE-EX
034700         GO TO B099-PROCESS-ONE-REQUEST-EX
034800     END-IF.
034900     EVALUATE TTX-REQUEST-TYPE
035000         WHEN "ANCESTORS"
035100             MOVE 10 TO WK-B-DEPTH-CAP
035200             PERFORM D100-DEEP-TRACE THRU D199-DEEP-TRACE-EX
035300         WHEN "DESCENDANTS"
035400             MOVE 10 TO WK-B-DEPTH-CAP
035500             PERFORM D200-DEEP-TRACE THRU D299-DEEP-TRACE-EX
035600         WHEN "TREE"
035700             PERFORM D300-BOUNDED-TREE THRU D399-BOUNDED-TREE-EX
035800         WHEN "1-BACK"
035900             PERFORM D410-PARENT-TRACE THRU D419-PARENT-TRACE-EX
036000         WHEN "1-FORWARD"
036100             PERFORM D420-CHILD-TRACE THRU D429-CHILD-TRACE-EX
036200         WHEN "SIMPLE"
036300             PERFORM D400-SIMPLE-TRACE THRU D499-SIMPLE-TRACE-EX
036400         WHEN OTHER
036500             MOVE TTX-LOT-CODE TO WK-T-ERR-CODE
036600             MOVE "UNKNOWN REQUEST TYPE" TO WK-T-ERR-MSG
036700             PERFORM E900-WRITE-ERROR-LINE
036800                 THRU E999-WRITE-ERROR-LINE-EX
036900     END-EVALUATE.
037000     PERFORM A900-READ-NEXT-REQUEST
037100         THRU A999-READ-NEXT-REQUEST-EX.
037200 B099-PROCESS-ONE-REQUEST-EX.
037300     EXIT.
037400 EJECT
037500*-----------------------------------------------------------------
037600 C100-FIND-LOT-BY-CODE.
037700*-----------------------------------------------------------------
037800     MOVE SPACES TO WK-G-CURRENT-LOT.
037900     IF WK-G-LOT-COUNT = ZERO
038000         GO TO C199-FIND-LOT-BY-CODE-EX
038100     END-IF.
038200     SET WK-G-LOT-NDX TO 1.
038300     PERFORM C110-SCAN-ONE-LOT
038400         THRU C119-SCAN-ONE-LOT-EX
038500         VARYING WK-G-LOT-NDX FROM 1 BY 1
038600         UNTIL WK-G-LOT-NDX > WK-G-LOT-COUNT
038700            OR WK-G-CUR-LOT-ID NOT = SPACES.
038800 C199-FIND-LOT-BY-CODE-EX.
038900     EXIT.
039000 C110-SCAN-ONE-LOT.
039100     MOVE WK-G-TAB-LOT(WK-G-LOT-NDX) TO WK-G-LOT-CANDIDATE.
039200     IF WK-G-CAND-LOT-CODE = TTX-LOT-CODE
039300         MOVE WK-G-CAND-LOT-ID     TO WK-G-CUR-LOT-ID
039400         MOVE WK-G-CAND-LOT-CODE   TO WK-G-CUR-LOT-CODE
039500         MOVE WK-G-CAND-LOT-TYPE   TO WK-G-CUR-LOT-TYPE
039600         MOVE WK-G-CAND-LOT-STATUS TO WK-G-CUR-LOT-STATUS
039700         MOVE WK-G-CAND-WEIGHT-KG  TO WK-G-CUR-WEIGHT-KG
039800     END-IF.
039900 C119-SCAN-ONE-LOT-EX.
040000     EXIT.
040100 EJECT
040200*-----------------------------------------------------------------
040300* D100-DEEP-TRACE / D200-DEEP-TRACE - BREADTH-FIRST ANCESTOR OR
040400* DESCENDANT WALK, VISITED-SET, DEPTH CAPPED AT WK-B-DEPTH-CAP.
040500* D100 FOLLOWS CHILD-TO-PARENT LINKS (ANCESTORS); D200 FOLLOWS
040600* PARENT-TO-CHILD LINKS (DESCENDANTS).  BOTH SHARE THE SAME
040700* QUEUE/VISITED MACHINERY VIA WK-B-TRACE-DIRECTION.
040800*-----------------------------------------------------------------
040900 D100-DEEP-TRACE.
041000     MOVE "ANCESTOR"  TO WK-B-TRACE-DIRECTION.
041100     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
041200     PERFORM E100-PRINT-TRACE-REPORT
041300         THRU E199-PRINT-TRACE-REPORT-EX.
041400 D199-DEEP-TRACE-EX.
041500     EXIT.
041600 D200-DEEP-TRACE.
041700     MOVE "DESCENDNT" TO WK-B-TRACE-DIRECTION.
041800     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
041900     PERFORM E100-PRINT-TRACE-REPORT
042000         THRU E199-PRINT-TRACE-REPORT-EX.
042100 D299-DEEP-TRACE-EX.
042200     EXIT.
042300 EJECT
042400*-----------------------------------------------------------------
042500* D300-BOUNDED-TREE - BOTH-DIRECTION TRAVERSAL BOUNDED BY THE
042600* REQUESTED DEPTH (1-5, DEFAULT 3 WHEN TTX-DEPTH IS ZERO).  SEE
042700* D410/D420 FOR THE SINGLE-DIRECTION 1-BACK/1-FORWARD REQUESTS,
042800* WHICH ARE BOUNDED 1-10 RATHER THAN THE TREE'S 1-5.
042900*-----------------------------------------------------------------
043000 D300-BOUNDED-TREE.
043100     IF TTX-DEPTH = ZERO
043200         MOVE 3 TO WK-B-DEPTH-CAP
043300     ELSE
043400         IF TTX-DEPTH < 1 OR TTX-DEPTH > 5
043500             MOVE TTX-LOT-CODE TO WK-T-ERR-CODE
043600             MOVE "TREE DEPTH MUST BE 1-5" TO WK-T-ERR-MSG
043700             PERFORM E900-WRITE-ERROR-LINE
043800                 THRU E999-WRITE-ERROR-LINE-EX
043900             GO TO D399-BOUNDED-TREE-EX
044000         END-IF
044100         MOVE TTX-DEPTH TO WK-B-DEPTH-CAP
044200     END-IF.
044300     MOVE "ANCESTOR"  TO WK-B-TRACE-DIRECTION.
044400     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
044500     MOVE "DESCENDNT" TO WK-B-TRACE-DIRECTION.
044600     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
044700     PERFORM E100-PRINT-TRACE-REPORT
044800         THRU E199-PRINT-TRACE-REPORT-EX.
044900 D399-BOUNDED-TREE-EX.
045000     EXIT.
045100 EJECT
045200*-----------------------------------------------------------------
045300* D400-SIMPLE-TRACE - CENTRAL LOT PLUS ITS DIRECT PARENTS AND
045400* DIRECT CHILDREN ONLY (DEPTH 1 BOTH DIRECTIONS)
045500*-----------------------------------------------------------------
045600 D400-SIMPLE-TRACE.
045700     MOVE 1 TO WK-B-DEPTH-CAP.
045800     MOVE "ANCESTOR"  TO WK-B-TRACE-DIRECTION.
045900     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
046000     MOVE "DESCENDNT" TO WK-B-TRACE-DIRECTION.
046100     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
046200     PERFORM E100-PRINT-TRACE-REPORT
046300         THRU E199-PRINT-TRACE-REPORT-EX.
046400 D499-SIMPLE-TRACE-EX.
046500     EXIT.
046600 EJECT
046700*-----------------------------------------------------------------
046800* D410-PARENT-TRACE - 1-BACK REQUEST.  SINGLE-DIRECTION ANCESTOR
046900* WALK BOUNDED BY THE CALLER'S OWN REQUESTED DEPTH, 1-10, REJECTED
047000* OUTSIDE THAT RANGE (NO DEFAULT - UNLIKE THE TREE REQUEST THIS
047100* ONE DOES NOT TREAT A ZERO DEPTH AS "USE THE USUAL DEPTH").
047200*-----------------------------------------------------------------
047300 D410-PARENT-TRACE.
047400     IF TTX-DEPTH < 1 OR TTX-DEPTH > 10
047500         MOVE TTX-LOT-CODE TO WK-T-ERR-CODE
047600         MOVE "1-BACK DEPTH MUST BE 1-10" TO WK-T-ERR-MSG
047700         PERFORM E900-WRITE-ERROR-LINE
047800             THRU E999-WRITE-ERROR-LINE-EX
047900         GO TO D419-PARENT-TRACE-EX
048000     END-IF.
048100     MOVE TTX-DEPTH   TO WK-B-DEPTH-CAP.
048200     MOVE "ANCESTOR"  TO WK-B-TRACE-DIRECTION.
048300     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
048400     PERFORM E100-PRINT-TRACE-REPORT
048500         THRU E199-PRINT-TRACE-REPORT-EX.
048600 D419-PARENT-TRACE-EX.
048700     EXIT.
048800 EJECT
048900*-----------------------------------------------------------------
049000* D420-CHILD-TRACE - 1-FORWARD REQUEST.  SINGLE-DIRECTION
049100* DESCENDANT WALK BOUNDED BY THE CALLER'S OWN REQUESTED DEPTH,
049200* 1-10, REJECTED OUTSIDE THAT RANGE - THE MIRROR IMAGE OF
049300* D410-PARENT-TRACE ABOVE.
049400*-----------------------------------------------------------------
049500 D420-CHILD-TRACE.
049600     IF TTX-DEPTH < 1 OR TTX-DEPTH > 10
049700         MOVE TTX-LOT-CODE TO WK-T-ERR-CODE
049800         MOVE "1-FORWARD DEPTH MUST BE 1-10" TO WK-T-ERR-MSG
049900         PERFORM E900-WRITE-ERROR-LINE
050000             THRU E999-WRITE-ERROR-LINE-EX
050100         GO TO D429-CHILD-TRACE-EX
050200     END-IF.
050300     MOVE TTX-DEPTH   TO WK-B-DEPTH-CAP.
050400     MOVE "DESCENDNT" TO WK-B-TRACE-DIRECTION.
050500     PERFORM D500-RUN-BFS THRU D599-RUN-BFS-EX.
050600     PERFORM E100-PRINT-TRACE-REPORT
050700         THRU E199-PRINT-TRACE-REPORT-EX.
050800 D429-CHILD-TRACE-EX.
050900     EXIT.
051000 EJECT
051100*-----------------------------------------------------------------
051200* D500-RUN-BFS - COMMON BREADTH-FIRST WALK.  QUEUE STARTS WITH
051300* THE CENTRAL LOT AT DEPTH 0 (NOT EMITTED).  EACH DEQUEUE SCANS
051400* THE WHOLE LINK TABLE FOR MATCHING LINKS ON THE ACTIVE
051500* DIRECTION, SKIPS ANY LOT ALREADY IN THE VISITED TABLE, AND
051600* ENQUEUES NEWLY-FOUND LOTS AT DEPTH+1 IF UNDER THE CAP.
051700*-----------------------------------------------------------------
051800 D500-RUN-BFS.
051900     MOVE 1 TO WK-B-QUEUE-HEAD.
052000     MOVE 1 TO WK-B-QUEUE-TAIL.
052100     MOVE WK-G-CUR-LOT-ID TO WK-B-Q-LOT-ID(1).
052200     MOVE ZERO            TO WK-B-Q-DEPTH(1).
052300     MOVE ZERO TO WK-B-VISITED-COUNT.
052400     PERFORM D510-DEQUEUE-AND-EXPAND
052500         THRU D519-DEQUEUE-AND-EXPAND-EX
052600         UNTIL WK-B-QUEUE-HEAD > WK-B-QUEUE-TAIL.
052700 D599-RUN-BFS-EX.
052800     EXIT.
052900*-----------------------------------------------------------------
053000 D510-DEQUEUE-AND-EXPAND.
053100*-----------------------------------------------------------------
053200     SET WK-B-QUEUE-NDX TO WK-B-QUEUE-HEAD.
053300     MOVE WK-B-Q-LOT-ID(WK-B-QUEUE-NDX) TO WK-B-EXPAND-LOT-ID.
053400     MOVE WK-B-Q-DEPTH(WK-B-QUEUE-NDX)  TO WK-B-CUR-DEPTH.
053500     ADD 1 TO WK-B-QUEUE-HEAD.
053600     IF WK-B-CUR-DEPTH NOT LESS THAN WK-B-DEPTH-CAP
053700         GO TO D519-DEQUEUE-AND-EXPAND-EX
053800     END-IF.
053900     SET WK-G-LINK-NDX TO 1.
054000     PERFORM D520-SCAN-ONE-LINK
054100         THRU D529-SCAN-ONE-LINK-EX
054200         VARYING WK-G-LINK-NDX FROM 1 BY 1
054300         UNTIL WK-G-LINK-NDX > WK-G-LINK-COUNT.
054400 D519-DEQUEUE-AND-EXPAND-EX.
054500     EXIT.
054600 EJECT
054700*-----------------------------------------------------------------
054800 D520-SCAN-ONE-LINK.
054900*-----------------------------------------------------------------
055000     MOVE WK-G-TAB-LINK(WK-G-LINK-NDX) TO WK-G-CURRENT-LINK.
055100     MOVE SPACES TO WK-B-NEXT-LOT-ID.
055200     IF WK-B-TRACE-DIRECTION = "ANCESTOR"
055300        AND WK-G-CUR-CHILD-ID = WK-B-EXPAND-LOT-ID
055400         MOVE WK-G-CUR-PARENT-ID TO WK-B-NEXT-LOT-ID
055500     END-IF.
055600     IF WK-B-TRACE-DIRECTION = "DESCENDNT"
055700        AND WK-G-CUR-PARENT-ID = WK-B-EXPAND-LOT-ID
055800         MOVE WK-G-CUR-CHILD-ID TO WK-B-NEXT-LOT-ID
055900     END-IF.
056000     IF WK-B-NEXT-LOT-ID = SPACES
056100         GO TO D529-SCAN-ONE-LINK-EX
056200     END-IF.
056300     PERFORM D530-ALREADY-VISITED
056400         THRU D539-ALREADY-VISITED-EX.
056500     IF WK-B-FOUND-NDX NOT = ZERO
056600         GO TO D529-SCAN-ONE-LINK-EX
056700     END-IF.
056800     ADD 1 TO WK-B-VISITED-COUNT.
056900     SET WK-B-VIS-NDX TO WK-B-VISITED-COUNT.
057000     MOVE WK-B-NEXT-LOT-ID
057100         TO WK-B-VIS-LOT-ID(WK-B-VIS-NDX).
057200     COMPUTE WK-B-VIS-DEPTH(WK-B-VIS-NDX) = WK-B-CUR-DEPTH + 1.
057300     ADD 1 TO WK-B-QUEUE-TAIL.
057400     SET WK-B-QUEUE-NDX TO WK-B-QUEUE-TAIL.
057500     MOVE WK-B-NEXT-LOT-ID
057600         TO WK-B-Q-LOT-ID(WK-B-QUEUE-NDX).
057700     MOVE WK-B-VIS-DEPTH(WK-B-VIS-NDX)
057800         TO WK-B-Q-DEPTH(WK-B-QUEUE-NDX).
057900     PERFORM D540-EMIT-DETAIL-LINE
058000         THRU D549-EMIT-DETAIL-LINE-EX.
058100 D529-SCAN-ONE-LINK-EX.
058200     EXIT.
058300 EJECT
058400*-----------------------------------------------------------------
058500 D530-ALREADY-VISITED.
058600*-----------------------------------------------------------------
058700     MOVE ZERO TO WK-B-FOUND-NDX.
058800     IF WK-B-VISITED-COUNT = ZERO
058900         GO TO D539-ALREADY-VISITED-EX
059000     END-IF.
059100     SET WK-B-VIS-NDX TO 1.
059200     PERFORM D531-CHECK-ONE-VISITED
059300         THRU D531-CHECK-ONE-VISITED-EX
059400         VARYING WK-B-VIS-NDX FROM 1 BY 1
059500         UNTIL WK-B-VIS-NDX > WK-B-VISITED-COUNT
059600            OR WK-B-FOUND-NDX NOT = ZERO.
059700 D539-ALREADY-VISITED-EX.
059800     EXIT.
059900 D531-CHECK-ONE-VISITED.
060000     IF WK-B-VIS-LOT-ID(WK-B-VIS-NDX) = WK-B-NEXT-LOT-ID
060100         MOVE WK-B-VIS-NDX TO WK-B-FOUND-NDX
060200     END-IF.
060300 D531-CHECK-ONE-VISITED-EX.
060400     EXIT.
060500 EJECT
060600*-----------------------------------------------------------------
060700* D540-EMIT-DETAIL-LINE - LOOKS UP THE NEWLY-VISITED LOT'S
060800* MASTER DATA AND STAGES ONE DETAIL LINE INTO THE PRINT TABLE.
060900*-----------------------------------------------------------------
061000 D540-EMIT-DETAIL-LINE.
061100     PERFORM D550-FIND-LOT-BY-ID
061200         THRU D559-FIND-LOT-BY-ID-EX.
061300     ADD 1 TO WK-B-EMIT-COUNT.
061400     IF WK-B-EMIT-COUNT > 500
061500         GO TO D549-EMIT-DETAIL-LINE-EX
061600     END-IF.
061700     SET WK-P-PRINT-NDX TO WK-B-EMIT-COUNT.
061800     MOVE WK-G-CAND-LOT-CODE TO WK-P-PRT-LOT-CODE(WK-P-PRINT-NDX).
061900     MOVE WK-G-CAND-LOT-TYPE TO WK-P-PRT-LOT-TYPE(WK-P-PRINT-NDX).
062000     MOVE WK-G-CAND-WEIGHT-KG TO WK-P-PRT-WEIGHT(WK-P-PRINT-NDX).
062100     MOVE WK-G-CUR-QTY-USED-KG
062200         TO WK-P-PRT-QTY-USED(WK-P-PRINT-NDX).
062300     MOVE WK-B-CUR-DEPTH
062400         TO WK-P-PRT-DEPTH(WK-P-PRINT-NDX).
062500     IF WK-B-TRACE-DIRECTION = "ANCESTOR"
062600         MOVE "P" TO WK-P-PRT-SECTION(WK-P-PRINT-NDX)
062700         ADD 1 TO WK-B-ANCESTOR-COUNT
062800     ELSE
062900         MOVE "C" TO WK-P-PRT-SECTION(WK-P-PRINT-NDX)
063000         ADD 1 TO WK-B-DESCENDANT-COUNT
063100     END-IF.
063200 D549-EMIT-DETAIL-LINE-EX.
063300     EXIT.
063400*-----------------------------------------------------------------
063500 D550-FIND-LOT-BY-ID.
063600*-----------------------------------------------------------------
063700     MOVE SPACES TO WK-G-LOT-CANDIDATE.
063800     IF WK-G-LOT-COUNT = ZERO
063900         GO TO D559-FIND-LOT-BY-ID-EX
064000     END-IF.
064100     SET WK-G-LOT-NDX TO 1.
064200     PERFORM D551-SCAN-BY-ID
064300         THRU D551-SCAN-BY-ID-EX
064400         VARYING WK-G-LOT-NDX FROM 1 BY 1
064500         UNTIL WK-G-LOT-NDX > WK-G-LOT-COUNT
064600            OR WK-G-CAND-LOT-ID NOT = SPACES.
064700 D559-FIND-LOT-BY-ID-EX.
064800     EXIT.
064900 D551-SCAN-BY-ID.
065000     IF WK-G-TAB-LOT(WK-G-LOT-NDX)(1:8) = WK-B-NEXT-LOT-ID
065100         MOVE WK-G-TAB-LOT(WK-G-LOT-NDX) TO WK-G-LOT-CANDIDATE
065200     END-IF.
065300 D551-SCAN-BY-ID-EX.
065400     EXIT.
065500 EJECT
065600***************************************************************
065700 E100-PRINT-TRACE-REPORT.
065800***************************************************************
065900     MOVE WK-G-CUR-LOT-CODE   TO WK-T-HDR-LOT-CODE.
066000     MOVE WK-G-CUR-LOT-TYPE   TO WK-T-HDR-LOT-TYPE.
066100     MOVE WK-G-CUR-WEIGHT-KG  TO WK-T-HDR-WEIGHT.
066200     MOVE WK-G-CUR-LOT-STATUS TO WK-T-HDR-STATUS.
066300     WRITE RPT-TRACE-LINE FROM WK-T-REPORT-HEADER.
066400     MOVE "PARENTS"    TO WK-T-SEC-LABEL.
066500     WRITE RPT-TRACE-LINE FROM WK-T-SECTION-LINE.
066600     PERFORM E110-PRINT-ONE-SECTION
066700         THRU E119-PRINT-ONE-SECTION-EX
066800         VARYING WK-P-PRINT-NDX FROM 1 BY 1
066900         UNTIL WK-P-PRINT-NDX > WK-B-EMIT-COUNT.
067000     MOVE "CHILDREN"   TO WK-T-SEC-LABEL.
067100     WRITE RPT-TRACE-LINE FROM WK-T-SECTION-LINE.
067200     PERFORM E120-PRINT-OTHER-SECTION
067300         THRU E129-PRINT-OTHER-SECTION-EX
067400         VARYING WK-P-PRINT-NDX FROM 1 BY 1
067500         UNTIL WK-P-PRINT-NDX > WK-B-EMIT-COUNT.
067600     MOVE WK-B-ANCESTOR-COUNT   TO WK-T-CNT-ANCESTORS.
067700     MOVE WK-B-DESCENDANT-COUNT TO WK-T-CNT-DESCENDANTS.
067800     WRITE RPT-TRACE-LINE FROM WK-T-COUNT-LINE.
067900     MOVE ZERO TO WK-B-EMIT-COUNT
068000                  WK-B-ANCESTOR-COUNT
068100                  WK-B-DESCENDANT-COUNT.
068200 E199-PRINT-TRACE-REPORT-EX.
068300     EXIT.
068400 EJECT
068500 E110-PRINT-ONE-SECTION.
068600     IF WK-P-PRT-SECTION(WK-P-PRINT-NDX) = "P"
068700         PERFORM E140-BUILD-DETAIL-LINE
068800             THRU E149-BUILD-DETAIL-LINE-EX
068900         WRITE RPT-TRACE-LINE FROM WK-T-DETAIL-LINE
069000     END-IF.
069100 E119-PRINT-ONE-SECTION-EX.
069200     EXIT.
069300 E120-PRINT-OTHER-SECTION.
069400     IF WK-P-PRT-SECTION(WK-P-PRINT-NDX) = "C"
069500         PERFORM E140-BUILD-DETAIL-LINE
069600             THRU E149-BUILD-DETAIL-LINE-EX
069700         WRITE RPT-TRACE-LINE FROM WK-T-DETAIL-LINE
069800     END-IF.
069900 E129-PRINT-OTHER-SECTION-EX.
070000     EXIT.
070100 E140-BUILD-DETAIL-LINE.
070200     MOVE WK-P-PRT-LOT-CODE(WK-P-PRINT-NDX)  TO WK-T-DET-LOT-CODE.
070300     MOVE WK-P-PRT-LOT-TYPE(WK-P-PRINT-NDX)  TO WK-T-DET-LOT-TYPE.
070400     MOVE WK-P-PRT-WEIGHT(WK-P-PRINT-NDX)    TO WK-T-DET-WEIGHT.
070500     MOVE WK-P-PRT-QTY-USED(WK-P-PRINT-NDX)  TO WK-T-DET-QTY-USED.
070600     MOVE WK-P-PRT-DEPTH(WK-P-PRINT-NDX)     TO WK-T-DET-DEPTH.
070700 E149-BUILD-DETAIL-LINE-EX.
070800     EXIT.
070900 EJECT
071000*-----------------------------------------------------------------
071100 E900-WRITE-ERROR-LINE.
071200*-----------------------------------------------------------------
071300     WRITE RPT-TRACE-LINE FROM WK-T-ERROR-LINE.
071400 E999-WRITE-ERROR-LINE-EX.
071500     EXIT.
071600 EJECT
071700*-----------------------------------------------------------------
071800 Z000-END-PROGRAM-ROUTINE.
071900*-----------------------------------------------------------------
072000     CLOSE TRACE-TXN-FILE
072100           TRACE-RPT-FILE.
072200 Z999-END-PROGRAM-ROUTINE-EX.
072300     EXIT.
072400 EJECT
072500*-----------------------------------------------------------------
072600 Y900-ABNORMAL-TERMINATION.
072700*-----------------------------------------------------------------
072800     DISPLAY "LTPGENLK - ABNORMAL TERMINATION".
072900     MOVE 16 TO RETURN-CODE.
073000     GOBACK.
073100 EJECT
073200******************************************************************
073300************** END OF PROGRAM SOURCE -  LTPGENLK ***************
073400******************************************************************
