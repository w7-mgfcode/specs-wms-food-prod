000100***************************************************************
000200* TLGMEA.cpybk
000300* TEMPERATURE-LOG RECORD - MEASUREMENT JOURNAL
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT007 19/06/1985 RTW    INITIAL VERSION
000800* PLT033 22/09/1997 RTW    ADDED TLG-VIOLATION-FLAG - COMPUTED
000900*                          BY THE LOGGING PROGRAM, NEVER KEYED
001000*                          BY THE FLOOR TERMINAL
001100***************************************************************
001200    05  TLG-RECORD                  PIC X(80).
001300*
001400*  I-O FORMAT:TLGMEAR  FROM FILE TLGMEA  OF LIBRARY PLTLIB
001500*
001600    05  TLGMEAR REDEFINES TLG-RECORD.
001700        10  TLG-TLOG-ID             PIC X(08).
001800*                                UNIQUE KEY
001900        10  TLG-LOT-ID              PIC X(08).
002000*                                OPTIONAL
002100        10  TLG-BUFFER-ID           PIC X(08).
002200*                                OPTIONAL
002300        10  TLG-INSP-ID             PIC X(08).
002400*                                OPTIONAL LINKED INSPECTION
002500        10  TLG-TEMP-C              PIC S9(04)V9.
002600*                                READING -50..100
002700        10  TLG-MEAS-TYPE           PIC X(08).
002800*                                SURFACE/CORE/AMBIENT
002900        10  TLG-VIOLATION-FLAG      PIC X(01).
003000*                                Y/N - COMPUTED, NEVER INPUT
003100        10  TLG-RECORDED-BY         PIC X(08).
003200*                                OPERATOR
003300        10  TLG-RECORDED-TS         PIC X(14).
003400*                                CCYYMMDDHHMMSS
003500        10  FILLER                  PIC X(12).
003600*
003700*  ALTERNATE VIEW - NUMERIC TEMP FOR COMPARISON WORK
003800*
003900    05  TLGMEA-NUM-VIEW REDEFINES TLG-RECORD.
004000        10  FILLER                  PIC X(32).
004100        10  TLGN-TEMP-C             PIC S9(04)V9.
004200        10  FILLER                  PIC X(43).
004300*
004400*  ALTERNATE VIEW - RECORDED-TS SPLIT INTO DATE / TIME
004500*
004600    05  TLGMEA-TS-VIEW REDEFINES TLG-RECORD.
004700        10  FILLER                  PIC X(53).
004800        10  TLGTS-CCYYMMDD          PIC 9(08).
004900        10  TLGTS-HHMMSS            PIC 9(06).
005000        10  FILLER                  PIC X(13).
005100*
005200*  ALTERNATE VIEW - TLG-TLOG-ID SPLIT INTO ITS PREFIX AND
005300*  SEQUENCE DIGITS SO A LOAD PARAGRAPH CAN TRACK THE
005400*  HIGH-WATER MARK
005500*
005600    05  TLGMEA-ID-VIEW REDEFINES TLG-RECORD.
005700        10  TIDV-ID-PREFIX          PIC X(02).
005800        10  TIDV-ID-SEQ             PIC 9(06).
005900        10  FILLER                  PIC X(72).
