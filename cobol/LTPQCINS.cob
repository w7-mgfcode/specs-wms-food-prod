000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPQCINS.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  DAILY DRIVER FOR QC INSPECTION RECORDING.  READS
001200*               INSPECTION TRANSACTIONS FROM THE FLOOR QC
001300*               TERMINALS, REJECTS A TRANSACTION THAT REPEATS AN
001400*               IDEMPOTENCY KEY ALREADY ON FILE, VALIDATES STEP
001500*               INDEX AND DECISION CODE, ENFORCES THE MINIMUM
001600*               NOTES LENGTH ON HOLD/FAIL DECISIONS, AND APPENDS
001700*               THE ACCEPTED DECISION TO THE QC-INSPECTION
001800*               JOURNAL.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* PLT006  19/06/1985 RTW    INITIAL VERSION
002400*-----------------------------------------------------------------
002500* PLT031  03/04/1997 RTW    ADDED QCI-CCP-FLAG CAPTURE - HACCP
002600*                           CRITICAL CONTROL POINT MARKER REQUIRED
002700*                           BY THE NEW PLANT QUALITY MANUAL
002800*-----------------------------------------------------------------
002900* PLT037  21/08/1998 JBH    Y2K - QCI-INSPECTED-TS NOW A FULL 14-
003000*                           BYTE CENTURY TIMESTAMP, BUILT THROUGH
003100*                           WK-C-TODAY-TS
003200*-----------------------------------------------------------------
003300* PLT058  24601 30/09/2005 KLT    E-REQ 24601 - A REPEATED
003400*                           IDEMPOTENCY KEY IS NOW REJECTED
003500*                           OUTRIGHT INSTEAD OF BEING SILENTLY
003600*                           RECORDED TWICE.  UNLIKE THE RUN AND
003700*                           STOCK-MOVE DRIVERS, A QC DECISION
003800*                           CANNOT BE SAFELY RE-PLAYED - QUALITY
003900*                           AUDITORS TREAT A SECOND INSPECTOR
004000*                           SIGN-OFF ON THE SAME KEY AS A
004100*                           SEPARATE EVENT, SO WE STOP IT HERE.
004200*-----------------------------------------------------------------
004300* PLT073  31209 05/06/2009 RTW    E-REQ 31209 - A SECOND RUN OF
004400*                           THIS JOB ON THE SAME DAY REISSUED
004500*                           INSP-IDS ALREADY WRITTEN BY THE
004600*                           FIRST RUN BECAUSE WK-Q-NEXT-INSP-SEQ
004700*                           ALWAYS STARTED AT ZERO.  A100 NOW
004800*                           TRACKS THE HIGHEST INSP-ID SEQUENCE
004900*                           ON FILE AT LOAD TIME AND D100
005000*                           GENERATES FROM THAT HIGH-WATER MARK
005100*-----------------------------------------------------------------
005200 EJECT
005300***************************************************************
005400 ENVIRONMENT DIVISION.
005500***************************************************************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006000                  UPSI-0 IS UPSI-SWITCH-0
006100                      ON STATUS IS U0-ON
006200                      OFF STATUS IS U0-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT QCI-TXN-FILE ASSIGN TO DATABASE-QCITXN
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800     SELECT QCI-FILE     ASSIGN TO DATABASE-QCINSP
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS WK-Q-QCI-STATUS.
007100     SELECT QCI-OUT-FILE ASSIGN TO DATABASE-QCIOUT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WK-Q-OUT-STATUS.
007400 EJECT
007500***************************************************************
007600 DATA DIVISION.
007700***************************************************************
007800 FILE SECTION.
007900 FD  QCI-TXN-FILE
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS QTX-RECORD.
008200 01  QTX-RECORD.
008300     05  QTX-LOT-ID                 PIC X(08).
008400     05  QTX-RUN-ID                 PIC X(08).
008500     05  QTX-STEP-INDEX             PIC 9(02).
008600     05  QTX-INSP-TYPE              PIC X(30).
008700     05  QTX-CCP-FLAG               PIC X(01).
008800     05  QTX-DECISION               PIC X(04).
008900     05  QTX-NOTES                  PIC X(100).
009000     05  QTX-INSPECTOR-ID           PIC X(08).
009100     05  QTX-IDEMPOTENCY-KEY        PIC X(16).
009200     05  FILLER                     PIC X(23).
009300 EJECT
009400 FD  QCI-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS QCI-RECORD-1.
009700 01  QCI-RECORD-1.
009800     COPY QCINSP.
009900 EJECT
010000 FD  QCI-OUT-FILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS RPT-QCI-LINE.
010300 01  RPT-QCI-LINE                PIC X(132).
010400 EJECT
010500 WORKING-STORAGE SECTION.
010600 01  FILLER                      PIC X(24) VALUE
010700     "** PROGRAM LTPQCINS **".
010800*
010900 01  WK-C-COMMON.
011000     COPY PLTCOMN.
011100 EJECT
011200 77  WK-Q-QCI-STATUS             PIC X(02) VALUE SPACES.
011300 77  WK-Q-OUT-STATUS             PIC X(02) VALUE SPACES.
011400 77  WK-Q-INSP-COUNT             COMP PIC 9(05) VALUE ZERO.
011500 77  WK-Q-FOUND-DUP              COMP PIC 9(01) VALUE ZERO.
011600 77  WK-Q-HIGH-INSP-SEQ          COMP PIC 9(06) VALUE ZERO.
011700 77  WK-Q-NEXT-INSP-SEQ          COMP PIC 9(06) VALUE ZERO.
011800 77  WK-Q-TS-DATE-ED             PIC 9(08) VALUE ZERO.
011900 77  WK-Q-TS-TIME-ED             PIC 9(08) VALUE ZERO.
012000 01  WK-Q-EDIT-AREA.
012100     05  WK-Q-EDIT-INSP-SEQ      PIC 9(06).
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300 EJECT
012400*----------------------------------------------------------------
012500* IN-CORE IDEMPOTENCY-KEY TABLE - LOADED FROM QCI-FILE ONCE, USED
012600* FOR THE DUPLICATE-KEY CHECK.  A DAY'S WORTH OF INSPECTIONS
012700* FITS EASILY IN CORE SO A SEQUENTIAL TABLE SEARCH IS USED.
012800*----------------------------------------------------------------
012900 01  WK-Q-IDEM-TABLE.
013000     05  WK-Q-IDEM-ENTRY OCCURS 5000 TIMES
013100                         INDEXED BY WK-Q-IDEM-NDX.
013200         10  WK-Q-TAB-IDEM-KEY   PIC X(16).
013300     05  FILLER                  PIC X(04) VALUE SPACES.
013400 EJECT
013500*----------------------------------------------------------------
013600* TABLE OF VALID DECISION CODES - PASS / HOLD / FAIL ONLY
013700*----------------------------------------------------------------
013800 01  WK-V-VALID-DECN-TABLE.
013900     05  WK-V-VALID-DECN-LIST    PIC X(12) VALUE
014000         "PASSHOLDFAIL".
014100     05  WK-V-VALID-DECN-TAB REDEFINES WK-V-VALID-DECN-LIST
014200                             OCCURS 3 TIMES
014300                             PIC X(04).
014350     05  FILLER                  PIC X(01) VALUE SPACE.
014400 77  WK-V-DECN-NDX               COMP PIC 9(01) VALUE ZERO.
014500 77  WK-V-DECN-FOUND             COMP PIC 9(01) VALUE ZERO.
014600 EJECT
014700*----------------------------------------------------------------
014800 01  WK-Q-ERROR-LINE.
014900     05  FILLER                  PIC X(14) VALUE "*** REJECTED *".
015000     05  WK-Q-ERR-KEY            PIC X(16).
015100     05  FILLER                  PIC X(01) VALUE SPACES.
015200     05  WK-Q-ERR-MSG            PIC X(60).
015300     05  FILLER                  PIC X(41).
015400 EJECT
015500*----------------------------------------------------------------
015600* CANDIDATE RECORD - MIRRORS QCINSPR FIELD BY FIELD SO A NEW
015700* INSPECTION CAN BE BUILT IN NAMED FIELDS BEFORE BEING MOVED
015800* INTO QCI-RECORD-1 FOR THE WRITE.
015900*----------------------------------------------------------------
016000 01  WK-Q-NEW-INSPECTION.
016100     05  WK-Q-NEW-INSP-ID        PIC X(08).
016200     05  WK-Q-NEW-LOT-ID         PIC X(08).
016300     05  WK-Q-NEW-RUN-ID         PIC X(08).
016400     05  WK-Q-NEW-STEP-INDEX     PIC 9(02).
016500     05  WK-Q-NEW-INSP-TYPE      PIC X(30).
016600     05  WK-Q-NEW-CCP-FLAG       PIC X(01).
016700     05  WK-Q-NEW-DECISION       PIC X(04).
016800     05  WK-Q-NEW-NOTES          PIC X(100).
016900     05  WK-Q-NEW-INSPECTOR-ID   PIC X(08).
017000     05  WK-Q-NEW-INSPECTED-TS   PIC X(14).
017100     05  WK-Q-NEW-IDEM-KEY       PIC X(16).
017200     05  FILLER                  PIC X(11).
017300 EJECT
017400***************************************************************
017500 PROCEDURE DIVISION.
017600***************************************************************
017700 MAIN-MODULE.
017800     PERFORM A000-INITIALISE
017900         THRU A099-INITIALISE-EX.
018000     PERFORM B000-PROCESS-ONE-TXN
018100         THRU B099-PROCESS-ONE-TXN-EX
018200         UNTIL WK-C-EOF-REACHED.
018300     PERFORM Z000-END-PROGRAM-ROUTINE
018400         THRU Z999-END-PROGRAM-ROUTINE-EX.
018500     GOBACK.
018600 EJECT
018700*-----------------------------------------------------------------
018800 A000-INITIALISE.
018900*-----------------------------------------------------------------
019000     OPEN INPUT  QCI-TXN-FILE
019100          INPUT  QCI-FILE
019200          OUTPUT QCI-OUT-FILE.
019300     IF NOT WK-C-SUCCESSFUL
019400         DISPLAY "LTPQCINS - OPEN FILE ERROR - QCITXN"
019500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019600         GO TO Y900-ABNORMAL-TERMINATION
019700     END-IF.
019800     PERFORM A100-LOAD-IDEM-TABLE
019900         THRU A199-LOAD-IDEM-TABLE-EX
020000         UNTIL WK-Q-QCI-STATUS = "10".
020100     CLOSE QCI-FILE.
020200     OPEN EXTEND QCI-FILE.
020300     IF WK-Q-QCI-STATUS = "35"
020400         CLOSE QCI-FILE
020500         OPEN OUTPUT QCI-FILE
020600     END-IF.
020700     PERFORM A800-BUILD-TODAY-TS
020800         THRU A899-BUILD-TODAY-TS-EX.
020900     PERFORM A900-READ-NEXT-TXN
021000         THRU A999-READ-NEXT-TXN-EX.
021100 A099-INITIALISE-EX.
021200     EXIT.
021300*-----------------------------------------------------------------
021400 A100-LOAD-IDEM-TABLE.
021500*-----------------------------------------------------------------
021600     READ QCI-FILE
021700         AT END
021800             MOVE "10" TO WK-Q-QCI-STATUS
021900             GO TO A199-LOAD-IDEM-TABLE-EX
022000     END-READ.
022100     ADD 1 TO WK-Q-INSP-COUNT.
022200     SET WK-Q-IDEM-NDX TO WK-Q-INSP-COUNT.
022300     MOVE QCII-IDEMPOTENCY-KEY
022400         TO WK-Q-TAB-IDEM-KEY(WK-Q-IDEM-NDX).
022500*    KEEP THE HIGHEST INSP-ID SEQUENCE SEEN SO A NEW INSPECTION
022600*    NEVER REUSES AN ID ALREADY ON FILE FROM AN EARLIER DAY'S RUN.
022700     IF QIDV-ID-SEQ > WK-Q-HIGH-INSP-SEQ
022800         MOVE QIDV-ID-SEQ TO WK-Q-HIGH-INSP-SEQ
022900     END-IF.
023000 A199-LOAD-IDEM-TABLE-EX.
023100     EXIT.
023200*-----------------------------------------------------------------
023300 A800-BUILD-TODAY-TS.
023400*-----------------------------------------------------------------
023500     ACCEPT WK-Q-TS-DATE-ED  FROM DATE YYYYMMDD.
023600     ACCEPT WK-Q-TS-TIME-ED  FROM TIME.
023700     STRING WK-Q-TS-DATE-ED       DELIMITED BY SIZE
023800            WK-Q-TS-TIME-ED(1:6)  DELIMITED BY SIZE
023900            INTO WK-C-TODAY-TS
024000     END-STRING.
024100 A899-BUILD-TODAY-TS-EX.
024200     EXIT.
024300*-----------------------------------------------------------------
024400 A900-READ-NEXT-TXN.
024500*-----------------------------------------------------------------
024600     READ QCI-TXN-FILE
024700         AT END
024800             SET WK-C-EOF-REACHED TO TRUE
024900     END-READ.
025000 A999-READ-NEXT-TXN-EX.
025100     EXIT.
025200 EJECT
025300*-----------------------------------------------------------------
025400 B000-PROCESS-ONE-TXN.
025500*-----------------------------------------------------------------
025600     MOVE "N" TO WK-C-ERROR-SW.
025700     PERFORM C100-CHECK-DUPLICATE-KEY
025800         THRU C199-CHECK-DUPLICATE-KEY-EX.
025900     IF NOT WK-C-ERROR-FOUND
026000         PERFORM C200-VALIDATE-STEP-INDEX
026100             THRU C299-VALIDATE-STEP-INDEX-EX
026200     END-IF.
026300     IF NOT WK-C-ERROR-FOUND
026400         PERFORM C300-VALIDATE-DECISION
026500             THRU C399-VALIDATE-DECISION-EX
026600     END-IF.
026700     IF NOT WK-C-ERROR-FOUND
026800         PERFORM C400-VALIDATE-NOTES-LENGTH
026900             THRU C499-VALIDATE-NOTES-LENGTH-EX
027000     END-IF.
027100     IF NOT WK-C-ERROR-FOUND
027200         PERFORM D100-WRITE-INSPECTION
027300             THRU D199-WRITE-INSPECTION-EX
027400     END-IF.
027500     PERFORM A900-READ-NEXT-TXN
027600         THRU A999-READ-NEXT-TXN-EX.
027700 B099-PROCESS-ONE-TXN-EX.
027800     EXIT.
027900 EJECT
028000*-----------------------------------------------------------------
028100 C100-CHECK-DUPLICATE-KEY.
028200*-----------------------------------------------------------------
028300     MOVE ZERO TO WK-Q-FOUND-DUP.
028400     IF QTX-IDEMPOTENCY-KEY = SPACES
028500         MOVE "IDEMPOTENCY KEY MAY NOT BE BLANK" TO WK-Q-ERR-MSG
028600         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
028700         GO TO C199-CHECK-DUPLICATE-KEY-EX
028800     END-IF.
028900     IF WK-Q-INSP-COUNT = ZERO
029000         GO TO C199-CHECK-DUPLICATE-KEY-EX
029100     END-IF.
029200     SET WK-Q-IDEM-NDX TO 1.
029300     PERFORM C110-SCAN-ONE-KEY
029400         THRU C119-SCAN-ONE-KEY-EX
029500         VARYING WK-Q-IDEM-NDX FROM 1 BY 1
029600         UNTIL WK-Q-IDEM-NDX > WK-Q-INSP-COUNT
029700            OR WK-Q-FOUND-DUP NOT = ZERO.
029800     IF WK-Q-FOUND-DUP NOT = ZERO
029900         MOVE "DUPLICATE IDEMPOTENCY KEY - INSPECTION REJECTED"
030000             TO WK-Q-ERR-MSG
030100         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
030200     END-IF.
030300 C199-CHECK-DUPLICATE-KEY-EX.
030400     EXIT.
030500 C110-SCAN-ONE-KEY.
030600     IF WK-Q-TAB-IDEM-KEY(WK-Q-IDEM-NDX) = QTX-IDEMPOTENCY-KEY
030700         MOVE 1 TO WK-Q-FOUND-DUP
030800     END-IF.
030900 C119-SCAN-ONE-KEY-EX.
031000     EXIT.
031100 EJECT
031200*-----------------------------------------------------------------
031300 C200-VALIDATE-STEP-INDEX.
031400*-----------------------------------------------------------------
031500     IF QTX-STEP-INDEX < ZERO OR QTX-STEP-INDEX > 10
031600         MOVE "STEP INDEX OUT OF RANGE 0-10" TO WK-Q-ERR-MSG
031700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
031800     END-IF.
031900 C299-VALIDATE-STEP-INDEX-EX.
032000     EXIT.
032100*-----------------------------------------------------------------
032200 C300-VALIDATE-DECISION.
032300*-----------------------------------------------------------------
032400     MOVE ZERO TO WK-V-DECN-FOUND.
032500     SET WK-V-DECN-NDX TO 1.
032600     PERFORM C310-SCAN-ONE-DECN
032700         THRU C319-SCAN-ONE-DECN-EX
032800         VARYING WK-V-DECN-NDX FROM 1 BY 1
032900         UNTIL WK-V-DECN-NDX > 3
033000            OR WK-V-DECN-FOUND NOT = ZERO.
033100     IF WK-V-DECN-FOUND = ZERO
033200         MOVE "DECISION MUST BE PASS, HOLD OR FAIL"
033300             TO WK-Q-ERR-MSG
033400         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
033500     END-IF.
033600 C399-VALIDATE-DECISION-EX.
033700     EXIT.
033800 C310-SCAN-ONE-DECN.
033900     IF WK-V-VALID-DECN-TAB(WK-V-DECN-NDX) = QTX-DECISION
034000         MOVE 1 TO WK-V-DECN-FOUND
034100     END-IF.
034200 C319-SCAN-ONE-DECN-EX.
034300     EXIT.
034400 EJECT
034500*-----------------------------------------------------------------
034600 C400-VALIDATE-NOTES-LENGTH.
034700*-----------------------------------------------------------------
034800*    PASS DECISIONS CARRY NO MINIMUM NOTES LENGTH.  HOLD AND FAIL
034900*    MUST HAVE AT LEAST 10 TRIMMED CHARACTERS OF EXPLANATION.
035000     IF QTX-DECISION = "PASS"
035100         GO TO C499-VALIDATE-NOTES-LENGTH-EX
035200     END-IF.
035300     PERFORM F000-TRIM-NOTES-TEXT THRU F099-TRIM-NOTES-TEXT-EX.
035400     IF WK-C-TRIM-LEN < 10
035500         MOVE "HOLD/FAIL REJECTED - NOTES UNDER 10 CHARS"
035600             TO WK-Q-ERR-MSG
035700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
035800     END-IF.
035900 C499-VALIDATE-NOTES-LENGTH-EX.
036000     EXIT.
036100 EJECT
036200*-----------------------------------------------------------------
036300 D100-WRITE-INSPECTION.
036400*-----------------------------------------------------------------
036500     INITIALIZE QCI-RECORD-1.
036600     ADD 1 TO WK-Q-HIGH-INSP-SEQ GIVING WK-Q-NEXT-INSP-SEQ.
036700     MOVE WK-Q-NEXT-INSP-SEQ TO WK-Q-HIGH-INSP-SEQ.
036800     MOVE WK-Q-NEXT-INSP-SEQ TO WK-Q-EDIT-INSP-SEQ.
036900     STRING "QI" DELIMITED BY SIZE
037000            WK-Q-EDIT-INSP-SEQ DELIMITED BY SIZE
037100            INTO WK-Q-NEW-INSP-ID
037200     END-STRING.
037300     MOVE QTX-LOT-ID             TO WK-Q-NEW-LOT-ID.
037400     MOVE QTX-RUN-ID             TO WK-Q-NEW-RUN-ID.
037500     MOVE QTX-STEP-INDEX         TO WK-Q-NEW-STEP-INDEX.
037600     MOVE QTX-INSP-TYPE          TO WK-Q-NEW-INSP-TYPE.
037700     MOVE QTX-CCP-FLAG           TO WK-Q-NEW-CCP-FLAG.
037800     MOVE QTX-DECISION           TO WK-Q-NEW-DECISION.
037900     MOVE QTX-NOTES              TO WK-Q-NEW-NOTES.
038000     MOVE QTX-INSPECTOR-ID       TO WK-Q-NEW-INSPECTOR-ID.
038100     MOVE WK-C-TODAY-TS          TO WK-Q-NEW-INSPECTED-TS.
038200     MOVE QTX-IDEMPOTENCY-KEY    TO WK-Q-NEW-IDEM-KEY.
038300     MOVE WK-Q-NEW-INSPECTION    TO QCI-RECORD-1.
038400     WRITE QCI-RECORD-1.
038500     IF WK-Q-QCI-STATUS NOT = "00"
038600         DISPLAY "LTPQCINS - WRITE ERROR - QCINSP"
038700         DISPLAY "FILE STATUS IS " WK-Q-QCI-STATUS
038800     ELSE
038900         ADD 1 TO WK-Q-INSP-COUNT
039000         SET WK-Q-IDEM-NDX TO WK-Q-INSP-COUNT
039100         MOVE WK-Q-NEW-IDEM-KEY
039200             TO WK-Q-TAB-IDEM-KEY(WK-Q-IDEM-NDX)
039300     END-IF.
039400 D199-WRITE-INSPECTION-EX.
039500     EXIT.
039600 EJECT
039700*-----------------------------------------------------------------
039800 D900-REJECT-TXN.
039900*-----------------------------------------------------------------
040000     SET WK-C-ERROR-FOUND TO TRUE.
040100     MOVE QTX-IDEMPOTENCY-KEY TO WK-Q-ERR-KEY.
040200     WRITE RPT-QCI-LINE FROM WK-Q-ERROR-LINE.
040300 D999-REJECT-TXN-EX.
040400     EXIT.
040500 EJECT
040600*-----------------------------------------------------------------
040700 F000-TRIM-NOTES-TEXT.
040800*-----------------------------------------------------------------
040900     MOVE 100 TO WK-C-TRIM-LEN.
041000     PERFORM F010-BACK-UP-ONE-CHAR
041100         THRU F019-BACK-UP-ONE-CHAR-EX
041200         UNTIL WK-C-TRIM-LEN = ZERO.
041300 F099-TRIM-NOTES-TEXT-EX.
041400     EXIT.
041500 F010-BACK-UP-ONE-CHAR.
041600     IF QTX-NOTES(WK-C-TRIM-LEN:1) NOT = SPACE
041700         GO TO F019-BACK-UP-ONE-CHAR-EX
041800     END-IF.
041900     SUBTRACT 1 FROM WK-C-TRIM-LEN.
042000 F019-BACK-UP-ONE-CHAR-EX.
042100     EXIT.
042200 EJECT
042300*-----------------------------------------------------------------
042400 Z000-END-PROGRAM-ROUTINE.
042500*-----------------------------------------------------------------
042600     CLOSE QCI-TXN-FILE
042700           QCI-FILE
042800           QCI-OUT-FILE.
042900 Z999-END-PROGRAM-ROUTINE-EX.
043000     EXIT.
043100 EJECT
043200*-----------------------------------------------------------------
043300 Y900-ABNORMAL-TERMINATION.
043400*-----------------------------------------------------------------
043500     DISPLAY "LTPQCINS - ABNORMAL TERMINATION".
043600     MOVE 16 TO RETURN-CODE.
043700     GOBACK.
043800 EJECT
043900******************************************************************
044000************** END OF PROGRAM SOURCE -  LTPQCINS ***************
044100******************************************************************
