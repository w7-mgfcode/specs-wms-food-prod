000100***************************************************************
000200* AUDLNK.cpybk
000300* LINKAGE AREA FOR CALL "LTPAUDLG" - AUDIT JOURNAL APPEND
000400***************************************************************
000500* AMENDMENT HISTORY:
000600***************************************************************
000700* PLT046  22107 11/03/2002 KLT    INITIAL VERSION
000800***************************************************************
000900    01  WK-AUDLNK.
001000        05  WK-AUDLNK-INPUT.
001100            10  WK-AUDLNK-EVENT-TYPE    PIC X(30).
001200            10  WK-AUDLNK-ENTITY-TYPE   PIC X(12).
001300            10  WK-AUDLNK-ENTITY-ID     PIC X(08).
001400            10  WK-AUDLNK-USER-ID       PIC X(08).
001500            10  WK-AUDLNK-DETAIL        PIC X(60).
001600            10  WK-AUDLNK-TODAY-TS      PIC X(14).
001700        05  WK-AUDLNK-OUTPUT.
001800            10  WK-AUDLNK-ERROR-CD      PIC X(08).
001900*                                SPACES WHEN NO ERROR
002000            10  FILLER              PIC X(04).
