000100***************************************************************
000200 IDENTIFICATION DIVISION.
000300***************************************************************
000400 PROGRAM-ID.     LTPTLOG.
000500 AUTHOR.         R T WORSLEY.
000600 INSTALLATION.   DUNA PLANT - SYSTEMS GROUP.
000700 DATE-WRITTEN.   19 JUN 1985.
000800 DATE-COMPILED.
000900 SECURITY.       PLANT PRODUCTION SYSTEMS - RESTRICTED.
001000*
001100*DESCRIPTION :  DAILY DRIVER FOR TEMPERATURE-LOG RECORDING.
001200*               READS MEASUREMENT TRANSACTIONS FROM THE COLD-
001300*               CHAIN PROBES, VALIDATES READING RANGE AND
001400*               MEASUREMENT TYPE, COMPUTES THE VIOLATION FLAG
001500*               AGAINST THE PLANT'S PER-TYPE THRESHOLDS, WRITES
001600*               THE MEASUREMENT JOURNAL, AND ON A VIOLATION
001700*               LINKED TO A LOT AUTOMATICALLY PUTS THAT LOT ON
001800*               HOLD AND RECORDS THE EVENT ON THE AUDIT JOURNAL.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* PLT007  19/06/1985 RTW    INITIAL VERSION - SURFACE READINGS
002400*                           ONLY, NO AUTO-HOLD
002500*-----------------------------------------------------------------
002600* PLT033  22/09/1997 RTW    ADDED CORE AND AMBIENT MEASUREMENT
002700*                           TYPES AND THE VIOLATION FLAG ON
002800*                           TLGMEA - PREVIOUSLY A SUPERVISOR HAD
002900*                           TO EYEBALL THE PRINTED LOG EACH SHIFT
003000*-----------------------------------------------------------------
003100* PLT037  21/08/1998 JBH    Y2K - TLG-RECORDED-TS NOW A FULL 14-
003200*                           BYTE CENTURY TIMESTAMP, BUILT THROUGH
003300*                           WK-C-TODAY-TS
003400*-----------------------------------------------------------------
003500* PLT053  22107 19/03/2002 KLT    E-REQ 22107 - A VIOLATING
003600*                           READING LINKED TO A LOT NOW AUTO-
003700*                           HOLDS THE LOT AND CALLS THE NEW
003800*                           LTPAUDLG AUDIT SERVICE INSTEAD OF
003900*                           JUST APPEARING ON THE SHIFT REPORT -
004000*                           QUALITY WERE MISSING TOO MANY OF THEM
004100*-----------------------------------------------------------------
004200* PLT074  31210 05/06/2009 RTW    E-REQ 31210 - A SECOND RUN OF
004300*                           THIS JOB ON THE SAME DAY REISSUED
004400*                           TLOG-IDS ALREADY WRITTEN BY THE
004500*                           FIRST RUN BECAUSE WK-T-NEXT-TLOG-SEQ
004600*                           ALWAYS STARTED AT ZERO.  A150 NOW
004700*                           OPENS TLG-FILE JUST LONG ENOUGH AT
004800*                           START TO FIND THE HIGHEST TLOG-ID
004900*                           SEQUENCE ALREADY WRITTEN, AND E100
005000*                           GENERATES FROM THAT HIGH-WATER MARK
005100*-----------------------------------------------------------------
005200 EJECT
005300***************************************************************
005400 ENVIRONMENT DIVISION.
005500***************************************************************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-AS400.
005800 OBJECT-COMPUTER. IBM-AS400.
005900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006000                  UPSI-0 IS UPSI-SWITCH-0
006100                      ON STATUS IS U0-ON
006200                      OFF STATUS IS U0-OFF.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TLG-TXN-FILE ASSIGN TO DATABASE-TLGTXN
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WK-C-FILE-STATUS.
006800     SELECT TLG-FILE     ASSIGN TO DATABASE-TLGMEA
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS WK-T-TLG-STATUS.
007100     SELECT LOT-FILE     ASSIGN TO DATABASE-LOTMST
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WK-T-LOT-STATUS.
007400     SELECT TLG-OUT-FILE ASSIGN TO DATABASE-TLGOUT
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS WK-T-OUT-STATUS.
007700 EJECT
007800***************************************************************
007900 DATA DIVISION.
008000***************************************************************
008100 FILE SECTION.
008200 FD  TLG-TXN-FILE
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS TTX-RECORD.
008500 01  TTX-RECORD.
008600     05  TTX-LOT-ID                 PIC X(08).
008700     05  TTX-BUFFER-ID              PIC X(08).
008800     05  TTX-INSP-ID                PIC X(08).
008900     05  TTX-TEMP-C                 PIC S9(04)V9.
009000     05  TTX-MEAS-TYPE              PIC X(08).
009100     05  TTX-RECORDED-BY            PIC X(08).
009200     05  FILLER                     PIC X(35).
009300 EJECT
009400 FD  TLG-FILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS TLG-RECORD-1.
009700 01  TLG-RECORD-1.
009800     COPY TLGMEA.
009900 EJECT
010000 FD  LOT-FILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS LOT-RECORD-1.
010300 01  LOT-RECORD-1.
010400     COPY LOTMST.
010500 EJECT
010600 FD  TLG-OUT-FILE
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS RPT-TLG-LINE.
010900 01  RPT-TLG-LINE                PIC X(132).
011000 EJECT
011100 WORKING-STORAGE SECTION.
011200 01  FILLER                      PIC X(24) VALUE
011300     "** PROGRAM LTPTLOG **".
011400*
011500 01  WK-C-COMMON.
011600     COPY PLTCOMN.
011700 EJECT
011800 01  WK-AUDLNK.
011900     COPY AUDLNK.
012000 EJECT
012100 77  WK-T-TLG-STATUS             PIC X(02) VALUE SPACES.
012200 77  WK-T-LOT-STATUS             PIC X(02) VALUE SPACES.
012300 77  WK-T-OUT-STATUS             PIC X(02) VALUE SPACES.
012400 77  WK-T-LOT-COUNT              COMP PIC 9(05) VALUE ZERO.
012500 77  WK-T-FOUND-NDX              COMP PIC 9(05) VALUE ZERO.
012600 77  WK-T-HIGH-TLOG-SEQ          COMP PIC 9(06) VALUE ZERO.
012700 77  WK-T-NEXT-TLOG-SEQ          COMP PIC 9(06) VALUE ZERO.
012800 77  WK-T-TS-DATE-ED             PIC 9(08) VALUE ZERO.
012900 77  WK-T-TS-TIME-ED             PIC 9(08) VALUE ZERO.
013000 01  WK-T-EDIT-AREA.
013100     05  WK-T-EDIT-TLOG-SEQ      PIC 9(06).
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300 EJECT
013400*----------------------------------------------------------------
013500* IN-CORE LOT-MASTER TABLE - LOADED FROM LOT-FILE ONCE.  A
013600* VIOLATING READING LINKED TO A LOT UPDATES THE LOT'S STATUS
013700* IN THIS TABLE; THE WHOLE TABLE IS WRITTEN BACK TO LOT-FILE AT
013800* END OF RUN (SEE Z100 BELOW).
013900*----------------------------------------------------------------
014000 01  WK-T-LOT-TABLE.
014100     05  WK-T-LOT-ENTRY OCCURS 3000 TIMES
014200                        INDEXED BY WK-T-LOT-NDX.
014300         10  WK-T-TAB-LOT-RECORD PIC X(100).
014400     05  FILLER                  PIC X(04) VALUE SPACES.
014500 EJECT
014600*----------------------------------------------------------------
014700* CANDIDATE RECORD - MIRRORS LOTMSTR FIELD BY FIELD SO THE
014800* TABLE SLOT CAN BE INSPECTED AND, ON A HOLD, RE-WRITTEN.
014900*----------------------------------------------------------------
015000 01  WK-T-LOT-CANDIDATE.
015100     05  WK-T-CAND-LOT-ID        PIC X(08).
015200     05  WK-T-CAND-LOT-CODE      PIC X(20).
015300     05  WK-T-CAND-LOT-TYPE      PIC X(04).
015400     05  WK-T-CAND-LOT-STATUS    PIC X(10).
015500     05  WK-T-CAND-RUN-ID        PIC X(08).
015600     05  WK-T-CAND-OPERATOR-ID   PIC X(08).
015700     05  WK-T-CAND-WEIGHT-KG     PIC S9(08)V99.
015800     05  WK-T-CAND-TEMP-C        PIC S9(04)V9.
015900     05  WK-T-CAND-CREATED-TS    PIC X(14).
016000     05  FILLER                  PIC X(13).
016100 EJECT
016200*----------------------------------------------------------------
016300* TABLE OF VALID MEASUREMENT TYPES - SURFACE / CORE / AMBIENT
016400*----------------------------------------------------------------
016500 01  WK-V-VALID-MTYPE-TABLE.
016600     05  WK-V-VALID-MTYPE-LIST   PIC X(24) VALUE
016700         "SURFACE CORE    AMBIENT ".
016800     05  WK-V-VALID-MTYPE-TAB REDEFINES WK-V-VALID-MTYPE-LIST
016900                             OCCURS 3 TIMES
017000                             PIC X(08).
017050     05  FILLER                  PIC X(01) VALUE SPACE.
017100 77  WK-V-MTYPE-NDX              COMP PIC 9(01) VALUE ZERO.
017200 77  WK-V-MTYPE-FOUND            COMP PIC 9(01) VALUE ZERO.
017300 EJECT
017400*----------------------------------------------------------------
017500 01  WK-T-ERROR-LINE.
017600     05  FILLER                  PIC X(14) VALUE "*** REJECTED *".
017700     05  WK-T-ERR-LOT            PIC X(08).
017800     05  FILLER                  PIC X(01) VALUE SPACES.
017900     05  WK-T-ERR-MSG            PIC X(60).
018000     05  FILLER                  PIC X(49).
018100 EJECT
018200*----------------------------------------------------------------
018300* CANDIDATE RECORD - MIRRORS TLGMEAR FIELD BY FIELD SO A NEW
018400* MEASUREMENT CAN BE BUILT BEFORE BEING MOVED INTO TLG-RECORD-1.
018500*----------------------------------------------------------------
018600 01  WK-T-NEW-TLOG.
018700     05  WK-T-NEW-TLOG-ID        PIC X(08).
018800     05  WK-T-NEW-LOT-ID         PIC X(08).
018900     05  WK-T-NEW-BUFFER-ID      PIC X(08).
019000     05  WK-T-NEW-INSP-ID        PIC X(08).
019100     05  WK-T-NEW-TEMP-C         PIC S9(04)V9.
019200     05  WK-T-NEW-MEAS-TYPE      PIC X(08).
019300     05  WK-T-NEW-VIOLATION-FLAG PIC X(01).
019400     05  WK-T-NEW-RECORDED-BY    PIC X(08).
019500     05  WK-T-NEW-RECORDED-TS    PIC X(14).
019600     05  FILLER                  PIC X(12).
019700 EJECT
019800***************************************************************
019900 PROCEDURE DIVISION.
020000***************************************************************
020100 MAIN-MODULE.
020200     PERFORM A000-INITIALISE
020300         THRU A099-INITIALISE-EX.
020400     PERFORM B000-PROCESS-ONE-TXN
020500         THRU B099-PROCESS-ONE-TXN-EX
020600         UNTIL WK-C-EOF-REACHED.
020700     PERFORM Z000-END-PROGRAM-ROUTINE
020800         THRU Z999-END-PROGRAM-ROUTINE-EX.
020900     GOBACK.
021000 EJECT
021100*-----------------------------------------------------------------
021200 A000-INITIALISE.
021300*-----------------------------------------------------------------
021400     OPEN INPUT  TLG-TXN-FILE
021500          INPUT  LOT-FILE
021600          OUTPUT TLG-OUT-FILE.
021700     IF NOT WK-C-SUCCESSFUL
021800         DISPLAY "LTPTLOG - OPEN FILE ERROR - TLGTXN"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000         GO TO Y900-ABNORMAL-TERMINATION
022100     END-IF.
022200     PERFORM A100-LOAD-LOT-TABLE
022300         THRU A199-LOAD-LOT-TABLE-EX
022400         UNTIL WK-T-LOT-STATUS = "10".
022500     CLOSE LOT-FILE.
022600     PERFORM A150-SCAN-TLOG-HIGH-SEQ
022700         THRU A159-SCAN-TLOG-HIGH-SEQ-EX.
022800     OPEN EXTEND TLG-FILE.
022900     IF WK-T-TLG-STATUS = "35"
023000         CLOSE TLG-FILE
023100         OPEN OUTPUT TLG-FILE
023200     END-IF.
023300     PERFORM A800-BUILD-TODAY-TS
023400         THRU A899-BUILD-TODAY-TS-EX.
023500     PERFORM A900-READ-NEXT-TXN
023600         THRU A999-READ-NEXT-TXN-EX.
023700 A099-INITIALISE-EX.
023800     EXIT.
023900*-----------------------------------------------------------------
024000 A100-LOAD-LOT-TABLE.
024100*-----------------------------------------------------------------
024200     READ LOT-FILE
024300         AT END
024400             MOVE "10" TO WK-T-LOT-STATUS
024500             GO TO A199-LOAD-LOT-TABLE-EX
024600     END-READ.
024700     ADD 1 TO WK-T-LOT-COUNT.
024800     SET WK-T-LOT-NDX TO WK-T-LOT-COUNT.
024900     MOVE LOT-RECORD-1 TO WK-T-TAB-LOT-RECORD(WK-T-LOT-NDX).
025000 A199-LOAD-LOT-TABLE-EX.
025100     EXIT.
025200*-----------------------------------------------------------------
025300 A150-SCAN-TLOG-HIGH-SEQ.
025400*    TLG-FILE IS AN APPEND-ONLY JOURNAL SO NOTHING ELSE READS IT
025500*    INTO CORE - IT IS OPENED HERE JUST LONG ENOUGH TO FIND THE
025600*    HIGHEST TLOG-ID SEQUENCE ALREADY WRITTEN BEFORE THIS RUN
025700*    STARTS APPENDING TODAY'S READINGS.
025800*-----------------------------------------------------------------
025900     OPEN INPUT TLG-FILE.
026000     IF WK-T-TLG-STATUS = "35"
026100         GO TO A159-SCAN-TLOG-HIGH-SEQ-EX
026200     END-IF.
026300     PERFORM A160-SCAN-ONE-TLOG
026400         THRU A169-SCAN-ONE-TLOG-EX
026500         UNTIL WK-T-TLG-STATUS = "10".
026600     CLOSE TLG-FILE.
026700 A159-SCAN-TLOG-HIGH-SEQ-EX.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 A160-SCAN-ONE-TLOG.
027100*-----------------------------------------------------------------
027200     READ TLG-FILE
027300         AT END
027400             MOVE "10" TO WK-T-TLG-STATUS
027500             GO TO A169-SCAN-ONE-TLOG-EX
027600     END-READ.
027700     IF TIDV-ID-SEQ > WK-T-HIGH-TLOG-SEQ
027800         MOVE TIDV-ID-SEQ TO WK-T-HIGH-TLOG-SEQ
027900     END-IF.
028000 A169-SCAN-ONE-TLOG-EX.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 A800-BUILD-TODAY-TS.
028400*-----------------------------------------------------------------
028500     ACCEPT WK-T-TS-DATE-ED  FROM DATE YYYYMMDD.
028600     ACCEPT WK-T-TS-TIME-ED  FROM TIME.
028700     STRING WK-T-TS-DATE-ED       DELIMITED BY SIZE
028800            WK-T-TS-TIME-ED(1:6)  DELIMITED BY SIZE
028900            INTO WK-C-TODAY-TS
029000     END-STRING.
029100 A899-BUILD-TODAY-TS-EX.
029200     EXIT.
029300*-----------------------------------------------------------------
029400 A900-READ-NEXT-TXN.
029500*-----------------------------------------------------------------
029600     READ TLG-TXN-FILE
029700         AT END
029800             SET WK-C-EOF-REACHED TO TRUE
029900     END-READ.
030000 A999-READ-NEXT-TXN-EX.
030100     EXIT.
030200 EJECT
030300*-----------------------------------------------------------------
030400 B000-PROCESS-ONE-TXN.
030500*-----------------------------------------------------------------
030600     MOVE "N" TO WK-C-ERROR-SW.
030700     PERFORM C100-VALIDATE-TEMP-RANGE
030800         THRU C199-VALIDATE-TEMP-RANGE-EX.
030900     IF NOT WK-C-ERROR-FOUND
031000         PERFORM C200-VALIDATE-MEAS-TYPE
031100             THRU C299-VALIDATE-MEAS-TYPE-EX
031200     END-IF.
031300     IF NOT WK-C-ERROR-FOUND
031400         PERFORM D100-COMPUTE-VIOLATION
031500             THRU D199-COMPUTE-VIOLATION-EX
031600         PERFORM E100-WRITE-TLOG-RECORD
031700             THRU E199-WRITE-TLOG-RECORD-EX
031800         IF WK-T-NEW-VIOLATION-FLAG = "Y"
031900             PERFORM F100-FIND-LOT-BY-ID
032000                 THRU F199-FIND-LOT-BY-ID-EX
032100             IF WK-T-FOUND-NDX NOT = ZERO
032200                 PERFORM F200-AUTO-HOLD-LOT
032300                     THRU F299-AUTO-HOLD-LOT-EX
032400             END-IF
032500         END-IF
032600     END-IF.
032700     PERFORM A900-READ-NEXT-TXN
032800         THRU A999-READ-NEXT-TXN-EX.
032900 B099-PROCESS-ONE-TXN-EX.
033000     EXIT.
033100 EJECT
033200*-----------------------------------------------------------------
033300 C100-VALIDATE-TEMP-RANGE.
033400*-----------------------------------------------------------------
033500     IF TTX-TEMP-C < -50.0 OR TTX-TEMP-C > 100.0
033600         MOVE "TEMP-C OUT OF RANGE -50..100" TO WK-T-ERR-MSG
033700         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
033800     END-IF.
033900 C199-VALIDATE-TEMP-RANGE-EX.
034000     EXIT.
034100*-----------------------------------------------------------------
034200 C200-VALIDATE-MEAS-TYPE.
034300*-----------------------------------------------------------------
034400     MOVE ZERO TO WK-V-MTYPE-FOUND.
034500     SET WK-V-MTYPE-NDX TO 1.
034600     PERFORM C210-SCAN-ONE-MTYPE
034700         THRU C219-SCAN-ONE-MTYPE-EX
034800         VARYING WK-V-MTYPE-NDX FROM 1 BY 1
034900         UNTIL WK-V-MTYPE-NDX > 3
035000            OR WK-V-MTYPE-FOUND NOT = ZERO.
035100     IF WK-V-MTYPE-FOUND = ZERO
035200         MOVE "MEAS TYPE MUST BE SURFACE, CORE OR AMBIENT"
035300             TO WK-T-ERR-MSG
035400         PERFORM D900-REJECT-TXN THRU D999-REJECT-TXN-EX
035500     END-IF.
035600 C299-VALIDATE-MEAS-TYPE-EX.
035700     EXIT.
035800 C210-SCAN-ONE-MTYPE.
035900     IF WK-V-VALID-MTYPE-TAB(WK-V-MTYPE-NDX) = TTX-MEAS-TYPE
036000         MOVE 1 TO WK-V-MTYPE-FOUND
036100     END-IF.
036200 C219-SCAN-ONE-MTYPE-EX.
036300     EXIT.
036400 EJECT
036500*-----------------------------------------------------------------
036600 D100-COMPUTE-VIOLATION.
036700*-----------------------------------------------------------------
036800     MOVE "N" TO WK-T-NEW-VIOLATION-FLAG.
036900     IF TTX-MEAS-TYPE = "SURFACE"
037000         IF TTX-TEMP-C > 4.0
037100             MOVE "Y" TO WK-T-NEW-VIOLATION-FLAG
037200         END-IF
037300     ELSE
037400         IF TTX-TEMP-C > -18.0
037500             MOVE "Y" TO WK-T-NEW-VIOLATION-FLAG
037600         END-IF
037700     END-IF.
037800 D199-COMPUTE-VIOLATION-EX.
037900     EXIT.
038000 EJECT
038100*-----------------------------------------------------------------
038200 E100-WRITE-TLOG-RECORD.
038300*-----------------------------------------------------------------
038400     INITIALIZE TLG-RECORD-1.
038500     ADD 1 TO WK-T-HIGH-TLOG-SEQ GIVING WK-T-NEXT-TLOG-SEQ.
038600     MOVE WK-T-NEXT-TLOG-SEQ TO WK-T-HIGH-TLOG-SEQ.
038700     MOVE WK-T-NEXT-TLOG-SEQ TO WK-T-EDIT-TLOG-SEQ.
038800     STRING "TL" DELIMITED BY SIZE
038900            WK-T-EDIT-TLOG-SEQ DELIMITED BY SIZE
039000            INTO WK-T-NEW-TLOG-ID
039100     END-STRING.
039200     MOVE TTX-LOT-ID             TO WK-T-NEW-LOT-ID.
039300     MOVE TTX-BUFFER-ID          TO WK-T-NEW-BUFFER-ID.
039400     MOVE TTX-INSP-ID            TO WK-T-NEW-INSP-ID.
039500     MOVE TTX-TEMP-C             TO WK-T-NEW-TEMP-C.
039600     MOVE TTX-MEAS-TYPE          TO WK-T-NEW-MEAS-TYPE.
039700     MOVE TTX-RECORDED-BY        TO WK-T-NEW-RECORDED-BY.
039800     MOVE WK-C-TODAY-TS          TO WK-T-NEW-RECORDED-TS.
039900     MOVE WK-T-NEW-TLOG          TO TLG-RECORD-1.
040000     WRITE TLG-RECORD-1.
040100     IF WK-T-TLG-STATUS NOT = "00"
040200         DISPLAY "LTPTLOG - WRITE ERROR - TLGMEA"
040300         DISPLAY "FILE STATUS IS " WK-T-TLG-STATUS
040400     END-IF.
040500 E199-WRITE-TLOG-RECORD-EX.
040600     EXIT.
040700 EJECT
040800*-----------------------------------------------------------------
040900 F100-FIND-LOT-BY-ID.
041000*-----------------------------------------------------------------
041100     MOVE ZERO TO WK-T-FOUND-NDX.
041200     IF TTX-LOT-ID = SPACES
041300         GO TO F199-FIND-LOT-BY-ID-EX
041400     END-IF.
041500     IF WK-T-LOT-COUNT = ZERO
041600         GO TO F199-FIND-LOT-BY-ID-EX
041700     END-IF.
041800     SET WK-T-LOT-NDX TO 1.
041900     PERFORM F110-SCAN-ONE-LOT
042000         THRU F119-SCAN-ONE-LOT-EX
042100         VARYING WK-T-LOT-NDX FROM 1 BY 1
042200         UNTIL WK-T-LOT-NDX > WK-T-LOT-COUNT
042300            OR WK-T-FOUND-NDX NOT = ZERO.
042400 F199-FIND-LOT-BY-ID-EX.
042500     EXIT.
042600 F110-SCAN-ONE-LOT.
042700     MOVE WK-T-TAB-LOT-RECORD(WK-T-LOT-NDX) TO WK-T-LOT-CANDIDATE.
042800     IF WK-T-CAND-LOT-ID = TTX-LOT-ID
042900         SET WK-T-FOUND-NDX TO WK-T-LOT-NDX
043000     END-IF.
043100 F119-SCAN-ONE-LOT-EX.
043200     EXIT.
043300 EJECT
043400*-----------------------------------------------------------------
043500 F200-AUTO-HOLD-LOT.
043600*-----------------------------------------------------------------
043700     MOVE WK-T-TAB-LOT-RECORD(WK-T-FOUND-NDX)
043800         TO WK-T-LOT-CANDIDATE.
043900     IF WK-T-CAND-LOT-STATUS NOT = "CREATED"
044000        AND WK-T-CAND-LOT-STATUS NOT = "RELEASED"
044100        AND WK-T-CAND-LOT-STATUS NOT = "QUARANTINE"
044200         GO TO F299-AUTO-HOLD-LOT-EX
044300     END-IF.
044400     MOVE "HOLD"             TO WK-T-CAND-LOT-STATUS.
044500     MOVE WK-T-LOT-CANDIDATE
044600         TO WK-T-TAB-LOT-RECORD(WK-T-FOUND-NDX).
044700     MOVE WK-T-CAND-LOT-ID       TO WK-AUDLNK-ENTITY-ID.
044800     MOVE "LOT"                  TO WK-AUDLNK-ENTITY-TYPE.
044900     MOVE "TEMP_VIOLATION_HOLD"  TO WK-AUDLNK-EVENT-TYPE.
045000     MOVE SPACES                 TO WK-AUDLNK-DETAIL.
045100     STRING TTX-MEAS-TYPE  DELIMITED BY SPACE
045200            " READING OUT OF THRESHOLD - AUTO-HOLD"
045300                          DELIMITED BY SIZE
045400            INTO WK-AUDLNK-DETAIL
045500     END-STRING.
045600     MOVE TTX-RECORDED-BY        TO WK-AUDLNK-USER-ID.
045700     IF WK-AUDLNK-USER-ID = SPACES
045800         MOVE "SYSTEM" TO WK-AUDLNK-USER-ID
045900     END-IF.
046000     MOVE WK-C-TODAY-TS          TO WK-AUDLNK-TODAY-TS.
046100     CALL "LTPAUDLG" USING WK-AUDLNK.
046200 F299-AUTO-HOLD-LOT-EX.
046300     EXIT.
046400 EJECT
046500*-----------------------------------------------------------------
046600 D900-REJECT-TXN.
046700*-----------------------------------------------------------------
046800     SET WK-C-ERROR-FOUND TO TRUE.
046900     MOVE TTX-LOT-ID TO WK-T-ERR-LOT.
047000     WRITE RPT-TLG-LINE FROM WK-T-ERROR-LINE.
047100 D999-REJECT-TXN-EX.
047200     EXIT.
047300 EJECT
047400*-----------------------------------------------------------------
047500 Z100-REWRITE-LOT-FILE.
047600*-----------------------------------------------------------------
047700     OPEN OUTPUT LOT-FILE.
047800     SET WK-T-LOT-NDX TO 1.
047900     PERFORM Z110-REWRITE-ONE-LOT
048000         THRU Z119-REWRITE-ONE-LOT-EX
048100         VARYING WK-T-LOT-NDX FROM 1 BY 1
048200         UNTIL WK-T-LOT-NDX > WK-T-LOT-COUNT.
048300     CLOSE LOT-FILE.
048400 Z199-REWRITE-LOT-FILE-EX.
048500     EXIT.
048600 Z110-REWRITE-ONE-LOT.
048700     MOVE WK-T-TAB-LOT-RECORD(WK-T-LOT-NDX) TO LOT-RECORD-1.
048800     WRITE LOT-RECORD-1.
048900 Z119-REWRITE-ONE-LOT-EX.
049000     EXIT.
049100 EJECT
049200*-----------------------------------------------------------------
049300 Z000-END-PROGRAM-ROUTINE.
049400*-----------------------------------------------------------------
049500     CLOSE TLG-TXN-FILE
049600           TLG-FILE
049700           TLG-OUT-FILE.
049800     PERFORM Z100-REWRITE-LOT-FILE
049900         THRU Z199-REWRITE-LOT-FILE-EX.
050000 Z999-END-PROGRAM-ROUTINE-EX.
050100     EXIT.
050200 EJECT
050300*-----------------------------------------------------------------
050400 Y900-ABNORMAL-TERMINATION.
050500*-----------------------------------------------------------------
050600     DISPLAY "LTPTLOG - ABNORMAL TERMINATION".
050700     MOVE 16 TO RETURN-CODE.
050800     GOBACK.
050900 EJECT
051000******************************************************************
051100************** END OF PROGRAM SOURCE -  LTPTLOG ****************
051200******************************************************************
